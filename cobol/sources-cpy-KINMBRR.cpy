000010*
000020*****************************************************************
000030* KINMBRR - FAMILY MEMBER RECORD LAYOUT
000040*   ONE ENTRY PER FAMILY MEMBER.  RELATIVE-FILE RECORD, KEYED BY
000050*   A MEMBER-ID TO RELATIVE-RECORD-NUMBER TABLE MAINTAINED BY
000060*   KINMBR.  I-O FORMAT KINMBRR FROM FILE MEMBERS OF KINSHIP LIB.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0001 04/02/86 RLKIM  FAMILYSYS INITIAL LOAD - GEN REC LAYOUT
000130* KIN0044 11/19/91 TCHAN  ADD GENERATION FIELD FOR ANCESTOR CALC
000140* KIN0071 02/07/95 RLKIM  WIDEN REMARK FROM 40 TO 80 BYTES
000150* KIN0098 09/30/98 PSING  Y2K REVIEW - NO 2-DIGIT DATES IN RECORD
000160* KIN0112 06/14/01 MFONG  ADD GENDER 88-LEVELS FOR READABILITY
000170*****************************************************************
000180 05  KINMBR-RECORD               PIC X(134).
000190*
000200*  I-O FORMAT: KINMBRR
000210*  FROM FILE MEMBERS OF KINSHIP LIBRARY
000220*
000230 05  KINMBR-REC-DTL REDEFINES KINMBR-RECORD.
000240     06  KINMBR-ID                PIC 9(09).
000250*                                MEMBER-ID (RELATIVE KEY LOOKUP)
000260     06  KINMBR-NAME              PIC X(40).
000270*                                MEMBER NAME
000280     06  KINMBR-GENERATION        PIC S9(04).
000290*                                GENERATION NO RELATIVE TO ROOT
000300     06  KINMBR-GENDER            PIC 9(01).
000310         88  KINMBR-GENDER-MALE          VALUE 0.
000320         88  KINMBR-GENDER-FEMALE        VALUE 1.
000330*                                0 = MALE, 1 = FEMALE
000340     06  KINMBR-REMARK            PIC X(80).
000350*                                FREE TEXT REMARK, SPACES IF NONE
000360*
000370*  ALTERNATE VIEW - NAME BROKEN OUT FOR REPORT HEADINGS
000380*
000390 05  KINMBR-NAME-VIEW REDEFINES KINMBR-RECORD.
000400     06  FILLER                   PIC X(09).
000410     06  KINMBR-NV-SURNAME        PIC X(20).
000420*                                SURNAME PORTION OF MEMBER NAME
000430     06  KINMBR-NV-GIVEN          PIC X(18).
000440*                                GIVEN-NAME PORTION
000450     06  FILLER                   PIC X(02).
000460     06  FILLER                   PIC X(85).
000470*
000480*  ALTERNATE VIEW - REMARK SPLIT FOR DATE-STAMPED REMARKS
000490*
000500 05  KINMBR-DATE-VIEW REDEFINES KINMBR-RECORD.
000510     06  FILLER                   PIC X(54).
000520     06  KINMBR-DV-REMARK-DATE    PIC X(08).
000530*                                CCYYMMDD IF REMARK DATE-STAMPED
000540     06  KINMBR-DV-REMARK-TEXT    PIC X(72).
