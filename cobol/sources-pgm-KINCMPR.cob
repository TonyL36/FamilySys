000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINCMPR.
000030 AUTHOR. M FONG.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 12 JUN 1995.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*DESCRIPTION : SNAPSHOT DIFF REPORT (DATA-EXPORT-COMPARE).
000110* STANDALONE BATCH JOB.  READS AN OLD AND A NEW PAIR OF KINXPRT
000120* SNAPSHOT FILES - MEMBERS AND BASE RELATIONSHIPS EACH - AND
000130* REPORTS WHAT CHANGED BETWEEN THE TWO EXPORTS.  RUN AFTER A
000140* REBUILD TO CONFIRM THE RESTORED LIBRARY MATCHES THE LAST GOOD
000150* EXPORT, OR ANY TIME TWO SNAPSHOTS NEED TO BE AUDITED AGAINST
000160* EACH OTHER.
000170*
000180* BOTH MEMBER FILES COME OUT OF KINXPRT ALREADY IN ASCENDING
000190* MEMBER-ID ORDER (RRN ORDER), SO THE MEMBER COMPARE IS A PLAIN
000200* OLD-VS-NEW MATCH-MERGE - THE SAME TECHNIQUE THIS SHOP USES TO
000210* COMPARE TWO SORTED MASTER FILES.  THE BASE-RELATIONSHIP FILES
000220* COME OUT SORTED BY TYPE/MEMBER1/MEMBER2, SO EACH IS RE-SORTED
000230* HERE BY MEMBER1/MEMBER2/TYPE (THE SAME ORDER THE REPORTED
000240* MEMBER1->MEMBER2:RELATION STRING SORTS IN) BEFORE THE SAME
000250* MATCH-MERGE TECHNIQUE IS APPLIED TO THEM.
000260*=================================================================
000270*
000280*HISTORY OF MODIFICATION:
000290*-----------------------------------------------------------------
000300*MOD.#   INIT   DATE       DESCRIPTION
000310*------- ------ ---------- ---------------------------------------
000320*KIN0083 RLKIM  12/06/1995 - FAMILYSYS PHASE 2 - INITIAL VERSION
000330*KIN0104 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS COMPARED
000340*                OR PRINTED BY THIS REPORT
000350*KIN0162 MFONG  03/12/2006 - RE-SORT THE BASE-RELATIONSHIP TABLES
000360*                BY MEMBER1/MEMBER2/TYPE BEFORE COMPARING SO THE
000370*                ADDED/REMOVED LISTS COME OUT IN THE SAME LEXICAL
000380*                ORDER AS THE MEMBER1->MEMBER2:RELATION STRING
000390*-----------------------------------------------------------------
000400*
000410        EJECT
000420***********************
000430 ENVIRONMENT DIVISION.
000440***********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000490         C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT KINCOLDM ASSIGN TO DATABASE-KINCOLDM
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WK-C-FILE-STATUS.
000560     SELECT KINCNEWM ASSIGN TO DATABASE-KINCNEWM
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WK-C-FILE-STATUS.
000590     SELECT KINCOLDB ASSIGN TO DATABASE-KINCOLDB
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WK-C-FILE-STATUS.
000620     SELECT KINCNEWB ASSIGN TO DATABASE-KINCNEWB
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WK-C-FILE-STATUS.
000650     SELECT DIFFRPT  ASSIGN TO DATABASE-DIFFRPT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WK-C-FILE-STATUS.
000680
000690****************
000700 DATA DIVISION.
000710****************
000720 FILE SECTION.
000730 FD  KINCOLDM
000740     LABEL RECORDS ARE OMITTED
000750     DATA RECORD IS KINCOLDM-REC.
000760 01  KINCOLDM-REC                    PIC X(60).
000770
000780 FD  KINCNEWM
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS KINCNEWM-REC.
000810 01  KINCNEWM-REC                    PIC X(60).
000820
000830 FD  KINCOLDB
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS KINCOLDB-REC.
000860 01  KINCOLDB-REC                    PIC X(60).
000870
000880 FD  KINCNEWB
000890     LABEL RECORDS ARE OMITTED
000900     DATA RECORD IS KINCNEWB-REC.
000910 01  KINCNEWB-REC                    PIC X(60).
000920
000930 FD  DIFFRPT
000940     LABEL RECORDS ARE OMITTED
000950     DATA RECORD IS DIFFRPT-REC.
000960 01  DIFFRPT-REC                     PIC X(132).
000970
000980 WORKING-STORAGE SECTION.
000990**************************
001000 01  FILLER                          PIC X(24)        VALUE
001010        "** PROGRAM KINCMPR **".
001020
001030*READ-INTO WORK RECORDS - ONE PER INPUT FILE, LAID OUT LIKE THE
001040*KINXPRTR DETAIL GROUPS SINCE THIS PROGRAM ONLY NEEDS TO READ
001050*THOSE FORMATS, NOT SHARE DATA-NAMES WITH KINXPRT ITSELF.
001060 01  WK-C-OLDM-DTL.
001070        05  WK-N-OLDM-DTL-ID         PIC 9(09).
001080        05  WK-C-OLDM-DTL-NAME       PIC X(40).
001090        05  WK-N-OLDM-DTL-GENERATION PIC S9(04).
001100        05  WK-N-OLDM-DTL-GENDER     PIC 9(01).
001110        05  FILLER                   PIC X(06).
001120
001130 01  WK-C-NEWM-DTL.
001140        05  WK-N-NEWM-DTL-ID         PIC 9(09).
001150        05  WK-C-NEWM-DTL-NAME       PIC X(40).
001160        05  WK-N-NEWM-DTL-GENERATION PIC S9(04).
001170        05  WK-N-NEWM-DTL-GENDER     PIC 9(01).
001180        05  FILLER                   PIC X(06).
001190
001200 01  WK-C-OLDB-DTL.
001210        05  WK-N-OLDB-DTL-MEMBER1    PIC 9(09).
001220        05  WK-N-OLDB-DTL-MEMBER2    PIC 9(09).
001230        05  WK-N-OLDB-DTL-TYPE       PIC 9(02).
001240        05  FILLER                   PIC X(40).
001250
001260 01  WK-C-NEWB-DTL.
001270        05  WK-N-NEWB-DTL-MEMBER1    PIC 9(09).
001280        05  WK-N-NEWB-DTL-MEMBER2    PIC 9(09).
001290        05  WK-N-NEWB-DTL-TYPE       PIC 9(02).
001300        05  FILLER                   PIC X(40).
001310
001320*MEMBER SNAPSHOT WORKING TABLES - OLD AND NEW, BOTH LOADED IN
001330*ASCENDING MEMBER-ID ORDER STRAIGHT OUT OF THE EXPORT FILE.
001340 01  WK-C-OLDM-AREA.
001350        05  WK-N-OLDM-COUNT          PIC 9(04) COMP.
001360        05  WK-C-OLDM-TABLE.
001370            10  WK-C-OLDM-ENTRY OCCURS 3000 TIMES.
001380                15  WK-N-OLDM-ID         PIC 9(09) COMP.
001390                15  WK-C-OLDM-NAME       PIC X(40).
001400                15  WK-N-OLDM-GENERATION PIC S9(04) COMP.
001410                15  WK-N-OLDM-GENDER     PIC 9(01) COMP.
001420
001430 01  WK-C-NEWM-AREA.
001440        05  WK-N-NEWM-COUNT          PIC 9(04) COMP.
001450        05  WK-C-NEWM-TABLE.
001460            10  WK-C-NEWM-ENTRY OCCURS 3000 TIMES.
001470                15  WK-N-NEWM-ID         PIC 9(09) COMP.
001480                15  WK-C-NEWM-NAME       PIC X(40).
001490                15  WK-N-NEWM-GENERATION PIC S9(04) COMP.
001500                15  WK-N-NEWM-GENDER     PIC 9(01) COMP.
001510
001520*BASE-RELATIONSHIP SNAPSHOT WORKING TABLES - OLD AND NEW,
001530* RE-SORTED
001540*BY MEMBER1/MEMBER2/TYPE BEFORE THE COMPARE RUNS (SEE B300).
001550 01  WK-C-OLDB-AREA.
001560        05  WK-N-OLDB-COUNT          PIC 9(04) COMP.
001570        05  WK-C-OLDB-TABLE.
001580            10  WK-C-OLDB-ENTRY OCCURS 3000 TIMES.
001590                15  WK-N-OLDB-MEMBER1    PIC 9(09) COMP.
001600                15  WK-N-OLDB-MEMBER2    PIC 9(09) COMP.
001610                15  WK-N-OLDB-TYPE       PIC 9(02) COMP.
001620
001630 01  WK-C-NEWB-AREA.
001640        05  WK-N-NEWB-COUNT          PIC 9(04) COMP.
001650        05  WK-C-NEWB-TABLE.
001660            10  WK-C-NEWB-ENTRY OCCURS 3000 TIMES.
001670                15  WK-N-NEWB-MEMBER1    PIC 9(09) COMP.
001680                15  WK-N-NEWB-MEMBER2    PIC 9(09) COMP.
001690                15  WK-N-NEWB-TYPE       PIC 9(02) COMP.
001700
001710*RESULT TABLES BUILT BY THE MATCH-MERGE PARAGRAPHS, RENDERED BY
001720*THE REPORT PARAGRAPHS IN D000.
001730 01  WK-C-ADDM-AREA.
001740        05  WK-N-ADDM-COUNT          PIC 9(04) COMP.
001750        05  WK-C-ADDM-TABLE.
001760            10  WK-C-ADDM-ENTRY OCCURS 3000 TIMES.
001770                15  WK-N-ADDM-ID         PIC 9(09) COMP.
001780                15  WK-C-ADDM-NAME       PIC X(40).
001790                15  WK-N-ADDM-GENERATION PIC S9(04) COMP.
001800                15  WK-N-ADDM-GENDER     PIC 9(01) COMP.
001810
001820 01  WK-C-REMM-AREA.
001830        05  WK-N-REMM-COUNT          PIC 9(04) COMP.
001840        05  WK-C-REMM-TABLE.
001850            10  WK-C-REMM-ENTRY OCCURS 3000 TIMES.
001860                15  WK-N-REMM-ID         PIC 9(09) COMP.
001870                15  WK-C-REMM-NAME       PIC X(40).
001880                15  WK-N-REMM-GENERATION PIC S9(04) COMP.
001890                15  WK-N-REMM-GENDER     PIC 9(01) COMP.
001900
001910 01  WK-C-CHGM-AREA.
001920        05  WK-N-CHGM-COUNT          PIC 9(04) COMP.
001930        05  WK-C-CHGM-TABLE.
001940            10  WK-C-CHGM-ENTRY OCCURS 6000 TIMES.
001950                15  WK-N-CHGM-ID         PIC 9(09) COMP.
001960                15  WK-C-CHGM-FIELD      PIC X(11).
001970                15  WK-C-CHGM-OLDVAL     PIC X(40).
001980                15  WK-C-CHGM-NEWVAL     PIC X(40).
001990
002000 01  WK-C-ADDB-AREA.
002010        05  WK-N-ADDB-COUNT          PIC 9(04) COMP.
002020        05  WK-C-ADDB-TABLE.
002030            10  WK-C-ADDB-ENTRY OCCURS 3000 TIMES.
002040                15  WK-C-ADDB-STRING     PIC X(23).
002050
002060 01  WK-C-REMB-AREA.
002070        05  WK-N-REMB-COUNT          PIC 9(04) COMP.
002080        05  WK-C-REMB-TABLE.
002090            10  WK-C-REMB-ENTRY OCCURS 3000 TIMES.
002100                15  WK-C-REMB-STRING     PIC X(23).
002110
002120*STAGING AREA - ONE CHANGED FIELD NAME/OLD-VALUE/NEW-VALUE BUILT
002130*HERE BEFORE C080 FILES IT AWAY INTO THE CHANGED-MEMBERS TABLE.
002140 01  WK-C-CHGM-STAGE.
002150        05  WK-C-CHGM-FIELD-SV       PIC X(11).
002160        05  WK-C-CHGM-OLD-SV         PIC X(40).
002170        05  WK-C-CHGM-NEW-SV         PIC X(40).
002180        05  WK-N-CHGM-NUM-SV         PIC -(4)9.
002190
002200*SUBSCRIPTS, SWAP AREA AND MATCH-MERGE WORK FIELDS.
002210 01  WK-C-CMPR-WORK-AREA.
002220        05  WK-N-CMPR-IX1            PIC 9(04) COMP.
002230        05  WK-N-CMPR-IX2            PIC 9(04) COMP.
002240        05  WK-N-CMPR-KEY-CC         PIC 9(01) COMP.
002250        05  WK-N-CMPR-SWP-M1         PIC 9(09) COMP.
002260        05  WK-N-CMPR-SWP-M2         PIC 9(09) COMP.
002270        05  WK-N-CMPR-SWP-TY         PIC 9(02) COMP.
002280        05  WK-C-CMPR-EOF-OLDM       PIC X(01).
002290        05  WK-C-CMPR-EOF-NEWM       PIC X(01).
002300        05  WK-C-CMPR-EOF-OLDB       PIC X(01).
002310        05  WK-C-CMPR-EOF-NEWB       PIC X(01).
002320        05  FILLER                   PIC X(06).
002330
002340*DISPLAY-FORM STAGING FIELDS - A COMP ITEM CANNOT BE STRUNG
002350*DIRECTLY INTO THE MEMBER1->MEMBER2:RELATION TEXT, SO THE THREE
002360*KEY FIELDS ARE MOVED HERE FIRST TO PICK UP THEIR ZERO-FILL.
002370 01  WK-D-CMPR-STAGE.
002380        05  WK-D-CMPR-MEMBER1        PIC 9(09).
002390        05  WK-D-CMPR-MEMBER2        PIC 9(09).
002400        05  WK-D-CMPR-TYPE           PIC 9(02).
002410        05  WK-D-CMPR-CT1            PIC ZZZ9.
002420        05  WK-D-CMPR-CT2            PIC ZZZ9.
002430
002440*REPORT PRINT-LINE LAYOUTS - REDEFINES OF ONE 132-BYTE AREA, ONE
002450*VIEW PER TABLE HEADING/DETAIL LINE THIS REPORT PRINTS.
002460 01  WK-C-PRINT-AREA.
002470        05  WK-C-PRINT-LINE          PIC X(132).
002480        05  WK-C-PRINT-MBR REDEFINES WK-C-PRINT-LINE.
002490            10  PL-MBR-ID            PIC ZZZZZZZZ9.
002500            10  FILLER               PIC X(02).
002510            10  PL-MBR-NAME          PIC X(40).
002520            10  FILLER               PIC X(02).
002530            10  PL-MBR-GENERATION    PIC -ZZZ9.
002540            10  FILLER               PIC X(05).
002550            10  PL-MBR-GENDER        PIC 9.
002560            10  FILLER               PIC X(05).
002570            10  PL-MBR-REMARK        PIC X(60).
002580        05  WK-C-PRINT-CHG REDEFINES WK-C-PRINT-LINE.
002590            10  PL-CHG-ID            PIC ZZZZZZZZ9.
002600            10  FILLER               PIC X(02).
002610            10  PL-CHG-FIELD         PIC X(11).
002620            10  FILLER               PIC X(02).
002630            10  PL-CHG-OLDVAL        PIC X(40).
002640            10  FILLER               PIC X(02).
002650            10  PL-CHG-NEWVAL        PIC X(40).
002660        05  WK-C-PRINT-REL REDEFINES WK-C-PRINT-LINE.
002670            10  PL-REL-STRING        PIC X(23).
002680            10  FILLER               PIC X(109).
002690
002700 * ------------------ PROGRAM WORKING STORAGE -------------------*
002710 01  WK-C-COMMON.
002720        COPY ASCMWS.
002730
002740*****************************************
002750 PROCEDURE DIVISION.
002760*****************************************
002770 MAIN-MODULE.
002780*---------------------------------------------------------------
002790     PERFORM A000-OPEN-FILES
002800        THRU A099-OPEN-FILES-EX.
002810     PERFORM B000-LOAD-MEMBERS
002820        THRU B099-LOAD-MEMBERS-EX.
002830     PERFORM B300-LOAD-AND-SORT-BREL
002840        THRU B399-LOAD-AND-SORT-BREL-EX.
002850     PERFORM C000-COMPARE-MEMBERS
002860        THRU C099-COMPARE-MEMBERS-EX.
002870     PERFORM C300-COMPARE-BASE-RELS
002880        THRU C399-COMPARE-BASE-RELS-EX.
002890     PERFORM D000-PRINT-REPORT
002900        THRU D099-PRINT-REPORT-EX.
002910     PERFORM Z000-END-PROGRAM
002920        THRU Z099-END-PROGRAM-EX.
002930
002940*---------------------------------------------------------------
002950 A000-OPEN-FILES.
002960*---------------------------------------------------------------
002970     OPEN INPUT  KINCOLDM.
002980     OPEN INPUT  KINCNEWM.
002990     OPEN INPUT  KINCOLDB.
003000     OPEN INPUT  KINCNEWB.
003010     OPEN OUTPUT DIFFRPT.
003020     IF NOT WK-C-SUCCESSFUL
003030        DISPLAY "KINCMPR - OPEN ERROR ON ONE OR MORE FILES"
003040        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003050     END-IF.
003060 A099-OPEN-FILES-EX.
003070 EXIT.
003080
003090*---------------------------------------------------------------
003100*B000-LOAD-MEMBERS READS BOTH MEMBER SNAPSHOTS INTO THE OLD/NEW
003110*TABLES.  KINXPRT ALREADY WROTE THEM IN ASCENDING MEMBER-ID ORDER
003120*SO NO SORT IS NEEDED HERE - THE MATCH-MERGE IN C000 RELIES ON
003130*THAT ORDERING.
003140 B000-LOAD-MEMBERS.
003150*---------------------------------------------------------------
003160     MOVE "N"                 TO  WK-C-CMPR-EOF-OLDM.
003170     MOVE ZERO                TO  WK-N-OLDM-COUNT.
003180     READ KINCOLDM INTO WK-C-OLDM-DTL
003190        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-OLDM
003200     END-READ.
003210 B010-LOAD-OLDM-LOOP.
003220     IF WK-C-CMPR-EOF-OLDM = "Y" OR WK-N-OLDM-COUNT NOT < 3000
003230        GO TO B090-LOAD-OLDM-DONE
003240     END-IF.
003250     ADD 1                    TO  WK-N-OLDM-COUNT.
003260     MOVE WK-N-OLDM-DTL-ID    TO
003270        WK-N-OLDM-ID(WK-N-OLDM-COUNT).
003280     MOVE WK-C-OLDM-DTL-NAME  TO
003290        WK-C-OLDM-NAME(WK-N-OLDM-COUNT).
003300     MOVE WK-N-OLDM-DTL-GENERATION TO
003310        WK-N-OLDM-GENERATION(WK-N-OLDM-COUNT).
003320     MOVE WK-N-OLDM-DTL-GENDER TO
003330        WK-N-OLDM-GENDER(WK-N-OLDM-COUNT).
003340     READ KINCOLDM INTO WK-C-OLDM-DTL
003350        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-OLDM
003360     END-READ.
003370     GO TO B010-LOAD-OLDM-LOOP.
003380 B090-LOAD-OLDM-DONE.
003390     CLOSE KINCOLDM.
003400     MOVE "N"                 TO  WK-C-CMPR-EOF-NEWM.
003410     MOVE ZERO                TO  WK-N-NEWM-COUNT.
003420     READ KINCNEWM INTO WK-C-NEWM-DTL
003430        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-NEWM
003440     END-READ.
003450 B020-LOAD-NEWM-LOOP.
003460     IF WK-C-CMPR-EOF-NEWM = "Y" OR WK-N-NEWM-COUNT NOT < 3000
003470        GO TO B099-LOAD-MEMBERS-EX
003480     END-IF.
003490     ADD 1                    TO  WK-N-NEWM-COUNT.
003500     MOVE WK-N-NEWM-DTL-ID    TO
003510        WK-N-NEWM-ID(WK-N-NEWM-COUNT).
003520     MOVE WK-C-NEWM-DTL-NAME  TO
003530        WK-C-NEWM-NAME(WK-N-NEWM-COUNT).
003540     MOVE WK-N-NEWM-DTL-GENERATION TO
003550        WK-N-NEWM-GENERATION(WK-N-NEWM-COUNT).
003560     MOVE WK-N-NEWM-DTL-GENDER TO
003570        WK-N-NEWM-GENDER(WK-N-NEWM-COUNT).
003580     READ KINCNEWM INTO WK-C-NEWM-DTL
003590        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-NEWM
003600     END-READ.
003610     GO TO B020-LOAD-NEWM-LOOP.
003620 B099-LOAD-MEMBERS-EX.
003630     CLOSE KINCNEWM.
003640 EXIT.
003650
003660*---------------------------------------------------------------
003670*B300-LOAD-AND-SORT-BREL READS BOTH BASE-RELATIONSHIP SNAPSHOTS
003680*INTO WORKING STORAGE, THEN RE-SORTS EACH TABLE INTO MEMBER1/
003690*MEMBER2/TYPE SEQUENCE WITH A PLAIN IN-STORAGE BUBBLE SORT - THE
003700*SAME TECHNIQUE KINXPRT USES ON ITS OWN BASE-REL TABLE.
003710 B300-LOAD-AND-SORT-BREL.
003720*---------------------------------------------------------------
003730     MOVE "N"                 TO  WK-C-CMPR-EOF-OLDB.
003740     MOVE ZERO                TO  WK-N-OLDB-COUNT.
003750     READ KINCOLDB INTO WK-C-OLDB-DTL
003760        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-OLDB
003770     END-READ.
003780 B310-LOAD-OLDB-LOOP.
003790     IF WK-C-CMPR-EOF-OLDB = "Y" OR WK-N-OLDB-COUNT NOT < 3000
003800        GO TO B320-LOAD-OLDB-DONE
003810     END-IF.
003820     ADD 1                    TO  WK-N-OLDB-COUNT.
003830     MOVE WK-N-OLDB-DTL-MEMBER1 TO
003840        WK-N-OLDB-MEMBER1(WK-N-OLDB-COUNT).
003850     MOVE WK-N-OLDB-DTL-MEMBER2 TO
003860        WK-N-OLDB-MEMBER2(WK-N-OLDB-COUNT).
003870     MOVE WK-N-OLDB-DTL-TYPE  TO
003880        WK-N-OLDB-TYPE(WK-N-OLDB-COUNT).
003890     READ KINCOLDB INTO WK-C-OLDB-DTL
003900        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-OLDB
003910     END-READ.
003920     GO TO B310-LOAD-OLDB-LOOP.
003930 B320-LOAD-OLDB-DONE.
003940     CLOSE KINCOLDB.
003950     MOVE "N"                 TO  WK-C-CMPR-EOF-NEWB.
003960     MOVE ZERO                TO  WK-N-NEWB-COUNT.
003970     READ KINCNEWB INTO WK-C-NEWB-DTL
003980        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-NEWB
003990     END-READ.
004000 B330-LOAD-NEWB-LOOP.
004010     IF WK-C-CMPR-EOF-NEWB = "Y" OR WK-N-NEWB-COUNT NOT < 3000
004020        GO TO B340-LOAD-NEWB-DONE
004030     END-IF.
004040     ADD 1                    TO  WK-N-NEWB-COUNT.
004050     MOVE WK-N-NEWB-DTL-MEMBER1 TO
004060        WK-N-NEWB-MEMBER1(WK-N-NEWB-COUNT).
004070     MOVE WK-N-NEWB-DTL-MEMBER2 TO
004080        WK-N-NEWB-MEMBER2(WK-N-NEWB-COUNT).
004090     MOVE WK-N-NEWB-DTL-TYPE  TO
004100        WK-N-NEWB-TYPE(WK-N-NEWB-COUNT).
004110     READ KINCNEWB INTO WK-C-NEWB-DTL
004120        AT END MOVE "Y"       TO  WK-C-CMPR-EOF-NEWB
004130     END-READ.
004140     GO TO B330-LOAD-NEWB-LOOP.
004150 B340-LOAD-NEWB-DONE.
004160     CLOSE KINCNEWB.
004170     PERFORM B350-SORT-OLDB-TABLE
004180        THRU B359-SORT-OLDB-TABLE-EX.
004190     PERFORM B360-SORT-NEWB-TABLE
004200        THRU B369-SORT-NEWB-TABLE-EX.
004210 B399-LOAD-AND-SORT-BREL-EX.
004220 EXIT.
004230
004240*---------------------------------------------------------------
004250 B350-SORT-OLDB-TABLE.
004260*---------------------------------------------------------------
004270     IF WK-N-OLDB-COUNT < 2
004280        GO TO B359-SORT-OLDB-TABLE-EX
004290     END-IF.
004300     MOVE 1                   TO  WK-N-CMPR-IX1.
004310 B351-SORT-OLDB-OUTER.
004320     IF WK-N-CMPR-IX1 NOT < WK-N-OLDB-COUNT
004330        GO TO B359-SORT-OLDB-TABLE-EX
004340     END-IF.
004350     COMPUTE WK-N-CMPR-IX2 = WK-N-CMPR-IX1 + 1.
004360 B352-SORT-OLDB-INNER.
004370     IF WK-N-CMPR-IX2 > WK-N-OLDB-COUNT
004380        ADD 1                 TO  WK-N-CMPR-IX1
004390        GO TO B351-SORT-OLDB-OUTER
004400     END-IF.
004410     IF (WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) >
004420         WK-N-OLDB-MEMBER1(WK-N-CMPR-IX2))
004430        OR
004440        (WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) =
004450         WK-N-OLDB-MEMBER1(WK-N-CMPR-IX2) AND
004460         WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) >
004470         WK-N-OLDB-MEMBER2(WK-N-CMPR-IX2))
004480        OR
004490        (WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) =
004500         WK-N-OLDB-MEMBER1(WK-N-CMPR-IX2) AND
004510         WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) =
004520         WK-N-OLDB-MEMBER2(WK-N-CMPR-IX2) AND
004530         WK-N-OLDB-TYPE(WK-N-CMPR-IX1) >
004540         WK-N-OLDB-TYPE(WK-N-CMPR-IX2))
004550        MOVE WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) TO
004560           WK-N-CMPR-SWP-M1
004570        MOVE WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) TO
004580           WK-N-CMPR-SWP-M2
004590        MOVE WK-N-OLDB-TYPE(WK-N-CMPR-IX1)    TO
004600           WK-N-CMPR-SWP-TY
004610        MOVE WK-N-OLDB-MEMBER1(WK-N-CMPR-IX2) TO
004620           WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1)
004630        MOVE WK-N-OLDB-MEMBER2(WK-N-CMPR-IX2) TO
004640           WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1)
004650        MOVE WK-N-OLDB-TYPE(WK-N-CMPR-IX2)    TO
004660           WK-N-OLDB-TYPE(WK-N-CMPR-IX1)
004670        MOVE WK-N-CMPR-SWP-M1 TO
004680           WK-N-OLDB-MEMBER1(WK-N-CMPR-IX2)
004690        MOVE WK-N-CMPR-SWP-M2 TO
004700           WK-N-OLDB-MEMBER2(WK-N-CMPR-IX2)
004710        MOVE WK-N-CMPR-SWP-TY TO
004720           WK-N-OLDB-TYPE(WK-N-CMPR-IX2)
004730     END-IF.
004740     ADD 1                    TO  WK-N-CMPR-IX2.
004750     GO TO B352-SORT-OLDB-INNER.
004760 B359-SORT-OLDB-TABLE-EX.
004770 EXIT.
004780
004790*---------------------------------------------------------------
004800 B360-SORT-NEWB-TABLE.
004810*---------------------------------------------------------------
004820     IF WK-N-NEWB-COUNT < 2
004830        GO TO B369-SORT-NEWB-TABLE-EX
004840     END-IF.
004850     MOVE 1                   TO  WK-N-CMPR-IX1.
004860 B361-SORT-NEWB-OUTER.
004870     IF WK-N-CMPR-IX1 NOT < WK-N-NEWB-COUNT
004880        GO TO B369-SORT-NEWB-TABLE-EX
004890     END-IF.
004900     COMPUTE WK-N-CMPR-IX2 = WK-N-CMPR-IX1 + 1.
004910 B362-SORT-NEWB-INNER.
004920     IF WK-N-CMPR-IX2 > WK-N-NEWB-COUNT
004930        ADD 1                 TO  WK-N-CMPR-IX1
004940        GO TO B361-SORT-NEWB-OUTER
004950     END-IF.
004960     IF (WK-N-NEWB-MEMBER1(WK-N-CMPR-IX1) >
004970         WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2))
004980        OR
004990        (WK-N-NEWB-MEMBER1(WK-N-CMPR-IX1) =
005000         WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2) AND
005010         WK-N-NEWB-MEMBER2(WK-N-CMPR-IX1) >
005020         WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2))
005030        OR
005040        (WK-N-NEWB-MEMBER1(WK-N-CMPR-IX1) =
005050         WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2) AND
005060         WK-N-NEWB-MEMBER2(WK-N-CMPR-IX1) =
005070         WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2) AND
005080         WK-N-NEWB-TYPE(WK-N-CMPR-IX1) >
005090         WK-N-NEWB-TYPE(WK-N-CMPR-IX2))
005100        MOVE WK-N-NEWB-MEMBER1(WK-N-CMPR-IX1) TO
005110           WK-N-CMPR-SWP-M1
005120        MOVE WK-N-NEWB-MEMBER2(WK-N-CMPR-IX1) TO
005130           WK-N-CMPR-SWP-M2
005140        MOVE WK-N-NEWB-TYPE(WK-N-CMPR-IX1)    TO
005150           WK-N-CMPR-SWP-TY
005160        MOVE WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2) TO
005170           WK-N-NEWB-MEMBER1(WK-N-CMPR-IX1)
005180        MOVE WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2) TO
005190           WK-N-NEWB-MEMBER2(WK-N-CMPR-IX1)
005200        MOVE WK-N-NEWB-TYPE(WK-N-CMPR-IX2)    TO
005210           WK-N-NEWB-TYPE(WK-N-CMPR-IX1)
005220        MOVE WK-N-CMPR-SWP-M1 TO
005230           WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2)
005240        MOVE WK-N-CMPR-SWP-M2 TO
005250           WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2)
005260        MOVE WK-N-CMPR-SWP-TY TO
005270           WK-N-NEWB-TYPE(WK-N-CMPR-IX2)
005280     END-IF.
005290     ADD 1                    TO  WK-N-CMPR-IX2.
005300     GO TO B362-SORT-NEWB-INNER.
005310 B369-SORT-NEWB-TABLE-EX.
005320 EXIT.
005330
005340*---------------------------------------------------------------
005350*C000-COMPARE-MEMBERS WALKS THE OLD AND NEW MEMBER TABLES SIDE BY
005360*SIDE, ADVANCING WHICHEVER SIDE HOLDS THE LOWER ID AT EACH STEP -
005370*THE SAME OLD-VS-NEW MASTER FILE COMPARE THIS SHOP HAS ALWAYS RUN
005380*AGAINST TWO SORTED SEQUENTIAL FILES.  AN ID SEEN ON ONLY ONE SIDE
005390*IS ADDED OR REMOVED; AN ID SEEN ON BOTH SIDES IS CHECKED FIELD BY
005400*FIELD FOR A CHANGE.
005410 C000-COMPARE-MEMBERS.
005420*---------------------------------------------------------------
005430     MOVE ZERO                TO  WK-N-ADDM-COUNT.
005440     MOVE ZERO                TO  WK-N-REMM-COUNT.
005450     MOVE ZERO                TO  WK-N-CHGM-COUNT.
005460     MOVE 1                   TO  WK-N-CMPR-IX1.
005470     MOVE 1                   TO  WK-N-CMPR-IX2.
005480 C010-COMPARE-MEMBERS-LOOP.
005490     IF WK-N-CMPR-IX1 > WK-N-OLDM-COUNT
005500           AND WK-N-CMPR-IX2 > WK-N-NEWM-COUNT
005510        GO TO C099-COMPARE-MEMBERS-EX
005520     END-IF.
005530     IF WK-N-CMPR-IX1 > WK-N-OLDM-COUNT
005540        PERFORM C050-RECORD-ADDED-MEMBER
005550           THRU C059-RECORD-ADDED-MEMBER-EX
005560        ADD 1                 TO  WK-N-CMPR-IX2
005570        GO TO C010-COMPARE-MEMBERS-LOOP
005580     END-IF.
005590     IF WK-N-CMPR-IX2 > WK-N-NEWM-COUNT
005600        PERFORM C060-RECORD-REMOVED-MEMBER
005610           THRU C069-RECORD-REMOVED-MEMBER-EX
005620        ADD 1                 TO  WK-N-CMPR-IX1
005630        GO TO C010-COMPARE-MEMBERS-LOOP
005640     END-IF.
005650     IF WK-N-OLDM-ID(WK-N-CMPR-IX1) <
005660        WK-N-NEWM-ID(WK-N-CMPR-IX2)
005670        PERFORM C060-RECORD-REMOVED-MEMBER
005680           THRU C069-RECORD-REMOVED-MEMBER-EX
005690        ADD 1                 TO  WK-N-CMPR-IX1
005700        GO TO C010-COMPARE-MEMBERS-LOOP
005710     END-IF.
005720     IF WK-N-OLDM-ID(WK-N-CMPR-IX1) >
005730        WK-N-NEWM-ID(WK-N-CMPR-IX2)
005740        PERFORM C050-RECORD-ADDED-MEMBER
005750           THRU C059-RECORD-ADDED-MEMBER-EX
005760        ADD 1                 TO  WK-N-CMPR-IX2
005770        GO TO C010-COMPARE-MEMBERS-LOOP
005780     END-IF.
005790     PERFORM C070-COMPARE-MEMBER-FIELDS
005800        THRU C079-COMPARE-MEMBER-FIELDS-EX.
005810     ADD 1                    TO  WK-N-CMPR-IX1.
005820     ADD 1                    TO  WK-N-CMPR-IX2.
005830     GO TO C010-COMPARE-MEMBERS-LOOP.
005840 C099-COMPARE-MEMBERS-EX.
005850 EXIT.
005860
005870*---------------------------------------------------------------
005880 C050-RECORD-ADDED-MEMBER.
005890*---------------------------------------------------------------
005900     IF WK-N-ADDM-COUNT NOT < 3000
005910        GO TO C059-RECORD-ADDED-MEMBER-EX
005920     END-IF.
005930     ADD 1                    TO  WK-N-ADDM-COUNT.
005940     MOVE WK-N-NEWM-ID(WK-N-CMPR-IX2) TO
005950        WK-N-ADDM-ID(WK-N-ADDM-COUNT).
005960     MOVE WK-C-NEWM-NAME(WK-N-CMPR-IX2) TO
005970        WK-C-ADDM-NAME(WK-N-ADDM-COUNT).
005980     MOVE WK-N-NEWM-GENERATION(WK-N-CMPR-IX2) TO
005990        WK-N-ADDM-GENERATION(WK-N-ADDM-COUNT).
006000     MOVE WK-N-NEWM-GENDER(WK-N-CMPR-IX2) TO
006010        WK-N-ADDM-GENDER(WK-N-ADDM-COUNT).
006020 C059-RECORD-ADDED-MEMBER-EX.
006030 EXIT.
006040
006050*---------------------------------------------------------------
006060 C060-RECORD-REMOVED-MEMBER.
006070*---------------------------------------------------------------
006080     IF WK-N-REMM-COUNT NOT < 3000
006090        GO TO C069-RECORD-REMOVED-MEMBER-EX
006100     END-IF.
006110     ADD 1                    TO  WK-N-REMM-COUNT.
006120     MOVE WK-N-OLDM-ID(WK-N-CMPR-IX1) TO
006130        WK-N-REMM-ID(WK-N-REMM-COUNT).
006140     MOVE WK-C-OLDM-NAME(WK-N-CMPR-IX1) TO
006150        WK-C-REMM-NAME(WK-N-REMM-COUNT).
006160     MOVE WK-N-OLDM-GENERATION(WK-N-CMPR-IX1) TO
006170        WK-N-REMM-GENERATION(WK-N-REMM-COUNT).
006180     MOVE WK-N-OLDM-GENDER(WK-N-CMPR-IX1) TO
006190        WK-N-REMM-GENDER(WK-N-REMM-COUNT).
006200 C069-RECORD-REMOVED-MEMBER-EX.
006210 EXIT.
006220
006230*---------------------------------------------------------------
006240*C070-COMPARE-MEMBER-FIELDS FIRES WHEN THE SAME ID SITS ON BOTH
006250*SIDES - ONE CHANGED-TABLE ROW GOES DOWN PER FIELD THAT DIFFERS,
006260*SO A MEMBER WITH THREE CHANGED FIELDS PRODUCES THREE ROWS ALL
006270*SHARING ITS ID.
006280 C070-COMPARE-MEMBER-FIELDS.
006290*---------------------------------------------------------------
006300     IF WK-C-OLDM-NAME(WK-N-CMPR-IX1) NOT =
006310        WK-C-NEWM-NAME(WK-N-CMPR-IX2)
006320        MOVE "NAME"           TO  WK-C-CHGM-FIELD-SV
006330        MOVE WK-C-OLDM-NAME(WK-N-CMPR-IX1) TO  WK-C-CHGM-OLD-SV
006340        MOVE WK-C-NEWM-NAME(WK-N-CMPR-IX2) TO  WK-C-CHGM-NEW-SV
006350        PERFORM C080-ADD-CHANGED-ROW
006360           THRU C089-ADD-CHANGED-ROW-EX
006370     END-IF.
006380     IF WK-N-OLDM-GENERATION(WK-N-CMPR-IX1) NOT =
006390        WK-N-NEWM-GENERATION(WK-N-CMPR-IX2)
006400        MOVE "GENERATION"     TO  WK-C-CHGM-FIELD-SV
006410        MOVE WK-N-OLDM-GENERATION(WK-N-CMPR-IX1) TO
006420           WK-N-CHGM-NUM-SV
006430        MOVE WK-N-CHGM-NUM-SV TO  WK-C-CHGM-OLD-SV
006440        MOVE WK-N-NEWM-GENERATION(WK-N-CMPR-IX2) TO
006450           WK-N-CHGM-NUM-SV
006460        MOVE WK-N-CHGM-NUM-SV TO  WK-C-CHGM-NEW-SV
006470        PERFORM C080-ADD-CHANGED-ROW
006480           THRU C089-ADD-CHANGED-ROW-EX
006490     END-IF.
006500     IF WK-N-OLDM-GENDER(WK-N-CMPR-IX1) NOT =
006510        WK-N-NEWM-GENDER(WK-N-CMPR-IX2)
006520        MOVE "GENDER"         TO  WK-C-CHGM-FIELD-SV
006530        MOVE WK-N-OLDM-GENDER(WK-N-CMPR-IX1) TO
006540           WK-N-CHGM-NUM-SV
006550        MOVE WK-N-CHGM-NUM-SV TO  WK-C-CHGM-OLD-SV
006560        MOVE WK-N-NEWM-GENDER(WK-N-CMPR-IX2) TO
006570           WK-N-CHGM-NUM-SV
006580        MOVE WK-N-CHGM-NUM-SV TO  WK-C-CHGM-NEW-SV
006590        PERFORM C080-ADD-CHANGED-ROW
006600           THRU C089-ADD-CHANGED-ROW-EX
006610     END-IF.
006620 C079-COMPARE-MEMBER-FIELDS-EX.
006630 EXIT.
006640
006650*---------------------------------------------------------------
006660 C080-ADD-CHANGED-ROW.
006670*---------------------------------------------------------------
006680     IF WK-N-CHGM-COUNT NOT < 6000
006690        GO TO C089-ADD-CHANGED-ROW-EX
006700     END-IF.
006710     ADD 1                    TO  WK-N-CHGM-COUNT.
006720     MOVE WK-N-NEWM-ID(WK-N-CMPR-IX2) TO
006730        WK-N-CHGM-ID(WK-N-CHGM-COUNT).
006740     MOVE WK-C-CHGM-FIELD-SV  TO
006750        WK-C-CHGM-FIELD(WK-N-CHGM-COUNT).
006760     MOVE WK-C-CHGM-OLD-SV    TO
006770        WK-C-CHGM-OLDVAL(WK-N-CHGM-COUNT).
006780     MOVE WK-C-CHGM-NEW-SV    TO
006790        WK-C-CHGM-NEWVAL(WK-N-CHGM-COUNT).
006800 C089-ADD-CHANGED-ROW-EX.
006810 EXIT.
006820
006830*---------------------------------------------------------------
006840*C300-COMPARE-BASE-RELS IS THE SAME MATCH-MERGE TECHNIQUE AS
006850*C000, RUN OVER THE TWO MEMBER1/MEMBER2/TYPE-SORTED BASE-REL
006860*TABLES.  AN EDGE ON ONLY ONE SIDE IS ADDED OR REMOVED; AN EDGE
006870*ON BOTH SIDES MATCHES EXACTLY (THERE IS NO 'CHANGED' CASE FOR A
006880*RELATIONSHIP - THE THREE KEY FIELDS ARE THE WHOLE RECORD) AND
006890*BOTH SIDES SIMPLY ADVANCE.
006900 C300-COMPARE-BASE-RELS.
006910*---------------------------------------------------------------
006920     MOVE ZERO                TO  WK-N-ADDB-COUNT.
006930     MOVE ZERO                TO  WK-N-REMB-COUNT.
006940     MOVE 1                   TO  WK-N-CMPR-IX1.
006950     MOVE 1                   TO  WK-N-CMPR-IX2.
006960 C310-COMPARE-BASE-RELS-LOOP.
006970     IF WK-N-CMPR-IX1 > WK-N-OLDB-COUNT
006980           AND WK-N-CMPR-IX2 > WK-N-NEWB-COUNT
006990        GO TO C399-COMPARE-BASE-RELS-EX
007000     END-IF.
007010     IF WK-N-CMPR-IX1 > WK-N-OLDB-COUNT
007020        PERFORM C350-RECORD-ADDED-BREL
007030           THRU C359-RECORD-ADDED-BREL-EX
007040        ADD 1                 TO  WK-N-CMPR-IX2
007050        GO TO C310-COMPARE-BASE-RELS-LOOP
007060     END-IF.
007070     IF WK-N-CMPR-IX2 > WK-N-NEWB-COUNT
007080        PERFORM C360-RECORD-REMOVED-BREL
007090           THRU C369-RECORD-REMOVED-BREL-EX
007100        ADD 1                 TO  WK-N-CMPR-IX1
007110        GO TO C310-COMPARE-BASE-RELS-LOOP
007120     END-IF.
007130     PERFORM C320-COMPARE-BASE-REL-KEYS
007140        THRU C329-COMPARE-BASE-REL-KEYS-EX.
007150     IF WK-N-CMPR-KEY-CC = 1
007160        PERFORM C360-RECORD-REMOVED-BREL
007170           THRU C369-RECORD-REMOVED-BREL-EX
007180        ADD 1                 TO  WK-N-CMPR-IX1
007190        GO TO C310-COMPARE-BASE-RELS-LOOP
007200     END-IF.
007210     IF WK-N-CMPR-KEY-CC = 2
007220        PERFORM C350-RECORD-ADDED-BREL
007230           THRU C359-RECORD-ADDED-BREL-EX
007240        ADD 1                 TO  WK-N-CMPR-IX2
007250        GO TO C310-COMPARE-BASE-RELS-LOOP
007260     END-IF.
007270     ADD 1                    TO  WK-N-CMPR-IX1.
007280     ADD 1                    TO  WK-N-CMPR-IX2.
007290     GO TO C310-COMPARE-BASE-RELS-LOOP.
007300 C399-COMPARE-BASE-RELS-EX.
007310 EXIT.
007320
007330*---------------------------------------------------------------
007340*C320 SETS WK-N-CMPR-KEY-CC TO 1 WHEN THE OLD KEY IS LOWER, 2
007350*WHEN THE NEW KEY IS LOWER, ZERO WHEN THE TWO EDGES MATCH -
007360*MEMBER1 COMPARED FIRST, THEN MEMBER2, THEN THE RELATION CODE.
007370 C320-COMPARE-BASE-REL-KEYS.
007380*---------------------------------------------------------------
007390     MOVE ZERO                TO  WK-N-CMPR-KEY-CC.
007400     IF WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) <
007410        WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2)
007420        MOVE 1                TO  WK-N-CMPR-KEY-CC
007430        GO TO C329-COMPARE-BASE-REL-KEYS-EX
007440     END-IF.
007450     IF WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) >
007460        WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2)
007470        MOVE 2                TO  WK-N-CMPR-KEY-CC
007480        GO TO C329-COMPARE-BASE-REL-KEYS-EX
007490     END-IF.
007500     IF WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) <
007510        WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2)
007520        MOVE 1                TO  WK-N-CMPR-KEY-CC
007530        GO TO C329-COMPARE-BASE-REL-KEYS-EX
007540     END-IF.
007550     IF WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) >
007560        WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2)
007570        MOVE 2                TO  WK-N-CMPR-KEY-CC
007580        GO TO C329-COMPARE-BASE-REL-KEYS-EX
007590     END-IF.
007600     IF WK-N-OLDB-TYPE(WK-N-CMPR-IX1) <
007610        WK-N-NEWB-TYPE(WK-N-CMPR-IX2)
007620        MOVE 1                TO  WK-N-CMPR-KEY-CC
007630        GO TO C329-COMPARE-BASE-REL-KEYS-EX
007640     END-IF.
007650     IF WK-N-OLDB-TYPE(WK-N-CMPR-IX1) >
007660        WK-N-NEWB-TYPE(WK-N-CMPR-IX2)
007670        MOVE 2                TO  WK-N-CMPR-KEY-CC
007680     END-IF.
007690 C329-COMPARE-BASE-REL-KEYS-EX.
007700 EXIT.
007710
007720*---------------------------------------------------------------
007730*C350/C360 FORMAT THE MEMBER1->MEMBER2:RELATION TEXT FROM THE
007740*CURRENT TABLE ENTRY BEFORE FILING IT AWAY - THE DISPLAY-FORM
007750*STAGING FIELDS PICK UP THE ZERO-FILL A COMP ITEM DOES NOT CARRY.
007760 C350-RECORD-ADDED-BREL.
007770*---------------------------------------------------------------
007780     IF WK-N-ADDB-COUNT NOT < 3000
007790        GO TO C359-RECORD-ADDED-BREL-EX
007800     END-IF.
007810     ADD 1                    TO  WK-N-ADDB-COUNT.
007820     MOVE WK-N-NEWB-MEMBER1(WK-N-CMPR-IX2) TO
007830        WK-D-CMPR-MEMBER1.
007840     MOVE WK-N-NEWB-MEMBER2(WK-N-CMPR-IX2) TO
007850        WK-D-CMPR-MEMBER2.
007860     MOVE WK-N-NEWB-TYPE(WK-N-CMPR-IX2)    TO
007870        WK-D-CMPR-TYPE.
007880     STRING WK-D-CMPR-MEMBER1  DELIMITED BY SIZE
007890        "->"                   DELIMITED BY SIZE
007900        WK-D-CMPR-MEMBER2      DELIMITED BY SIZE
007910        ":"                    DELIMITED BY SIZE
007920        WK-D-CMPR-TYPE         DELIMITED BY SIZE
007930        INTO WK-C-ADDB-STRING(WK-N-ADDB-COUNT).
007940 C359-RECORD-ADDED-BREL-EX.
007950 EXIT.
007960
007970*---------------------------------------------------------------
007980 C360-RECORD-REMOVED-BREL.
007990*---------------------------------------------------------------
008000     IF WK-N-REMB-COUNT NOT < 3000
008010        GO TO C369-RECORD-REMOVED-BREL-EX
008020     END-IF.
008030     ADD 1                    TO  WK-N-REMB-COUNT.
008040     MOVE WK-N-OLDB-MEMBER1(WK-N-CMPR-IX1) TO
008050        WK-D-CMPR-MEMBER1.
008060     MOVE WK-N-OLDB-MEMBER2(WK-N-CMPR-IX1) TO
008070        WK-D-CMPR-MEMBER2.
008080     MOVE WK-N-OLDB-TYPE(WK-N-CMPR-IX1)    TO
008090        WK-D-CMPR-TYPE.
008100     STRING WK-D-CMPR-MEMBER1  DELIMITED BY SIZE
008110        "->"                   DELIMITED BY SIZE
008120        WK-D-CMPR-MEMBER2      DELIMITED BY SIZE
008130        ":"                    DELIMITED BY SIZE
008140        WK-D-CMPR-TYPE         DELIMITED BY SIZE
008150        INTO WK-C-REMB-STRING(WK-N-REMB-COUNT).
008160 C369-RECORD-REMOVED-BREL-EX.
008170 EXIT.
008180
008190*---------------------------------------------------------------
008200*D000-PRINT-REPORT DRIVES THE WHOLE SNAPSHOT-COMPARE REPORT - A
008210*TITLE LINE, THE FIVE-COUNT SUMMARY LINE, THEN THE FIVE RESULT
008220*TABLES IN THE ORDER OPERATIONS ASKED THIS REPORT BE LAID OUT.
008230*NO PAGE BREAKS AND NO RUNNING TOTALS BEYOND THE FIVE SUMMARY
008240*COUNTS.
008250 D000-PRINT-REPORT.
008260*---------------------------------------------------------------
008270     MOVE SPACE                TO  WK-C-PRINT-LINE.
008280     MOVE "FAMILYSYS SNAPSHOT COMPARE REPORT" TO
008290        WK-C-PRINT-LINE.
008300     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008310        AFTER ADVANCING 1 LINES.
008320     MOVE SPACE                TO  WK-C-PRINT-LINE.
008330     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008340        AFTER ADVANCING 1 LINES.
008350     MOVE WK-N-ADDM-COUNT       TO  WK-D-CMPR-CT1.
008360     MOVE WK-N-REMM-COUNT       TO  WK-D-CMPR-CT2.
008370     MOVE SPACE                TO  WK-C-PRINT-LINE.
008380     STRING "MEMBERS ADDED     " DELIMITED BY SIZE
008390        WK-D-CMPR-CT1          DELIMITED BY SIZE
008400        "   MEMBERS REMOVED   " DELIMITED BY SIZE
008410        WK-D-CMPR-CT2          DELIMITED BY SIZE
008420        INTO WK-C-PRINT-LINE.
008430     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008440        AFTER ADVANCING 1 LINES.
008450     MOVE WK-N-CHGM-COUNT       TO  WK-D-CMPR-CT1.
008460     MOVE WK-N-ADDB-COUNT       TO  WK-D-CMPR-CT2.
008470     MOVE SPACE                TO  WK-C-PRINT-LINE.
008480     STRING "MEMBERS CHANGED   " DELIMITED BY SIZE
008490        WK-D-CMPR-CT1          DELIMITED BY SIZE
008500        "   RELATIONS ADDED   " DELIMITED BY SIZE
008510        WK-D-CMPR-CT2          DELIMITED BY SIZE
008520        INTO WK-C-PRINT-LINE.
008530     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008540        AFTER ADVANCING 1 LINES.
008550     MOVE WK-N-REMB-COUNT       TO  WK-D-CMPR-CT1.
008560     MOVE SPACE                TO  WK-C-PRINT-LINE.
008570     STRING "RELATIONS REMOVED " DELIMITED BY SIZE
008580        WK-D-CMPR-CT1          DELIMITED BY SIZE
008590        INTO WK-C-PRINT-LINE.
008600     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008610        AFTER ADVANCING 1 LINES.
008620     PERFORM D100-PRINT-ADDED-MEMBERS
008630        THRU D199-PRINT-ADDED-MEMBERS-EX.
008640     PERFORM D200-PRINT-REMOVED-MEMBERS
008650        THRU D299-PRINT-REMOVED-MEMBERS-EX.
008660     PERFORM D300-PRINT-CHANGED-MEMBERS
008670        THRU D399-PRINT-CHANGED-MEMBERS-EX.
008680     PERFORM D400-PRINT-ADDED-RELATIONS
008690        THRU D499-PRINT-ADDED-RELATIONS-EX.
008700     PERFORM D500-PRINT-REMOVED-RELATIONS
008710        THRU D599-PRINT-REMOVED-RELATIONS-EX.
008720 D099-PRINT-REPORT-EX.
008730 EXIT.
008740
008750*---------------------------------------------------------------
008760*D100-PRINT-ADDED-MEMBERS RENDERS THE MEMBERS-ADDED TABLE, ID/
008770*NAME/GENERATION/GENDER, SORTED BY ID SINCE THE ADDM TABLE WAS
008780*BUILT IN THAT ORDER STRAIGHT OUT OF THE MATCH-MERGE.
008790 D100-PRINT-ADDED-MEMBERS.
008800*---------------------------------------------------------------
008810     MOVE SPACE                TO  WK-C-PRINT-LINE.
008820     MOVE "MEMBERS ADDED" TO WK-C-PRINT-LINE.
008830     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008840        AFTER ADVANCING 2 LINES.
008850     IF WK-N-ADDM-COUNT = ZERO
008860        MOVE "  (NONE)"        TO  WK-C-PRINT-LINE
008870        WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
008880           AFTER ADVANCING 1 LINES
008890        GO TO D199-PRINT-ADDED-MEMBERS-EX
008900     END-IF.
008910     MOVE ZERO                 TO  WK-N-CMPR-IX1.
008920 D110-PRINT-ADDED-MEMBERS-LOOP.
008930     ADD 1                     TO  WK-N-CMPR-IX1.
008940     IF WK-N-CMPR-IX1 > WK-N-ADDM-COUNT
008950        GO TO D199-PRINT-ADDED-MEMBERS-EX
008960     END-IF.
008970     MOVE SPACE                TO  WK-C-PRINT-LINE.
008980     MOVE WK-N-ADDM-ID(WK-N-CMPR-IX1) TO  PL-MBR-ID.
008990     MOVE WK-C-ADDM-NAME(WK-N-CMPR-IX1) TO  PL-MBR-NAME.
009000     MOVE WK-N-ADDM-GENERATION(WK-N-CMPR-IX1) TO
009010        PL-MBR-GENERATION.
009020     MOVE WK-N-ADDM-GENDER(WK-N-CMPR-IX1) TO  PL-MBR-GENDER.
009030     MOVE "NEW MEMBER"         TO  PL-MBR-REMARK.
009040     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009050        AFTER ADVANCING 1 LINES.
009060     GO TO D110-PRINT-ADDED-MEMBERS-LOOP.
009070 D199-PRINT-ADDED-MEMBERS-EX.
009080 EXIT.
009090
009100*---------------------------------------------------------------
009110*D200-PRINT-REMOVED-MEMBERS IS THE SAME LAYOUT AGAINST THE
009120*MEMBERS-REMOVED TABLE.
009130 D200-PRINT-REMOVED-MEMBERS.
009140*---------------------------------------------------------------
009150     MOVE SPACE                TO  WK-C-PRINT-LINE.
009160     MOVE "MEMBERS REMOVED" TO WK-C-PRINT-LINE.
009170     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009180        AFTER ADVANCING 2 LINES.
009190     IF WK-N-REMM-COUNT = ZERO
009200        MOVE "  (NONE)"        TO  WK-C-PRINT-LINE
009210        WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009220           AFTER ADVANCING 1 LINES
009230        GO TO D299-PRINT-REMOVED-MEMBERS-EX
009240     END-IF.
009250     MOVE ZERO                 TO  WK-N-CMPR-IX1.
009260 D210-PRINT-REMOVED-MEMBERS-LOOP.
009270     ADD 1                     TO  WK-N-CMPR-IX1.
009280     IF WK-N-CMPR-IX1 > WK-N-REMM-COUNT
009290        GO TO D299-PRINT-REMOVED-MEMBERS-EX
009300     END-IF.
009310     MOVE SPACE                TO  WK-C-PRINT-LINE.
009320     MOVE WK-N-REMM-ID(WK-N-CMPR-IX1) TO  PL-MBR-ID.
009330     MOVE WK-C-REMM-NAME(WK-N-CMPR-IX1) TO  PL-MBR-NAME.
009340     MOVE WK-N-REMM-GENERATION(WK-N-CMPR-IX1) TO
009350        PL-MBR-GENERATION.
009360     MOVE WK-N-REMM-GENDER(WK-N-CMPR-IX1) TO  PL-MBR-GENDER.
009370     MOVE "MEMBER REMOVED"     TO  PL-MBR-REMARK.
009380     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009390        AFTER ADVANCING 1 LINES.
009400     GO TO D210-PRINT-REMOVED-MEMBERS-LOOP.
009410 D299-PRINT-REMOVED-MEMBERS-EX.
009420 EXIT.
009430
009440*---------------------------------------------------------------
009450*D300-PRINT-CHANGED-MEMBERS RENDERS ONE LINE PER CHANGED FIELD,
009460*GROUPED BY MEMBER AND SORTED BY NEW MEMBER ID SINCE THE CHGM
009470*TABLE WAS BUILT IN THAT ORDER (C070/C080 FILE A MEMBER'S
009480*CHANGED FIELDS TOGETHER BEFORE THE MERGE ADVANCES PAST IT).
009490 D300-PRINT-CHANGED-MEMBERS.
009500*---------------------------------------------------------------
009510     MOVE SPACE                TO  WK-C-PRINT-LINE.
009520     MOVE "MEMBERS CHANGED" TO WK-C-PRINT-LINE.
009530     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009540        AFTER ADVANCING 2 LINES.
009550     IF WK-N-CHGM-COUNT = ZERO
009560        MOVE "  (NONE)"        TO  WK-C-PRINT-LINE
009570        WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009580           AFTER ADVANCING 1 LINES
009590        GO TO D399-PRINT-CHANGED-MEMBERS-EX
009600     END-IF.
009610     MOVE ZERO                 TO  WK-N-CMPR-IX1.
009620 D310-PRINT-CHANGED-MEMBERS-LOOP.
009630     ADD 1                     TO  WK-N-CMPR-IX1.
009640     IF WK-N-CMPR-IX1 > WK-N-CHGM-COUNT
009650        GO TO D399-PRINT-CHANGED-MEMBERS-EX
009660     END-IF.
009670     MOVE SPACE                TO  WK-C-PRINT-LINE.
009680     MOVE WK-N-CHGM-ID(WK-N-CMPR-IX1) TO  PL-CHG-ID.
009690     MOVE WK-C-CHGM-FIELD(WK-N-CMPR-IX1) TO  PL-CHG-FIELD.
009700     MOVE WK-C-CHGM-OLDVAL(WK-N-CMPR-IX1) TO  PL-CHG-OLDVAL.
009710     MOVE WK-C-CHGM-NEWVAL(WK-N-CMPR-IX1) TO  PL-CHG-NEWVAL.
009720     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009730        AFTER ADVANCING 1 LINES.
009740     GO TO D310-PRINT-CHANGED-MEMBERS-LOOP.
009750 D399-PRINT-CHANGED-MEMBERS-EX.
009760 EXIT.
009770
009780*---------------------------------------------------------------
009790*D400/D500 RENDER THE RELATIONS-ADDED AND RELATIONS-REMOVED
009800*TABLES, ONE MEMBER1->MEMBER2:RELATION STRING PER LINE, ALREADY
009810*IN LEXICAL ORDER SINCE THE UNDERLYING TABLES WERE BUILT FROM
009820*THE MEMBER1/MEMBER2/TYPE-SORTED MATCH-MERGE IN C300.
009830 D400-PRINT-ADDED-RELATIONS.
009840*---------------------------------------------------------------
009850     MOVE SPACE                TO  WK-C-PRINT-LINE.
009860     MOVE "RELATIONS ADDED" TO WK-C-PRINT-LINE.
009870     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009880        AFTER ADVANCING 2 LINES.
009890     IF WK-N-ADDB-COUNT = ZERO
009900        MOVE "  (NONE)"        TO  WK-C-PRINT-LINE
009910        WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
009920           AFTER ADVANCING 1 LINES
009930        GO TO D499-PRINT-ADDED-RELATIONS-EX
009940     END-IF.
009950     MOVE ZERO                 TO  WK-N-CMPR-IX1.
009960 D410-PRINT-ADDED-RELATIONS-LOOP.
009970     ADD 1                     TO  WK-N-CMPR-IX1.
009980     IF WK-N-CMPR-IX1 > WK-N-ADDB-COUNT
009990        GO TO D499-PRINT-ADDED-RELATIONS-EX
010000     END-IF.
010010     MOVE SPACE                TO  WK-C-PRINT-LINE.
010020     MOVE WK-C-ADDB-STRING(WK-N-CMPR-IX1) TO  PL-REL-STRING.
010030     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
010040        AFTER ADVANCING 1 LINES.
010050     GO TO D410-PRINT-ADDED-RELATIONS-LOOP.
010060 D499-PRINT-ADDED-RELATIONS-EX.
010070 EXIT.
010080
010090*---------------------------------------------------------------
010100 D500-PRINT-REMOVED-RELATIONS.
010110*---------------------------------------------------------------
010120     MOVE SPACE                TO  WK-C-PRINT-LINE.
010130     MOVE "RELATIONS REMOVED" TO WK-C-PRINT-LINE.
010140     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
010150        AFTER ADVANCING 2 LINES.
010160     IF WK-N-REMB-COUNT = ZERO
010170        MOVE "  (NONE)"        TO  WK-C-PRINT-LINE
010180        WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
010190           AFTER ADVANCING 1 LINES
010200        GO TO D599-PRINT-REMOVED-RELATIONS-EX
010210     END-IF.
010220     MOVE ZERO                 TO  WK-N-CMPR-IX1.
010230 D510-PRINT-REMOVED-RELATIONS-LOOP.
010240     ADD 1                     TO  WK-N-CMPR-IX1.
010250     IF WK-N-CMPR-IX1 > WK-N-REMB-COUNT
010260        GO TO D599-PRINT-REMOVED-RELATIONS-EX
010270     END-IF.
010280     MOVE SPACE                TO  WK-C-PRINT-LINE.
010290     MOVE WK-C-REMB-STRING(WK-N-CMPR-IX1) TO  PL-REL-STRING.
010300     WRITE DIFFRPT-REC FROM WK-C-PRINT-LINE
010310        AFTER ADVANCING 1 LINES.
010320     GO TO D510-PRINT-REMOVED-RELATIONS-LOOP.
010330 D599-PRINT-REMOVED-RELATIONS-EX.
010340 EXIT.
010350
010360*---------------------------------------------------------------
010370 Z000-END-PROGRAM.
010380*---------------------------------------------------------------
010390     CLOSE DIFFRPT.
010400 Z099-END-PROGRAM-EX.
010410     GOBACK.
010420
010430******************************************************************
010440***************  END OF PROGRAM SOURCE -  KINCMPR  **************
010450******************************************************************
