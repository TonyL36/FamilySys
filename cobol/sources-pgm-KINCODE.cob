000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINCODE.
000030 AUTHOR. DESMOND LIM.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 23 DEC 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*
000090*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TRANSLATE A RELATION-
000100*               TYPE CODE (01-32) INTO ITS 20-BYTE KINSHIP TERM
000110*               TEXT, BY SUBSCRIPTING THE KIN-TERM-TABLE HELD IN
000120*               COPYBOOK KINTERM.  CALLED BY KINCALC TO RENDER THE
000130*               TERM FOR EACH HOP OF A DERIVATION CHAIN.
000140*
000150*HISTORY OF MODIFICATION:
000160*-----------------------------------------------------------------
000170*MOD.#   INIT   DATE       DESCRIPTION
000180*------- ------ ---------- ---------------------------------------
000190*KIN0020 DLIM   23/12/1987 - FAMILYSYS PHASE 1 - INITIAL VERSION
000200*KIN0107 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000210*KIN0146 MFONG  02/03/2003 - RANGE CHECK ADDED AFTER A KINPURGE
000220*                RUN TURNED UP A ZERO RELATION-TYPE ROW
000230*-----------------------------------------------------------------
000240        EJECT
000250**********************
000260 ENVIRONMENT DIVISION.
000270**********************
000280 CONFIGURATION SECTION.
000290 SOURCE-COMPUTER.  IBM-AS400.
000300 OBJECT-COMPUTER.  IBM-AS400.
000310 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000320
000330***************
000340 DATA DIVISION.
000350***************
000360 WORKING-STORAGE SECTION.
000370*************************
000380 01  FILLER                          PIC X(24)        VALUE
000390        "** PROGRAM KINCODE **".
000400
000410 01  WK-C-CODE-WORK-AREA.
000420        05  WK-N-CODE-SUBSCRIPT      PIC 9(02) COMP.
000430        05  FILLER                   PIC X(07).
000440
000450*TRACE AREA FOR THE RANGE-CHECK REJECT IN A000 - ONE 09-BYTE AREA
000460*WITH A DIGIT VIEW OF THE REJECTED CODE, A TENS/UNITS-SPLIT VIEW
000470*OF THE SAME CODE FOR LEGIBILITY, AND A RAW TEXT VIEW FOR THE
000480*DISPLAY ITSELF.
000490 01  WK-C-CODE-TRACE-AREA.
000500        05  WK-C-CODE-TRACE-TEXT     PIC X(09).
000510 01  WK-C-CODE-TRACE-COD REDEFINES WK-C-CODE-TRACE-AREA.
000520        05  WK-N-CODE-TRC-CODE       PIC 9(02).
000530        05  FILLER                   PIC X(07).
000540 01  WK-C-CODE-TRACE-SPL REDEFINES WK-C-CODE-TRACE-AREA.
000550        05  WK-N-CODE-TRC-TENS       PIC 9(01).
000560        05  WK-N-CODE-TRC-UNITS      PIC 9(01).
000570        05  FILLER                   PIC X(07).
000580 01  WK-C-CODE-TRACE-RAW REDEFINES WK-C-CODE-TRACE-AREA.
000590        05  WK-C-CODE-TRC-RAW        PIC X(09).
000600
000610* ------------------ PROGRAM WORKING STORAGE -------------------*
000620 COPY KINTERM.
000630
000640****************
000650 LINKAGE SECTION.
000660****************
000670        COPY KINCODEP.
000680        EJECT
000690********************************************
000700 PROCEDURE DIVISION USING WK-KINCODEP.
000710********************************************
000720 MAIN-MODULE.
000730     PERFORM A000-TRANSLATE-CODE
000740        THRU A099-TRANSLATE-CODE-EX.
000750     EXIT PROGRAM.
000760
000770*---------------------------------------------------------------*
000780 A000-TRANSLATE-CODE.
000790*---------------------------------------------------------------*
000800     MOVE SPACE               TO  KINCODEP-ERROR-CD.
000810     MOVE SPACES               TO  KINCODEP-TERM-TEXT.
000820     IF KINCODEP-RELATION-TYPE < 01
000830        OR KINCODEP-RELATION-TYPE > 32
000840        MOVE "R"                TO  KINCODEP-ERROR-CD
000850        MOVE KINCODEP-RELATION-TYPE TO WK-N-CODE-TRC-CODE
000860        DISPLAY "KINCODE - RELATION-TYPE OUT OF RANGE "
000870                WK-C-CODE-TRC-RAW
000880        GO TO A099-TRANSLATE-CODE-EX
000890     END-IF.
000900     MOVE KINCODEP-RELATION-TYPE TO  WK-N-CODE-SUBSCRIPT.
000910     MOVE KIN-TERM-ENTRY(WK-N-CODE-SUBSCRIPT)
000920                              TO  KINCODEP-TERM-TEXT.
000930 A099-TRANSLATE-CODE-EX.
000940 EXIT.
000950
000960******************************************************************
000970************** END OF PROGRAM SOURCE -  KINCODE *****************
000980******************************************************************
