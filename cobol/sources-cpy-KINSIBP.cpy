000010*
000020*****************************************************************
000030* KINSIBP - LINKAGE RECORD FOR KINSIB
000040*   SIBLING-PAIR DERIVATION LOOP.  GIVEN A PARENT AND A NEWLY
000050*   ADDED CHILD, KINSIB SCANS THE PARENT'S OTHER CHILDREN
000060*   ALREADY ON FILE AND INSERTS THE ELDER/YOUNGER BROTHER OR
000070*   SISTER EDGE PAIR FOR EACH ONE FOUND.
000080*****************************************************************
000090* AMENDMENT HISTORY:
000100*****************************************************************
000110* TAG    DATE     DEV    DESCRIPTION
000120*------- -------- ------ --------------------------------------
000130* KIN0007 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000140* KIN0104 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000150*****************************************************************
000160 01  WK-KINSIBP.
000170     05  WK-KINSIBP-INPUT.
000180         05  KINSIBP-PARENT-ID       PIC 9(09).
000190         05  KINSIBP-NEW-CHILD-ID    PIC 9(09).
000200         05  KINSIBP-NEW-CHILD-GENDER PIC 9(01).
000210         05  FILLER                 PIC X(04).
000220     05  WK-KINSIBP-OUTPUT.
000230         05  KINSIBP-PAIRS-ADDED     PIC 9(05) COMP.
000240         05  KINSIBP-ERROR-CD        PIC X(01).
000250         05  FILLER                 PIC X(05).
