000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINPURGE.
000030 AUTHOR. T CHAN.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 23 APRIL 1990.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*
000090*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PURGE DUPLICATE ROWS
000100*               FROM THE IN-MEMORY RELATIONSHIP TABLE. A DUPLICATE
000110*               IS ANY PAIR OF ROWS SHARING THE SAME MEMBER1-ID,
000120*               MEMBER2-ID AND RELATION-TYPE - ONLY THE ROW WITH
000130*               THE LOWEST RELATION-ID IN EACH SUCH GROUP LIVES.
000140*               ALL WORK IS DONE INSIDE KINREL, WHICH OWNS THE
000150*               TABLE - THIS ROUTINE MERELY DRIVES THE PURGE
000160*               FUNCTION AND RETURNS THE COUNT REMOVED.  RUN AFTER
000170*               A REBUILD REPLAYS THE SPOUSE/PARENT-CHILD ROWS
000180*               THROUGH KINADD, WHICH CAN LAY DOWN THE SAME
000190*               REVERSE OR IN-LAW EDGE MORE THAN ONCE.
000200*
000210*HISTORY OF MODIFICATION:
000220*-----------------------------------------------------------------
000230*MOD.#   INIT   DATE       DESCRIPTION
000240*------- ------ ---------- ---------------------------------------
000250*KIN0022 TCHAN  23/04/1990 - FAMILYSYS PHASE 1 - INITIAL VERSION,
000260*                RUN AGAINST THE KINRELT IN-MEMORY TABLE VIA
000270*                EMBEDDED SQL.
000280*KIN0109 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000290*KIN0148 MFONG  02/03/2003 - REWRITTEN TO CALL KINREL'S PURGE
000300*                FUNCTION AGAINST THE KINRELT TABLE IN PLACE OF
000310*                THE OLD SQL DELETE/UPDATE PAIR - NO DATABASE
000320*                MANAGER ON THIS PLATFORM ANY LONGER.
000330*-----------------------------------------------------------------
000340        EJECT
000350**********************
000360 ENVIRONMENT DIVISION.
000370**********************
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.  IBM-AS400.
000400 OBJECT-COMPUTER.  IBM-AS400.
000410 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000420
000430***************
000440 DATA DIVISION.
000450***************
000460 WORKING-STORAGE SECTION.
000470*************************
000480 01  FILLER                          PIC X(24)        VALUE
000490        "** PROGRAM KINPURGE **".
000500
000510 01  WK-C-PURGE-WORK-AREA.
000520        05  WK-N-PURGE-REMOVED-SV    PIC 9(05) COMP.
000530        05  FILLER                   PIC X(03).
000540
000550*TRACE AREA FOR THE REMOVED-ROW COUNT RETURNED BY THE "P" CALL -
000560*ONE 07-BYTE AREA WITH AN EDITED-NUMERIC VIEW FOR THE DISPLAY AND
000570*A RAW TEXT VIEW FOR THE DISPLAY ITSELF.
000580 01  WK-C-PURGE-TRACE-AREA.
000590        05  WK-C-PURGE-TRACE-TEXT    PIC X(07).
000600 01  WK-C-PURGE-TRACE-CNT REDEFINES WK-C-PURGE-TRACE-AREA.
000610        05  WK-N-PURGE-TRC-CNT       PIC ZZZZ9.
000620        05  FILLER                   PIC X(02).
000630 01  WK-C-PURGE-TRACE-DIG REDEFINES WK-C-PURGE-TRACE-AREA.
000640        05  WK-N-PURGE-TRC-DIG       PIC 9(05).
000650        05  FILLER                   PIC X(02).
000660 01  WK-C-PURGE-TRACE-RAW REDEFINES WK-C-PURGE-TRACE-AREA.
000670        05  WK-C-PURGE-TRC-RAW       PIC X(07).
000680
000690* ------------------ PROGRAM WORKING STORAGE -------------------*
000700 COPY KINRELP.
000710
000720****************
000730 LINKAGE SECTION.
000740****************
000750        COPY KINPURGP.
000760        EJECT
000770********************************************
000780 PROCEDURE DIVISION USING WK-KINPURGP.
000790********************************************
000800 MAIN-MODULE.
000810     PERFORM A000-PURGE-DUPLICATES
000820        THRU A099-PURGE-DUPLICATES-EX.
000830     EXIT PROGRAM.
000840
000850*---------------------------------------------------------------*
000860 A000-PURGE-DUPLICATES.
000870*---------------------------------------------------------------*
000880     MOVE ZERO                TO  KINPURGP-ROWS-REMOVED.
000890     MOVE SPACE               TO  KINPURGP-ERROR-CD.
000900     MOVE "P"                 TO  KINRELP-FUNCTION.
000910     CALL "KINREL" USING WK-KINRELP.
000920     IF KINRELP-FOUND NOT = "Y"
000930        MOVE "E"              TO  KINPURGP-ERROR-CD
000940        GO TO A099-PURGE-DUPLICATES-EX
000950     END-IF.
000960     MOVE KINRELP-ROWS-REMOVED TO  KINPURGP-ROWS-REMOVED.
000970     MOVE KINPURGP-ROWS-REMOVED TO  WK-N-PURGE-REMOVED-SV.
000980     IF WK-N-PURGE-REMOVED-SV > 0
000990        MOVE WK-N-PURGE-REMOVED-SV TO WK-N-PURGE-TRC-CNT
001000        DISPLAY "KINPURGE - DUPLICATE ROWS REMOVED "
001010                WK-C-PURGE-TRC-RAW
001020        MOVE "S"              TO  KINRELP-FUNCTION
001030        CALL "KINREL" USING WK-KINRELP
001040     END-IF.
001050 A099-PURGE-DUPLICATES-EX.
001060 EXIT.
001070
001080******************************************************************
001090************** END OF PROGRAM SOURCE -  KINPURGE ***************
001100******************************************************************
