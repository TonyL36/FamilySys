000010*
000020*****************************************************************
000030* KINMBRP - LINKAGE RECORD FOR KINMBR
000040*   MEMBER RECORD ACCESS PARAMETER AREA.  KINMBRP-FUNCTION
000050*   SELECTS ADD / FIND-BY-ID / FIND-BY-NAME / LIST-ALL / DELETE /
000060*   CLEAR-FILE AGAINST THE MEMBERS RELATIVE FILE.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0010 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0107 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000135* KIN0156 05/19/05 MFONG  ADDED CLEAR-FILE FUNCTION FOR THE NEW
000137*                 DATA-EXPORT/REBUILD UTILITY (KINXPRT)
000140*****************************************************************
000150 01  WK-KINMBRP.
000160     05  WK-KINMBRP-INPUT.
000170         05  KINMBRP-FUNCTION        PIC X(01).
000180             88  KINMBRP-FN-ADD             VALUE "A".
000190             88  KINMBRP-FN-FIND-ID         VALUE "F".
000200             88  KINMBRP-FN-FIND-NAME       VALUE "N".
000210             88  KINMBRP-FN-LIST-ALL        VALUE "L".
000220             88  KINMBRP-FN-DELETE          VALUE "D".
000225             88  KINMBRP-FN-CLEAR           VALUE "C".
000230         05  KINMBRP-MEMBER-ID       PIC 9(09).
000240         05  KINMBRP-MEMBER-NAME     PIC X(40).
000250         05  KINMBRP-GENERATION      PIC S9(04).
000260         05  KINMBRP-GENDER          PIC 9(01).
000270         05  KINMBRP-REMARK          PIC X(80).
000280     05  WK-KINMBRP-OUTPUT.
000290         05  KINMBRP-FOUND            PIC X(01).
000300         05  KINMBRP-FS               PIC XX.
000310         05  KINMBRP-ERROR-CD         PIC X(01).
000320         05  FILLER                 PIC X(05).
