000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINADD.
000030 AUTHOR. R L KIM.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 14 NOV 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*DESCRIPTION : RELATIONSHIP DERIVATION ENGINE.
000110* GIVEN ONE BASE RELATION-TYPE EDGE (MEMBER1, MEMBER2, TYPE)     *
000120* THIS PROGRAM VALIDATES IT, INSERTS IT, AND FIRES WHATEVER      *
000130* DERIVED EDGES THAT BASE TYPE CALLS FOR - REVERSE MARRIAGE OR   *
000140* COUSIN EDGES, FATHER/MOTHER AND SIBLING EDGES OFF A PARENT-    *
000150* CHILD ADD, GRANDPARENT EDGES OFF THE SAME, AND THE FULL SET OF *
000160* IN-LAW EDGES OFF A MARRIAGE.  KINADD OWNS NONE OF THE FILES    *
000170* ITSELF - IT DRIVES KINMBR, KINVAL, KINREL, KINSPS, KINPAR AND  *
000180* KINSIB BY CALL, EACH OWNING EXACTLY ONE OF THE TABLES.         *
000190*
000200* NOTE - THE HUSBAND'S-SIDE IN-LAW REVERSE EDGES (TYPE 32,       *
000210* SON-IN-LAW) BELOW ARE BOTH KEYED OFF THE HUSBAND, NOT OFF THE  *
000220* IN-LAW PARENT THEY POINT BACK FROM.  LOOKS LIKE A COPY-PASTE   *
000230* SLIP BUT THE IN-LAW REPORT HAS RELIED ON IT SINCE 1990.        *
000240*=================================================================
000250*
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280*
000290*MOD.#   INIT   DATE       DESCRIPTION
000300*------- ------ ---------- --------------------------------------
000310*KIN0012 RLKIM  14/11/1987 - FAMILYSYS PHASE 1 - INITIAL VERSION -
000320*                VALIDATION AND DERIVATION BUILT INLINE AGAINST
000330*                THIS PROGRAM'S OWN COPY OF THE RELATIONSHIP TABLE
000340*KIN0109 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000350*KIN0149 MFONG  02/03/2003 - REWRITTEN TO CALL KINMBR / KINVAL /
000360*                KINREL / KINSPS / KINPAR / KINSIB RATHER THAN
000370*                OWNING THE MEMBER AND RELATIONSHIP TABLES DIRECT
000380*                EACH TABLE IS NOW HELD BY EXACTLY ONE PROGRAM
000390*KIN0160 MFONG  11/03/2006 - KINREL NOW ASSIGNS RELATION-ID ITSELF
000400*                ON ADD - DROPPED THE LOCAL ONE-UP COUNTER THAT
000410*                USED TO BE PASSED IN ON EVERY INSERT
000420*KIN0161 MFONG  12/03/2006 - CALLS KINPURGE AT THE END OF EVERY
000430*                ADD-AND-DERIVE PASS SO DUPLICATE EDGES NEVER
000440*                SIT ON FILE BETWEEN RUNS
000450*=================================================================
000460*
000470       EJECT
000480**********************
000490 ENVIRONMENT DIVISION.
000500**********************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AS400.
000530 OBJECT-COMPUTER.  IBM-AS400.
000540 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000550
000560***************
000570 DATA DIVISION.
000580***************
000590 WORKING-STORAGE SECTION.
000600*************************
000610 01  FILLER                          PIC X(24)        VALUE
000620        "** PROGRAM KINADD **".
000630
000640 01  WK-C-ADD-MEMBER-AREA.
000650        05  WK-C-ADD-MEMBERS-OK      PIC X(01).
000660            88  WK-ADD-MEMBERS-ARE-OK     VALUE "Y".
000670        05  WK-N-ADD-M1-GENDER       PIC 9(01).
000680        05  WK-N-ADD-M1-GENERATION   PIC S9(04).
000690        05  WK-N-ADD-M2-GENDER       PIC 9(01).
000700        05  WK-N-ADD-M2-GENERATION   PIC S9(04).
000710        05  WK-N-ADD-GENDIFF         PIC S9(04).
000720        05  FILLER                   PIC X(05).
000730
000740 01  WK-C-ADD-DERIVE-AREA.
000750        05  WK-N-ADD-REV-TYPE        PIC 9(02).
000760        05  WK-N-ADD-PARENT-ID       PIC 9(09) COMP.
000770        05  WK-N-ADD-CHILD-ID        PIC 9(09) COMP.
000780        05  WK-N-ADD-CHILD-GENDER    PIC 9(01).
000790        05  WK-N-ADD-CHILD-RANK-TYPE PIC 9(02).
000800        05  WK-C-ADD-SPOUSE-FOUND    PIC X(01).
000810            88  WK-ADD-SPOUSE-WAS-FOUND   VALUE "Y".
000820        05  WK-N-ADD-SPOUSE-ID       PIC 9(09) COMP.
000830        05  FILLER                   PIC X(06).
000840
000850 01  WK-C-ADD-GRANDPARENT-AREA.
000860        05  WK-N-ADD-GP-PARENT-ID    PIC 9(09) COMP.
000870        05  WK-N-ADD-GP-PARENT-GENDER PIC 9(01).
000880        05  WK-N-ADD-GP-CHILD-ID     PIC 9(09) COMP.
000890        05  WK-N-ADD-GP-CHILD-GENDER PIC 9(01).
000900        05  WK-N-ADD-GP-ID           PIC 9(09) COMP.
000910        05  WK-N-ADD-GP-GENDER       PIC 9(01).
000920        05  WK-N-ADD-GP-TYPE-UP      PIC 9(02).
000930        05  WK-N-ADD-GP-TYPE-DOWN    PIC 9(02).
000940        05  FILLER                   PIC X(05).
000950
000960 01  WK-C-ADD-INLAW-AREA.
000970        05  WK-N-ADD-WIFE-ID         PIC 9(09) COMP.
000980        05  WK-N-ADD-HUSB-ID         PIC 9(09) COMP.
000990        05  FILLER                   PIC X(08).
001000
001010*END-OF-RUN TRACE AREA - THE TWO MEMBER-IDS IN THE EDGE JUST
001020*PROCESSED ARE MOVED INTO THE PLAIN NUMERIC VIEW BELOW, THEN
001030*DISPLAYED EITHER AS A GROUPED-DIGIT VIEW OR AS RAW TEXT FOR THE
001040*SUMMARY DISPLAY AT Z000.
001050 01  WK-C-ADD-TRACE-AREA.
001060        05  WK-N-ADD-TRACE-M1        PIC 9(09).
001070        05  WK-N-ADD-TRACE-M2        PIC 9(09).
001080 01  WK-C-ADD-TRACE-SPL REDEFINES WK-C-ADD-TRACE-AREA.
001090        05  WK-N-ADD-TRC-M1-HI       PIC 9(03).
001100        05  WK-N-ADD-TRC-M1-LO       PIC 9(06).
001110        05  WK-N-ADD-TRC-M2-HI       PIC 9(03).
001120        05  WK-N-ADD-TRC-M2-LO       PIC 9(06).
001130 01  WK-C-ADD-TRACE-GRP REDEFINES WK-C-ADD-TRACE-AREA.
001140        05  WK-N-ADD-TRC-GRP-1       PIC 9(06).
001150        05  WK-N-ADD-TRC-GRP-2       PIC 9(06).
001160        05  WK-N-ADD-TRC-GRP-3       PIC 9(06).
001170 01  WK-C-ADD-TRACE-RAW REDEFINES WK-C-ADD-TRACE-AREA.
001180        05  WK-C-ADD-TRC-RAW         PIC X(18).
001190
001200* ------------------ PROGRAM WORKING STORAGE -------------------*
001210 01  WK-C-COMMON.
001220        COPY ASCMWS.
001230
001240 COPY KINRELP.
001250 COPY KINMBRP.
001260 COPY KINVALP.
001270 COPY KINSPSP.
001280 COPY KINPARP.
001290 COPY KINSIBP.
001300 COPY KINPURGP.
001310
001320*****************
001330 LINKAGE SECTION.
001340*****************
001350        COPY KINADDP.
001360        EJECT
001370********************************************
001380 PROCEDURE DIVISION USING WK-KINADDP.
001390********************************************
001400 MAIN-MODULE.
001410     MOVE "N"                 TO  KINADDP-SUCCESS.
001420     MOVE SPACE               TO  KINADDP-ERROR-CD.
001430     PERFORM A000-VALIDATE-MEMBERS
001440        THRU A099-VALIDATE-MEMBERS-EX.
001450     IF NOT WK-ADD-MEMBERS-ARE-OK
001460        MOVE "M"              TO  KINADDP-ERROR-CD
001470        GO TO Z000-END-PROGRAM
001480     END-IF.
001490     PERFORM B000-VALIDATE-RELATION
001500        THRU B099-VALIDATE-RELATION-EX.
001510     IF KINVALP-IS-INVALID
001520        MOVE "V"              TO  KINADDP-ERROR-CD
001530        GO TO Z000-END-PROGRAM
001540     END-IF.
001550     PERFORM C000-INSERT-BASE-EDGE
001560        THRU C099-INSERT-BASE-EDGE-EX.
001570     IF KINRELP-FOUND = "N"
001580        MOVE "R"              TO  KINADDP-ERROR-CD
001590        GO TO Z000-END-PROGRAM
001600     END-IF.
001610     MOVE "Y"                 TO  KINADDP-SUCCESS.
001620     PERFORM D000-FIRE-DERIVATION
001630        THRU D099-FIRE-DERIVATION-EX.
001640     PERFORM Y000-PURGE-DUPLICATES
001650        THRU Y099-PURGE-DUPLICATES-EX.
001660 Z000-END-PROGRAM.
001670     MOVE KINADDP-MEMBER1-ID  TO  WK-N-ADD-TRACE-M1.
001680     MOVE KINADDP-MEMBER2-ID  TO  WK-N-ADD-TRACE-M2.
001690     IF KINADDP-SUCCESS NOT = "Y"
001700        DISPLAY "KINADD - EDGE NOT ADDED " WK-C-ADD-TRC-RAW
001710     END-IF.
001720     EXIT PROGRAM.
001730
001740*----------------------------------------------------------------*
001750 A000-VALIDATE-MEMBERS.
001760*----------------------------------------------------------------*
001770     MOVE "N"                 TO  WK-C-ADD-MEMBERS-OK.
001780     MOVE "F"                 TO  KINMBRP-FUNCTION.
001790     MOVE KINADDP-MEMBER1-ID  TO  KINMBRP-MEMBER-ID.
001800     CALL "KINMBR" USING WK-KINMBRP.
001810     IF KINMBRP-FOUND = "N"
001820        GO TO A099-VALIDATE-MEMBERS-EX
001830     END-IF.
001840     MOVE KINMBRP-GENDER      TO  WK-N-ADD-M1-GENDER.
001850     MOVE KINMBRP-GENERATION  TO  WK-N-ADD-M1-GENERATION.
001860     MOVE "F"                 TO  KINMBRP-FUNCTION.
001870     MOVE KINADDP-MEMBER2-ID  TO  KINMBRP-MEMBER-ID.
001880     CALL "KINMBR" USING WK-KINMBRP.
001890     IF KINMBRP-FOUND = "N"
001900        GO TO A099-VALIDATE-MEMBERS-EX
001910     END-IF.
001920     MOVE KINMBRP-GENDER      TO  WK-N-ADD-M2-GENDER.
001930     MOVE KINMBRP-GENERATION  TO  WK-N-ADD-M2-GENERATION.
001940     MOVE "Y"                 TO  WK-C-ADD-MEMBERS-OK.
001950 A099-VALIDATE-MEMBERS-EX.
001960 EXIT.
001970
001980*----------------------------------------------------------------*
001990 B000-VALIDATE-RELATION.
002000*----------------------------------------------------------------*
002010     COMPUTE WK-N-ADD-GENDIFF =
002020        WK-N-ADD-M2-GENERATION - WK-N-ADD-M1-GENERATION.
002030     MOVE KINADDP-TYPE          TO  KINVALP-RELATION-TYPE.
002040     MOVE WK-N-ADD-M1-GENDER    TO  KINVALP-MEMBER1-GENDER.
002050     MOVE WK-N-ADD-M2-GENDER    TO  KINVALP-MEMBER2-GENDER.
002060     MOVE WK-N-ADD-GENDIFF      TO  KINVALP-GEN-DIFF.
002070     CALL "KINVAL" USING WK-KINVALP.
002080 B099-VALIDATE-RELATION-EX.
002090 EXIT.
002100
002110*----------------------------------------------------------------*
002120 C000-INSERT-BASE-EDGE.
002130*----------------------------------------------------------------*
002140     MOVE "A"                 TO  KINRELP-FUNCTION.
002150     MOVE KINADDP-MEMBER1-ID  TO  KINRELP-MEMBER1-ID.
002160     MOVE KINADDP-MEMBER2-ID  TO  KINRELP-MEMBER2-ID.
002170     MOVE KINADDP-TYPE        TO  KINRELP-TYPE.
002180     CALL "KINREL" USING WK-KINRELP.
002190 C099-INSERT-BASE-EDGE-EX.
002200 EXIT.
002210
002220*----------------------------------------------------------------*
002230 D000-FIRE-DERIVATION.
002240*----------------------------------------------------------------*
002250     EVALUATE KINADDP-TYPE
002260        WHEN 01
002270           MOVE 02            TO  WK-N-ADD-REV-TYPE
002280           PERFORM E000-DERIVE-MARRIAGE
002290              THRU E099-DERIVE-MARRIAGE-EX
002300        WHEN 02
002310           MOVE 01            TO  WK-N-ADD-REV-TYPE
002320           PERFORM E000-DERIVE-MARRIAGE
002330              THRU E099-DERIVE-MARRIAGE-EX
002340        WHEN 05 THRU 10
002350           PERFORM G000-DERIVE-PARENT-CHILD
002360              THRU G099-DERIVE-PARENT-CHILD-EX
002370        WHEN 15
002380           MOVE 17            TO  WK-N-ADD-REV-TYPE
002390           PERFORM F000-DERIVE-COUSIN-REVERSE
002400              THRU F099-DERIVE-COUSIN-REVERSE-EX
002410        WHEN 16
002420           MOVE 18            TO  WK-N-ADD-REV-TYPE
002430           PERFORM F000-DERIVE-COUSIN-REVERSE
002440              THRU F099-DERIVE-COUSIN-REVERSE-EX
002450        WHEN 17
002460           MOVE 15            TO  WK-N-ADD-REV-TYPE
002470           PERFORM F000-DERIVE-COUSIN-REVERSE
002480              THRU F099-DERIVE-COUSIN-REVERSE-EX
002490        WHEN 18
002500           MOVE 16            TO  WK-N-ADD-REV-TYPE
002510           PERFORM F000-DERIVE-COUSIN-REVERSE
002520              THRU F099-DERIVE-COUSIN-REVERSE-EX
002530        WHEN OTHER
002540           CONTINUE
002550     END-EVALUATE.
002560 D099-FIRE-DERIVATION-EX.
002570 EXIT.
002580
002590*----------------------------------------------------------------*
002600 E000-DERIVE-MARRIAGE.
002610*----------------------------------------------------------------*
002620     MOVE "A"                 TO  KINRELP-FUNCTION.
002630     MOVE KINADDP-MEMBER2-ID  TO  KINRELP-MEMBER1-ID.
002640     MOVE KINADDP-MEMBER1-ID  TO  KINRELP-MEMBER2-ID.
002650     MOVE WK-N-ADD-REV-TYPE   TO  KINRELP-TYPE.
002660     CALL "KINREL" USING WK-KINRELP.
002670     PERFORM K000-DERIVE-INLAWS
002680        THRU K099-DERIVE-INLAWS-EX.
002690 E099-DERIVE-MARRIAGE-EX.
002700 EXIT.
002710
002720*----------------------------------------------------------------*
002730 F000-DERIVE-COUSIN-REVERSE.
002740*----------------------------------------------------------------*
002750     MOVE "A"                 TO  KINRELP-FUNCTION.
002760     MOVE KINADDP-MEMBER2-ID  TO  KINRELP-MEMBER1-ID.
002770     MOVE KINADDP-MEMBER1-ID  TO  KINRELP-MEMBER2-ID.
002780     MOVE WK-N-ADD-REV-TYPE   TO  KINRELP-TYPE.
002790     CALL "KINREL" USING WK-KINRELP.
002800 F099-DERIVE-COUSIN-REVERSE-EX.
002810 EXIT.
002820
002830*----------------------------------------------------------------*
002840 G000-DERIVE-PARENT-CHILD.
002850*----------------------------------------------------------------*
002860     MOVE KINADDP-MEMBER1-ID  TO  WK-N-ADD-PARENT-ID.
002870     MOVE KINADDP-MEMBER2-ID  TO  WK-N-ADD-CHILD-ID.
002880     MOVE WK-N-ADD-M2-GENDER  TO  WK-N-ADD-CHILD-GENDER.
002890     MOVE KINADDP-TYPE        TO  WK-N-ADD-CHILD-RANK-TYPE.
002900     MOVE "N"                 TO  WK-C-ADD-SPOUSE-FOUND.
002910     MOVE ZERO                TO  WK-N-ADD-SPOUSE-ID.
002920     PERFORM H000-DERIVE-PARENT-EDGES
002930        THRU H099-DERIVE-PARENT-EDGES-EX.
002940     PERFORM I000-DERIVE-SIBLINGS
002950        THRU I099-DERIVE-SIBLINGS-EX.
002960     PERFORM J000-DERIVE-GRANDPARENTS
002970        THRU J099-DERIVE-GRANDPARENTS-EX.
002980 G099-DERIVE-PARENT-CHILD-EX.
002990 EXIT.
003000
003010*----------------------------------------------------------------*
003020 H000-DERIVE-PARENT-EDGES.
003030*----------------------------------------------------------------*
003040     MOVE "A"                 TO  KINRELP-FUNCTION.
003050     MOVE WK-N-ADD-CHILD-ID   TO  KINRELP-MEMBER1-ID.
003060     MOVE WK-N-ADD-PARENT-ID  TO  KINRELP-MEMBER2-ID.
003070     IF WK-N-ADD-M1-GENDER = 0
003080        MOVE 03               TO  KINRELP-TYPE
003090     ELSE
003100        MOVE 04               TO  KINRELP-TYPE
003110     END-IF.
003120     CALL "KINREL" USING WK-KINRELP.
003130     MOVE WK-N-ADD-PARENT-ID  TO  KINSPSP-MEMBER-ID.
003140     CALL "KINSPS" USING WK-KINSPSP.
003150     IF KINSPSP-NOT-FOUND
003160        GO TO H099-DERIVE-PARENT-EDGES-EX
003170     END-IF.
003180     MOVE "Y"                 TO  WK-C-ADD-SPOUSE-FOUND.
003190     MOVE KINSPSP-SPOUSE-ID   TO  WK-N-ADD-SPOUSE-ID.
003200     MOVE "A"                 TO  KINRELP-FUNCTION.
003210     MOVE WK-N-ADD-CHILD-ID   TO  KINRELP-MEMBER1-ID.
003220     MOVE WK-N-ADD-SPOUSE-ID  TO  KINRELP-MEMBER2-ID.
003230     IF WK-N-ADD-M1-GENDER = 0
003240        MOVE 04               TO  KINRELP-TYPE
003250     ELSE
003260        MOVE 03               TO  KINRELP-TYPE
003270     END-IF.
003280     CALL "KINREL" USING WK-KINRELP.
003290     MOVE "A"                 TO  KINRELP-FUNCTION.
003300     MOVE WK-N-ADD-SPOUSE-ID  TO  KINRELP-MEMBER1-ID.
003310     MOVE WK-N-ADD-CHILD-ID   TO  KINRELP-MEMBER2-ID.
003320     MOVE WK-N-ADD-CHILD-RANK-TYPE TO  KINRELP-TYPE.
003330     CALL "KINREL" USING WK-KINRELP.
003340 H099-DERIVE-PARENT-EDGES-EX.
003350 EXIT.
003360
003370*----------------------------------------------------------------*
003380 I000-DERIVE-SIBLINGS.
003390*----------------------------------------------------------------*
003400     MOVE WK-N-ADD-PARENT-ID     TO  KINSIBP-PARENT-ID.
003410     MOVE WK-N-ADD-CHILD-ID      TO  KINSIBP-NEW-CHILD-ID.
003420     MOVE WK-N-ADD-CHILD-GENDER  TO  KINSIBP-NEW-CHILD-GENDER.
003430     CALL "KINSIB" USING WK-KINSIBP.
003440 I099-DERIVE-SIBLINGS-EX.
003450 EXIT.
003460
003470*----------------------------------------------------------------*
003480 J000-DERIVE-GRANDPARENTS.
003490*----------------------------------------------------------------*
003500     MOVE WK-N-ADD-PARENT-ID     TO  WK-N-ADD-GP-PARENT-ID.
003510     MOVE WK-N-ADD-M1-GENDER     TO  WK-N-ADD-GP-PARENT-GENDER.
003520     MOVE WK-N-ADD-CHILD-ID      TO  WK-N-ADD-GP-CHILD-ID.
003530     MOVE WK-N-ADD-CHILD-GENDER  TO  WK-N-ADD-GP-CHILD-GENDER.
003540     PERFORM J100-DERIVE-GP-FOR-PARENT
003550        THRU J199-DERIVE-GP-FOR-PARENT-EX.
003560     IF WK-ADD-SPOUSE-WAS-FOUND
003570        MOVE WK-N-ADD-SPOUSE-ID     TO  WK-N-ADD-GP-PARENT-ID
003580        IF WK-N-ADD-M1-GENDER = 0
003590           MOVE 1                TO  WK-N-ADD-GP-PARENT-GENDER
003600        ELSE
003610           MOVE 0                TO  WK-N-ADD-GP-PARENT-GENDER
003620        END-IF
003630        PERFORM J100-DERIVE-GP-FOR-PARENT
003640           THRU J199-DERIVE-GP-FOR-PARENT-EX
003650     END-IF.
003660 J099-DERIVE-GRANDPARENTS-EX.
003670 EXIT.
003680
003690*----------------------------------------------------------------*
003700 J100-DERIVE-GP-FOR-PARENT.
003710*----------------------------------------------------------------*
003720     MOVE WK-N-ADD-GP-PARENT-ID  TO  KINPARP-MEMBER-ID.
003730     CALL "KINPAR" USING WK-KINPARP.
003740     IF KINPARP-FATHER-FOUND = "Y"
003750        MOVE KINPARP-FATHER-ID   TO  WK-N-ADD-GP-ID
003760        MOVE 0                   TO  WK-N-ADD-GP-GENDER
003770        PERFORM J200-INSERT-GP-EDGES
003780           THRU J299-INSERT-GP-EDGES-EX
003790     END-IF.
003800     IF KINPARP-MOTHER-FOUND = "Y"
003810        MOVE KINPARP-MOTHER-ID   TO  WK-N-ADD-GP-ID
003820        MOVE 1                   TO  WK-N-ADD-GP-GENDER
003830        PERFORM J200-INSERT-GP-EDGES
003840           THRU J299-INSERT-GP-EDGES-EX
003850     END-IF.
003860 J199-DERIVE-GP-FOR-PARENT-EX.
003870 EXIT.
003880
003890*----------------------------------------------------------------*
003900 J200-INSERT-GP-EDGES.
003910*----------------------------------------------------------------*
003920     IF WK-N-ADD-GP-PARENT-GENDER = 0
003930        IF WK-N-ADD-GP-GENDER = 0
003940           MOVE 19               TO  WK-N-ADD-GP-TYPE-UP
003950        ELSE
003960           MOVE 20               TO  WK-N-ADD-GP-TYPE-UP
003970        END-IF
003980        IF WK-N-ADD-GP-CHILD-GENDER = 0
003990           MOVE 23               TO  WK-N-ADD-GP-TYPE-DOWN
004000        ELSE
004010           MOVE 24               TO  WK-N-ADD-GP-TYPE-DOWN
004020        END-IF
004030     ELSE
004040        IF WK-N-ADD-GP-GENDER = 0
004050           MOVE 22               TO  WK-N-ADD-GP-TYPE-UP
004060        ELSE
004070           MOVE 21               TO  WK-N-ADD-GP-TYPE-UP
004080        END-IF
004090        IF WK-N-ADD-GP-CHILD-GENDER = 0
004100           MOVE 25               TO  WK-N-ADD-GP-TYPE-DOWN
004110        ELSE
004120           MOVE 26               TO  WK-N-ADD-GP-TYPE-DOWN
004130        END-IF
004140     END-IF.
004150     MOVE "A"                    TO  KINRELP-FUNCTION.
004160     MOVE WK-N-ADD-GP-CHILD-ID   TO  KINRELP-MEMBER1-ID.
004170     MOVE WK-N-ADD-GP-ID         TO  KINRELP-MEMBER2-ID.
004180     MOVE WK-N-ADD-GP-TYPE-UP    TO  KINRELP-TYPE.
004190     CALL "KINREL" USING WK-KINRELP.
004200     MOVE "A"                    TO  KINRELP-FUNCTION.
004210     MOVE WK-N-ADD-GP-ID         TO  KINRELP-MEMBER1-ID.
004220     MOVE WK-N-ADD-GP-CHILD-ID   TO  KINRELP-MEMBER2-ID.
004230     MOVE WK-N-ADD-GP-TYPE-DOWN  TO  KINRELP-TYPE.
004240     CALL "KINREL" USING WK-KINRELP.
004250 J299-INSERT-GP-EDGES-EX.
004260 EXIT.
004270
004280*----------------------------------------------------------------*
004290 K000-DERIVE-INLAWS.
004300*----------------------------------------------------------------*
004310     IF WK-N-ADD-M1-GENDER = 1
004320        MOVE KINADDP-MEMBER1-ID  TO  WK-N-ADD-WIFE-ID
004330        MOVE KINADDP-MEMBER2-ID  TO  WK-N-ADD-HUSB-ID
004340     ELSE
004350        MOVE KINADDP-MEMBER2-ID  TO  WK-N-ADD-WIFE-ID
004360        MOVE KINADDP-MEMBER1-ID  TO  WK-N-ADD-HUSB-ID
004370     END-IF.
004380     MOVE WK-N-ADD-WIFE-ID       TO  KINPARP-MEMBER-ID.
004390     CALL "KINPAR" USING WK-KINPARP.
004400     IF KINPARP-FATHER-FOUND = "Y"
004410        MOVE "A"                 TO  KINRELP-FUNCTION
004420        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER1-ID
004430        MOVE KINPARP-FATHER-ID   TO  KINRELP-MEMBER2-ID
004440        MOVE 29                  TO  KINRELP-TYPE
004450        CALL "KINREL" USING WK-KINRELP
004460        MOVE "A"                 TO  KINRELP-FUNCTION
004470        MOVE KINPARP-FATHER-ID   TO  KINRELP-MEMBER1-ID
004480        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER2-ID
004490        MOVE 31                  TO  KINRELP-TYPE
004500        CALL "KINREL" USING WK-KINRELP
004510     END-IF.
004520     IF KINPARP-MOTHER-FOUND = "Y"
004530        MOVE "A"                 TO  KINRELP-FUNCTION
004540        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER1-ID
004550        MOVE KINPARP-MOTHER-ID   TO  KINRELP-MEMBER2-ID
004560        MOVE 30                  TO  KINRELP-TYPE
004570        CALL "KINREL" USING WK-KINRELP
004580        MOVE "A"                 TO  KINRELP-FUNCTION
004590        MOVE KINPARP-MOTHER-ID   TO  KINRELP-MEMBER1-ID
004600        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER2-ID
004610        MOVE 31                  TO  KINRELP-TYPE
004620        CALL "KINREL" USING WK-KINRELP
004630     END-IF.
004640     MOVE WK-N-ADD-HUSB-ID       TO  KINPARP-MEMBER-ID.
004650     CALL "KINPAR" USING WK-KINPARP.
004660     IF KINPARP-FATHER-FOUND = "Y"
004670        MOVE "A"                 TO  KINRELP-FUNCTION
004680        MOVE WK-N-ADD-WIFE-ID    TO  KINRELP-MEMBER1-ID
004690        MOVE KINPARP-FATHER-ID   TO  KINRELP-MEMBER2-ID
004700        MOVE 27                  TO  KINRELP-TYPE
004710        CALL "KINREL" USING WK-KINRELP
004720        MOVE "A"                 TO  KINRELP-FUNCTION
004730        MOVE KINPARP-FATHER-ID   TO  KINRELP-MEMBER1-ID
004740        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER2-ID
004750        MOVE 32                  TO  KINRELP-TYPE
004760        CALL "KINREL" USING WK-KINRELP
004770     END-IF.
004780     IF KINPARP-MOTHER-FOUND = "Y"
004790        MOVE "A"                 TO  KINRELP-FUNCTION
004800        MOVE WK-N-ADD-WIFE-ID    TO  KINRELP-MEMBER1-ID
004810        MOVE KINPARP-MOTHER-ID   TO  KINRELP-MEMBER2-ID
004820        MOVE 28                  TO  KINRELP-TYPE
004830        CALL "KINREL" USING WK-KINRELP
004840        MOVE "A"                 TO  KINRELP-FUNCTION
004850        MOVE KINPARP-MOTHER-ID   TO  KINRELP-MEMBER1-ID
004860        MOVE WK-N-ADD-HUSB-ID    TO  KINRELP-MEMBER2-ID
004870        MOVE 32                  TO  KINRELP-TYPE
004880        CALL "KINREL" USING WK-KINRELP
004890     END-IF.
004900 K099-DERIVE-INLAWS-EX.
004910 EXIT.
004920
004930*----------------------------------------------------------------*
004940 Y000-PURGE-DUPLICATES.
004950*----------------------------------------------------------------*
004960     MOVE SPACE               TO  KINPURGP-REQUEST.
004970     CALL "KINPURGE" USING WK-KINPURGP.
004980 Y099-PURGE-DUPLICATES-EX.
004990 EXIT.
005000
005010******************************************************************
005020************** END OF PROGRAM SOURCE -  KINADD *****************
005030******************************************************************
