000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINSIB.
000030 AUTHOR. D SUBRA.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 05 JAN 1988.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*DESCRIPTION : SIBLING-PAIR DERIVATION LOOP.
000110* GIVEN A PARENT AND A CHILD JUST ADDED UNDER THAT PARENT,       *
000120* SCANS EXISTING PARENT-CHILD EDGES (RELATION 05 THRU 10) OFF    *
000130* THE SAME PARENT AND, FOR EACH OTHER CHILD FOUND, INSERTS THE   *
000140* RECIPROCAL ELDER/YOUNGER BROTHER-SISTER EDGE PAIR VIA A CALL   *
000150* TO KINREL.  THE MEMBER WITH THE SMALLER MEMBER-ID IS ALWAYS    *
000160* TAKEN AS THE ELDER SIBLING.  SIBLING GENDER IS FETCHED BY A    *
000170* CALL TO KINMBR.                                                *
000180*=================================================================
000190*
000200* HISTORY OF MODIFICATION:
000210*=================================================================
000220*
000230*MOD.#   INIT   DATE       DESCRIPTION
000240*------- ------ ---------- --------------------------------------
000250*KIN0019 DSUBRA 05/01/1988 - FAMILYSYS PHASE 1 - INITIAL VERSION
000260*KIN0106 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000270*KIN0145 MFONG  02/03/2003 - CALLS KINREL/KINMBR RATHER THAN
000280*                OWNING FILE ACCESS DIRECTLY
000290*=================================================================
000300*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-AS400.
000340 OBJECT-COMPUTER. IBM-AS400.
000350 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000360
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390***********************
000400 01  FILLER                  PIC X(24) VALUE
000410        "** PROGRAM KINSIB **".
000420
000430 01  WK-C-SIB-WORK-AREA.
000440        05  WK-N-SIB-SIBLING-ID      PIC 9(09) COMP.
000450        05  WK-N-SIB-ELDER-ID        PIC 9(09) COMP.
000460        05  WK-N-SIB-YOUNGER-ID      PIC 9(09) COMP.
000470        05  WK-N-SIB-ELDER-GENDER    PIC 9(01).
000480        05  WK-N-SIB-YOUNGER-GENDER  PIC 9(01).
000490        05  WK-C-SIB-SIBLING-GENDER-OK PIC X(01).
000500            88  WK-SIB-SIBLING-GENDER-FOUND VALUE "Y".
000510        05  FILLER                   PIC X(04).
000520*TRACE AREA FOR THE PAIR JUST INSERTED BY C000 - THE ELDER AND
000530*YOUNGER MEMBER-IDS ARE MOVED INTO THE PLAIN NUMERIC VIEW BELOW,
000540*THEN DISPLAYED EITHER AS A GROUPED-DIGIT VIEW OR AS RAW TEXT.
000550 01  WK-C-SIB-TRACE-AREA.
000560        05  WK-N-SIB-TRACE-ELD       PIC 9(09).
000570        05  WK-N-SIB-TRACE-YNG       PIC 9(09).
000580 01  WK-C-SIB-TRACE-SPL REDEFINES WK-C-SIB-TRACE-AREA.
000590        05  WK-N-SIB-TRC-ELD-HI      PIC 9(03).
000600        05  WK-N-SIB-TRC-ELD-LO      PIC 9(06).
000610        05  WK-N-SIB-TRC-YNG-HI      PIC 9(03).
000620        05  WK-N-SIB-TRC-YNG-LO      PIC 9(06).
000630 01  WK-C-SIB-TRACE-GRP REDEFINES WK-C-SIB-TRACE-AREA.
000640        05  WK-N-SIB-TRC-GRP-1       PIC 9(06).
000650        05  WK-N-SIB-TRC-GRP-2       PIC 9(06).
000660        05  WK-N-SIB-TRC-GRP-3       PIC 9(06).
000670 01  WK-C-SIB-TRACE-RAW REDEFINES WK-C-SIB-TRACE-AREA.
000680        05  WK-C-SIB-TRC-RAW         PIC X(18).
000690* ------------------- PROGRAM WORKING STORAGE ------------------*
000700 01  WK-C-COMMON.
000710        COPY ASCMWS.
000720
000730 COPY KINRELP.
000740 COPY KINMBRP.
000750
000760****************
000770 LINKAGE SECTION.
000780****************
000790        COPY KINSIBP.
000800        EJECT
000810****************************************
000820 PROCEDURE DIVISION USING WK-KINSIBP.
000830****************************************
000840 MAIN-MODULE.
000850     PERFORM A000-DERIVE-SIBLINGS
000860        THRU A099-DERIVE-SIBLINGS-EX.
000870     EXIT PROGRAM.
000880
000890*----------------------------------------------------------------*
000900 A000-DERIVE-SIBLINGS.
000910*----------------------------------------------------------------*
000920     MOVE ZERO                TO  KINSIBP-PAIRS-ADDED.
000930     MOVE SPACE               TO  KINSIBP-ERROR-CD.
000940 A010-SCAN-LOOP.
000950     MOVE "L"                 TO  KINRELP-FUNCTION.
000960     CALL "KINREL" USING WK-KINRELP.
000970     IF KINRELP-FOUND = "N"
000980        GO TO A099-DERIVE-SIBLINGS-EX
000990     END-IF.
001000     IF KINRELP-MEMBER1-ID NOT = KINSIBP-PARENT-ID
001010        GO TO A010-SCAN-LOOP
001020     END-IF.
001030     IF KINRELP-TYPE < 05 OR KINRELP-TYPE > 10
001040        GO TO A010-SCAN-LOOP
001050     END-IF.
001060     MOVE KINRELP-MEMBER2-ID  TO  WK-N-SIB-SIBLING-ID.
001070     IF WK-N-SIB-SIBLING-ID = KINSIBP-NEW-CHILD-ID
001080        GO TO A010-SCAN-LOOP
001090     END-IF.
001100     PERFORM B000-LOOKUP-SIBLING-GENDER
001110        THRU B099-LOOKUP-SIBLING-GENDER-EX.
001120     IF NOT WK-SIB-SIBLING-GENDER-FOUND
001130        GO TO A010-SCAN-LOOP
001140     END-IF.
001150     IF WK-N-SIB-SIBLING-ID < KINSIBP-NEW-CHILD-ID
001160        MOVE WK-N-SIB-SIBLING-ID       TO  WK-N-SIB-ELDER-ID
001170        MOVE WK-N-SIB-YOUNGER-GENDER   TO  WK-N-SIB-ELDER-GENDER
001180        MOVE KINSIBP-NEW-CHILD-ID      TO  WK-N-SIB-YOUNGER-ID
001190        MOVE KINSIBP-NEW-CHILD-GENDER  TO  WK-N-SIB-YOUNGER-GENDER
001200     ELSE
001210        MOVE KINSIBP-NEW-CHILD-ID      TO  WK-N-SIB-ELDER-ID
001220        MOVE KINSIBP-NEW-CHILD-GENDER  TO  WK-N-SIB-ELDER-GENDER
001230        MOVE WK-N-SIB-SIBLING-ID       TO  WK-N-SIB-YOUNGER-ID
001240     END-IF.
001250     PERFORM C000-INSERT-SIBLING-PAIR
001260        THRU C099-INSERT-SIBLING-PAIR-EX.
001270     GO TO A010-SCAN-LOOP.
001280 A099-DERIVE-SIBLINGS-EX.
001290 EXIT.
001300
001310*----------------------------------------------------------------*
001320 B000-LOOKUP-SIBLING-GENDER.
001330*----------------------------------------------------------------*
001340     MOVE "N"                 TO  WK-C-SIB-SIBLING-GENDER-OK.
001350     MOVE "F"                 TO  KINMBRP-FUNCTION.
001360     MOVE WK-N-SIB-SIBLING-ID TO  KINMBRP-MEMBER-ID.
001370     CALL "KINMBR" USING WK-KINMBRP.
001380     IF KINMBRP-FOUND = "Y"
001390        MOVE "Y"              TO  WK-C-SIB-SIBLING-GENDER-OK
001400        MOVE KINMBRP-GENDER   TO  WK-N-SIB-YOUNGER-GENDER
001410     END-IF.
001420 B099-LOOKUP-SIBLING-GENDER-EX.
001430 EXIT.
001440
001450*----------------------------------------------------------------*
001460 C000-INSERT-SIBLING-PAIR.
001470*----------------------------------------------------------------*
001480     MOVE "A"                 TO  KINRELP-FUNCTION.
001490     MOVE WK-N-SIB-YOUNGER-ID TO  KINRELP-MEMBER1-ID.
001500     MOVE WK-N-SIB-ELDER-ID   TO  KINRELP-MEMBER2-ID.
001510     IF WK-N-SIB-ELDER-GENDER = 0
001520        MOVE 11               TO  KINRELP-TYPE
001530     ELSE
001540        MOVE 12               TO  KINRELP-TYPE
001550     END-IF.
001560     CALL "KINREL" USING WK-KINRELP.
001570     MOVE "A"                 TO  KINRELP-FUNCTION.
001580     MOVE WK-N-SIB-ELDER-ID   TO  KINRELP-MEMBER1-ID.
001590     MOVE WK-N-SIB-YOUNGER-ID TO  KINRELP-MEMBER2-ID.
001600     IF WK-N-SIB-YOUNGER-GENDER = 0
001610        MOVE 13               TO  KINRELP-TYPE
001620     ELSE
001630        MOVE 14               TO  KINRELP-TYPE
001640     END-IF.
001650     CALL "KINREL" USING WK-KINRELP.
001660     ADD 1                    TO  KINSIBP-PAIRS-ADDED.
001670     MOVE WK-N-SIB-ELDER-ID    TO  WK-N-SIB-TRACE-ELD.
001680     MOVE WK-N-SIB-YOUNGER-ID  TO  WK-N-SIB-TRACE-YNG.
001690     DISPLAY "KINSIB - PAIR ADDED ELDER " WK-C-SIB-TRC-RAW.
001700 C099-INSERT-SIBLING-PAIR-EX.
001710 EXIT.
001720
001730******************************************************************
001740************** END OF PROGRAM SOURCE -  KINSIB *****************
001750******************************************************************
