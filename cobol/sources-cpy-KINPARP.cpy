000010*
000020*****************************************************************
000030* KINPARP - LINKAGE RECORD FOR KINPAR
000040*   LOOKUP OF THE FATHER AND MOTHER OF A MEMBER (RELATION-TYPE 03
000050*   OR 04, WITH THE MEMBER AS MEMBER1 AND THE PARENT AS MEMBER2).
000060*   USED BY KINADD FOR GRANDPARENT/COUSIN DERIVATION AND BY
000070*   KINCALC WHEN CLIMBING THE ANCESTOR CHAIN.
000080*****************************************************************
000090* AMENDMENT HISTORY:
000100*****************************************************************
000110* TAG    DATE     DEV    DESCRIPTION
000120*------- -------- ------ --------------------------------------
000130* KIN0006 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000140* KIN0103 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000150*****************************************************************
000160 01  WK-KINPARP.
000170     05  WK-KINPARP-INPUT.
000180         05  KINPARP-MEMBER-ID       PIC 9(09).
000190         05  FILLER                 PIC X(05).
000200     05  WK-KINPARP-OUTPUT.
000210         05  KINPARP-FATHER-FOUND    PIC X(01).
000220         05  KINPARP-FATHER-ID       PIC 9(09).
000230         05  KINPARP-MOTHER-FOUND    PIC X(01).
000240         05  KINPARP-MOTHER-ID       PIC 9(09).
000250         05  KINPARP-ERROR-CD        PIC X(01).
000260         05  FILLER                 PIC X(05).
