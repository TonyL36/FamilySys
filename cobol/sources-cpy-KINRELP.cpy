000010*
000020*****************************************************************
000030* KINRELP - LINKAGE RECORD FOR KINREL
000040*   RELATIONSHIP RECORD ACCESS PARAMETER AREA.  KINRELP-FUNCTION
000050*   SELECTS ADD / FIND-BY-MEMBERS / FIND-BY-TYPE / LIST-ALL /
000060*   CLEAR-TABLE / SAVE / PURGE-DUPLICATES AGAINST THE IN-MEMORY
000070*   KINRELT TABLE.  SAVE REWRITES THE RELATIONSHIPS FILE FROM
000080*   THE TABLE AT RUN END.  ADD ASSIGNS AND RETURNS THE NEXT
000090*   RELATION-ID ITSELF (ONE-UP COUNTER HELD INSIDE KINREL) -
000100*   THE CALLER NO LONGER SUPPLIES KINRELP-RELATION-ID ON INPUT.
000110*****************************************************************
000120* AMENDMENT HISTORY:
000130*****************************************************************
000140* TAG    DATE     DEV    DESCRIPTION
000150*------- -------- ------ --------------------------------------
000160* KIN0011 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000170* KIN0108 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000180* KIN0159 11/03/06 MFONG  ADD NOW ASSIGNS RELATION-ID ITSELF
000190* KIN0163 12/03/06 MFONG  ADDED PURGE-DUPLICATES FUNCTION AND
000200*                 KINRELP-ROWS-REMOVED FOR USE BY KINPURGE
000210*****************************************************************
000220 01  WK-KINRELP.
000230     05  WK-KINRELP-INPUT.
000240         05  KINRELP-FUNCTION        PIC X(01).
000250             88  KINRELP-FN-ADD             VALUE "A".
000260             88  KINRELP-FN-FIND-MEMBERS    VALUE "M".
000270             88  KINRELP-FN-FIND-TYPE       VALUE "T".
000280             88  KINRELP-FN-LIST-ALL        VALUE "L".
000290             88  KINRELP-FN-CLEAR           VALUE "C".
000300             88  KINRELP-FN-SAVE            VALUE "S".
000310             88  KINRELP-FN-PURGE           VALUE "P".
000320         05  KINRELP-RELATION-ID     PIC 9(09).
000330         05  KINRELP-MEMBER1-ID      PIC 9(09).
000340         05  KINRELP-MEMBER2-ID      PIC 9(09).
000350         05  KINRELP-TYPE            PIC 9(02).
000360         05  FILLER                 PIC X(04).
000370     05  WK-KINRELP-OUTPUT.
000380         05  KINRELP-FOUND            PIC X(01).
000390         05  KINRELP-FS               PIC XX.
000400         05  KINRELP-ROWS-REMOVED     PIC 9(05) COMP.
000410         05  KINRELP-ERROR-CD         PIC X(01).
000420         05  FILLER                 PIC X(02).
000430
