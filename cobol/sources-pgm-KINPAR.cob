000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINPAR.
000030 AUTHOR. R RAJOO.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 22 DEC 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*
000090*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FIND THE FATHER AND
000100*               MOTHER OF A GIVEN MEMBER.  A PARENT EDGE HAS THE
000110*               MEMBER AS MEMBER1 AND RELATION-TYPE 03 (FATHER)
000120*               OR 04 (MOTHER), THE PARENT BEING MEMBER2.  CALLS
000130*               KINREL TO DRIVE A LIST-ALL SCAN, RUN TO EXHAUSTION
000140*               ON EVERY CALL SO THE CURSOR IS NEVER LEFT OPEN.
000150*
000160*HISTORY OF MODIFICATION:
000170*-----------------------------------------------------------------
000180*MOD.#   INIT   DATE       DESCRIPTION
000190*------- ------ ---------- ---------------------------------------
000200*KIN0018 RRAJOO 22/12/1987 - FAMILYSYS PHASE 1 - INITIAL VERSION
000210*KIN0105 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000220*KIN0144 MFONG  02/03/2003 - CALLS KINREL RATHER THAN OWNING ITS
000230*                OWN OPEN ON THE RELATIONSHIPS FILE
000240*-----------------------------------------------------------------
000250        EJECT
000260**********************
000270 ENVIRONMENT DIVISION.
000280**********************
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER.  IBM-AS400.
000310 OBJECT-COMPUTER.  IBM-AS400.
000320 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000330
000340***************
000350 DATA DIVISION.
000360***************
000370 WORKING-STORAGE SECTION.
000380*************************
000390 01  FILLER                          PIC X(24)        VALUE
000400        "** PROGRAM KINPAR **".
000410
000420 01  WK-C-PAR-WORK-AREA.
000430        05  WK-N-PAR-SAVE-MEMBER     PIC 9(09) COMP.
000440        05  FILLER                   PIC X(07).
000450
000460*TRACE AREA FOR THE NOT-FOUND DIAGNOSTIC IN A090 - THE MEMBER-ID
000470*SOUGHT IS MOVED INTO THE PLAIN NUMERIC VIEW BELOW, THEN DISPLAYED
000480*EITHER AS A GROUPED-DIGIT VIEW OR AS RAW TEXT, WHICHEVER THE
000490*SUPPORT DESK ASKS FOR THAT WEEK.
000500 01  WK-C-PAR-TRACE-AREA.
000510        05  WK-N-PAR-TRACE-NUM       PIC 9(09).
000520 01  WK-C-PAR-TRACE-SPL REDEFINES WK-C-PAR-TRACE-AREA.
000530        05  WK-N-PAR-TRC-HI          PIC 9(03).
000540        05  WK-N-PAR-TRC-LO          PIC 9(06).
000550 01  WK-C-PAR-TRACE-GRP REDEFINES WK-C-PAR-TRACE-AREA.
000560        05  WK-N-PAR-TRC-GRP-1       PIC 9(03).
000570        05  WK-N-PAR-TRC-GRP-2       PIC 9(03).
000580        05  WK-N-PAR-TRC-GRP-3       PIC 9(03).
000590 01  WK-C-PAR-TRACE-RAW REDEFINES WK-C-PAR-TRACE-AREA.
000600        05  WK-C-PAR-TRC-RAW         PIC X(09).
000610
000620* ------------------ PROGRAM WORKING STORAGE -------------------*
000630 01  WK-C-COMMON.
000640        COPY ASCMWS.
000650
000660 COPY KINRELP.
000670
000680*****************
000690 LINKAGE SECTION.
000700*****************
000710        COPY KINPARP.
000720        EJECT
000730********************************************
000740 PROCEDURE DIVISION USING WK-KINPARP.
000750********************************************
000760 MAIN-MODULE.
000770     PERFORM A000-FIND-PARENTS
000780        THRU A099-FIND-PARENTS-EX.
000790     EXIT PROGRAM.
000800
000810*---------------------------------------------------------------*
000820 A000-FIND-PARENTS.
000830*---------------------------------------------------------------*
000840     MOVE "N"                TO  KINPARP-FATHER-FOUND.
000850     MOVE "N"                TO  KINPARP-MOTHER-FOUND.
000860     MOVE SPACE               TO  KINPARP-ERROR-CD.
000870     MOVE ZERO                TO  KINPARP-FATHER-ID.
000880     MOVE ZERO                TO  KINPARP-MOTHER-ID.
000890     MOVE KINPARP-MEMBER-ID   TO  WK-N-PAR-SAVE-MEMBER.
000900 A010-SCAN-LOOP.
000910     MOVE "L"                 TO  KINRELP-FUNCTION.
000920     CALL "KINREL" USING WK-KINRELP.
000930     IF KINRELP-FOUND = "N"
000940        GO TO A090-FIND-PARENTS-TRACE
000950     END-IF.
000960     IF KINRELP-MEMBER1-ID NOT = WK-N-PAR-SAVE-MEMBER
000970        GO TO A010-SCAN-LOOP
000980     END-IF.
000990     IF KINRELP-TYPE = 03
001000        MOVE "Y"              TO  KINPARP-FATHER-FOUND
001010        MOVE KINRELP-MEMBER2-ID TO KINPARP-FATHER-ID
001020     END-IF.
001030     IF KINRELP-TYPE = 04
001040        MOVE "Y"              TO  KINPARP-MOTHER-FOUND
001050        MOVE KINRELP-MEMBER2-ID TO KINPARP-MOTHER-ID
001060     END-IF.
001070     GO TO A010-SCAN-LOOP.
001080 A090-FIND-PARENTS-TRACE.
001090     IF KINPARP-FATHER-FOUND = "N" AND KINPARP-MOTHER-FOUND = "N"
001100        MOVE WK-N-PAR-SAVE-MEMBER TO WK-N-PAR-TRACE-NUM
001110        DISPLAY "KINPAR - NO PARENTS FOR MEMBER " WK-C-PAR-TRC-RAW
001120     END-IF.
001130 A099-FIND-PARENTS-EX.
001140 EXIT.
001150
001160******************************************************************
001170************** END OF PROGRAM SOURCE -  KINPAR *****************
001180******************************************************************
