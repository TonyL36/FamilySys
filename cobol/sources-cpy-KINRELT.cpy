000010*
000020*****************************************************************
000030* KINRELT - IN-MEMORY RELATIONSHIP TABLE
000040*   WORKING-STORAGE COPYBOOK SHARED BY KINREL, KINADD, KINCALC AND
000050*   KINPURGE.  THE ENTIRE RELATIONSHIPS FILE IS READ INTO THIS
000060*   TABLE ONCE AT THE START OF A BATCH RUN (SEE KINREL A000-INIT)
000070*   AND SCANNED BY COUNTER RATHER THAN SEARCHED, SAME AS THE TAG
000080*   TABLES IN THE OLD TAG57 SIBLING-SCAN ROUTINE.
000090*****************************************************************
000100* AMENDMENT HISTORY:
000110*****************************************************************
000120* TAG    DATE     DEV    DESCRIPTION
000130*------- -------- ------ --------------------------------------
000140* KIN0003 04/02/86 RLKIM  FAMILYSYS INITIAL LOAD - TABLE OF 500
000150* KIN0060 07/19/93 TCHAN  EXPAND TABLE FROM 500 TO 2000 ENTRIES
000160* KIN0100 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS IN TABLE
000170* KIN0140 03/02/03 MFONG  EXPAND TABLE FROM 2000 TO 5000 ENTRIES
000180* KIN0161 10/11/06 RLKIM  ADD WK-N-KRELT-DUP-CTR FOR PURGE COUNTS
000190*****************************************************************
000200 01  KINRELT-TABLE-AREA.
000210     05  WK-N-KRELT-COUNT         PIC 9(05) COMP.
000220*                                NUMBER OF ROWS LOADED THIS RUN
000230     05  WK-N-KRELT-DUP-CTR       PIC 9(05) COMP.
000240*                                DUPLICATE ROWS REMOVED BY PURGE
000250     05  KINRELT-ROW OCCURS 5000 TIMES.
000260         10  KINRELT-ID           PIC 9(09).
000270*                                RELATION-ID
000280         10  KINRELT-MEMBER1-ID   PIC 9(09).
000290*                                FROM-MEMBER
000300         10  KINRELT-MEMBER2-ID   PIC 9(09).
000310*                                TO-MEMBER
000320         10  KINRELT-TYPE         PIC 9(02).
000330*                                RELATION-TYPE CODE, 01 THRU 32
000340         10  FILLER               PIC X(01).
000350*
000360*  ALTERNATE VIEW - MEMBER1/MEMBER2 SWAPPED FOR REVERSE-EDGE SCANS
000370*  USED BY KINCALC WHEN WALKING THE TREE UPWARD FROM A CHILD
000380*
000390     05  KINRELT-REV-ROW REDEFINES KINRELT-ROW OCCURS 5000 TIMES.
000400         10  KINRELT-RV-ID        PIC 9(09).
000410         10  KINRELT-RV-MEMBER2-ID PIC 9(09).
000420         10  KINRELT-RV-MEMBER1-ID PIC 9(09).
000430         10  KINRELT-RV-TYPE      PIC 9(02).
000440         10  FILLER               PIC X(01).
