000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINREL.
000030 AUTHOR. R L KIM.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 14 NOV 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*PROGRAM DESCRIPTION: Relationship record access (CRUD + lookups)
000110*
000120* Owns the RELATIONSHIPS sequential file and the in-memory       *
000130* KINRELT table.  The whole file is loaded into the table on     *
000140* the first call of a run; ADD/FIND/LIST calls thereafter run    *
000150* against the table only.  A SAVE call rewrites the file from    *
000160* the table, used by KINXPRT at the end of a rebuild.            *
000170*                                                                *
000180* FUNCTION ACTION..................... KEY FIELDS USED...........*
000190* A ADD RELATIONSHIP                  MEMBER1-ID/MEMBER2-ID/TYPE *
000200* M FIND BY MEMBER PAIR (SEQ SCAN)     MEMBER1-ID, MEMBER2-ID    *
000210* T FIND BY TYPE, NEXT (CURSOR)        TYPE                      *
000220* L GET NEXT RELATIONSHIP (CURSOR)     (NONE)                    *
000230* C CLEAR TABLE (REBUILD START)        (NONE)                    *
000240* S SAVE TABLE BACK TO FILE            (NONE)                    *
000245* P PURGE DUPLICATE ROWS (KEEP LOWEST ID)                        *
000250*=================================================================
000260*
000270* HISTORY OF MODIFICATION:                                       *
000280*=================================================================
000290*
000300*MOD.#   INIT   DATE       DESCRIPTION                           *
000310*------- ------ ---------- --------------------------------------*
000320*KIN0016 RLKIM  14/11/1987 - FAMILYSYS PHASE 1                   *
000330*                - Initial version, single-record CRUD only.     *
000340*KIN0053 TCHAN  19/07/1993 - Add FIND-BY-TYPE cursor function    *
000350*                for the new data-export utility (KINXPRT).      *
000360*KIN0100 PSING  30/09/1998 - Y2K REVIEW - no 2-digit years       *
000370*                stored or compared anywhere in this program.    *
000380*KIN0142 MFONG  02/03/2003 - Expand table to 5000 rows, add the  *
000390*                SAVE function for the rebuild command.          *
000400*KIN0162 RLKIM  11/10/2006 - Tolerate a missing RELATIONSHIPS    *
000410*                file on the first run (file status 35) as an   *
000420*                empty table rather than an abend.               *
000425*KIN0163 MFONG  12/03/2006 - Add PURGE function - collapses      *
000426*                duplicate member1/member2/type rows down to     *
000427*                the lowest RELATION-ID in each group, for       *
000428*                KINPURGE to drive after a rebuild.              *
000430*=================================================================
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520        SELECT RELATIONSHIPS ASSIGN TO DATABASE-RELATIONSHIPS
000530        ORGANIZATION IS SEQUENTIAL
000540        FILE STATUS IS WK-C-FILE-STATUS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  RELATIONSHIPS
000580        LABEL RECORDS ARE OMITTED
000590        DATA RECORD IS RELATIONSHIPS-REC.
000600
000610 01  RELATIONSHIPS-REC.
000620        COPY KINRELR.
000630
000640 WORKING-STORAGE SECTION.
000650 01  FILLER                  PIC X(24) VALUE
000660        "** PROGRAM KINREL **".
000670
000680 01  WK-C-KREL-WORK-AREA.
000690        05  WK-C-KREL-TABLE-LOADED   PIC X(01) VALUE "N".
000700            88  WK-KREL-TABLE-IS-LOADED    VALUE "Y".
000710        05  WK-C-KREL-TYPE-ACTIVE    PIC X(01) VALUE "N".
000720            88  WK-KREL-TYPE-SCAN-OPEN      VALUE "Y".
000730        05  WK-C-KREL-LIST-ACTIVE    PIC X(01) VALUE "N".
000740            88  WK-KREL-LIST-SCAN-OPEN      VALUE "Y".
000750        05  WK-N-KREL-SCAN-IDX       PIC 9(05) COMP VALUE ZERO.
000760        05  WK-N-KREL-TYPE-IDX       PIC 9(05) COMP VALUE ZERO.
000770        05  WK-N-KREL-TYPE-FILTER    PIC 9(02) VALUE ZERO.
000780        05  WK-N-KREL-LIST-IDX       PIC 9(05) COMP VALUE ZERO.
000785        05  WK-N-KREL-NEXT-ID        PIC 9(09) COMP VALUE 1.
000790        05  FILLER                   PIC X(04).
000795
000796 01  WK-C-KREL-PURGE-AREA.
000797        05  WK-N-KREL-PURGE-I        PIC 9(05) COMP.
000798        05  WK-N-KREL-PURGE-J        PIC 9(05) COMP.
000799        05  WK-N-KREL-PURGE-OUT      PIC 9(05) COMP.
000800        05  WK-C-KREL-DEL-FLAG       PIC X(01)
000801            OCCURS 5000 TIMES.
000802        05  FILLER                   PIC X(04).
000803
000810* ------------------ PROGRAM WORKING STORAGE ------------------*
000820 01  WK-C-COMMON.
000830        COPY ASCMWS.
000840
000850 01  WK-RELT-AREA.
000860        COPY KINRELT.
000870****************
000880 LINKAGE SECTION.
000890****************
000900        COPY KINRELP.
000910
000920        EJECT
000930****************************************
000940 PROCEDURE DIVISION USING WK-KINRELP.
000950****************************************
000960 MAIN-MODULE.
000970
000980     PERFORM A000-LOAD-TABLE
000990        THRU A099-LOAD-TABLE-EX.
001000     PERFORM B000-MAIN-PROCESSING
001010        THRU B999-MAIN-PROCESSING-EX.
001020     GOBACK.
001030
001040*----------------------------------------------------------------*
001050 A000-LOAD-TABLE.
001060*----------------------------------------------------------------*
001070     IF WK-KREL-TABLE-IS-LOADED
001080        GO TO A099-LOAD-TABLE-EX
001090     END-IF.
001100     MOVE ZERO                TO  WK-N-KRELT-COUNT.
001110     MOVE ZERO                TO  WK-N-KRELT-DUP-CTR.
001115     MOVE 1                   TO  WK-N-KREL-NEXT-ID.
001120     OPEN INPUT RELATIONSHIPS.
001130     IF WK-C-FILE-STATUS = "35"
001140        MOVE "Y"              TO  WK-C-KREL-TABLE-LOADED
001150        GO TO A099-LOAD-TABLE-EX
001160     END-IF.
001170     IF NOT WK-C-SUCCESSFUL
001180        DISPLAY "KINREL - OPEN FILE ERROR - RELATIONSHIPS"
001190        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001200        GO TO A099-LOAD-TABLE-EX
001210     END-IF.
001220 A010-LOAD-TABLE-LOOP.
001230     READ RELATIONSHIPS
001240        AT END
001250           GO TO A090-LOAD-TABLE-DONE
001260     END-READ.
001270     ADD 1                    TO  WK-N-KRELT-COUNT.
001280     MOVE KINREL-ID           TO
001290        KINRELT-ID(WK-N-KRELT-COUNT).
001300     MOVE KINREL-MEMBER1-ID   TO
001310        KINRELT-MEMBER1-ID(WK-N-KRELT-COUNT).
001320     MOVE KINREL-MEMBER2-ID   TO
001330        KINRELT-MEMBER2-ID(WK-N-KRELT-COUNT).
001340     MOVE KINREL-TYPE         TO
001350        KINRELT-TYPE(WK-N-KRELT-COUNT).
001355     IF KINREL-ID NOT < WK-N-KREL-NEXT-ID
001356        COMPUTE WK-N-KREL-NEXT-ID = KINREL-ID + 1
001357     END-IF.
001360     GO TO A010-LOAD-TABLE-LOOP.
001370 A090-LOAD-TABLE-DONE.
001380     CLOSE RELATIONSHIPS.
001390     MOVE "Y"                 TO  WK-C-KREL-TABLE-LOADED.
001400 A099-LOAD-TABLE-EX.
001410 EXIT.
001420
001430*----------------------------------------------------------------*
001440 B000-MAIN-PROCESSING.
001450*----------------------------------------------------------------*
001460     EVALUATE TRUE
001470        WHEN KINRELP-FN-ADD
001480           PERFORM C100-ADD-RELATIONSHIP
001490              THRU C199-ADD-RELATIONSHIP-EX
001500        WHEN KINRELP-FN-FIND-MEMBERS
001510           PERFORM C200-FIND-BY-MEMBERS
001520              THRU C299-FIND-BY-MEMBERS-EX
001530        WHEN KINRELP-FN-FIND-TYPE
001540           PERFORM C300-FIND-TYPE-NEXT
001550              THRU C399-FIND-TYPE-NEXT-EX
001560        WHEN KINRELP-FN-LIST-ALL
001570           PERFORM C400-LIST-ALL-NEXT
001580              THRU C499-LIST-ALL-NEXT-EX
001590        WHEN KINRELP-FN-CLEAR
001600           PERFORM C500-CLEAR-TABLE
001610              THRU C599-CLEAR-TABLE-EX
001620        WHEN KINRELP-FN-SAVE
001630           PERFORM C600-SAVE-TABLE
001640              THRU C699-SAVE-TABLE-EX
001645        WHEN KINRELP-FN-PURGE
001646           PERFORM C700-PURGE-DUPLICATES
001647              THRU C799-PURGE-DUPLICATES-EX
001650        WHEN OTHER
001660           MOVE "E"           TO  KINRELP-ERROR-CD
001670     END-EVALUATE.
001680 B999-MAIN-PROCESSING-EX.
001690 EXIT.
001700
001710*----------------------------------------------------------------*
001720 C100-ADD-RELATIONSHIP.
001730*----------------------------------------------------------------*
001740     IF WK-N-KRELT-COUNT NOT < 5000
001750        MOVE "N"              TO  KINRELP-FOUND
001760        MOVE "E"              TO  KINRELP-ERROR-CD
001770        GO TO C199-ADD-RELATIONSHIP-EX
001780     END-IF.
001790     ADD 1                    TO  WK-N-KRELT-COUNT.
001800     MOVE WK-N-KREL-NEXT-ID   TO
001810        KINRELT-ID(WK-N-KRELT-COUNT).
001815     MOVE WK-N-KREL-NEXT-ID   TO  KINRELP-RELATION-ID.
001816     ADD 1                    TO  WK-N-KREL-NEXT-ID.
001820     MOVE KINRELP-MEMBER1-ID  TO
001830        KINRELT-MEMBER1-ID(WK-N-KRELT-COUNT).
001840     MOVE KINRELP-MEMBER2-ID  TO
001850        KINRELT-MEMBER2-ID(WK-N-KRELT-COUNT).
001860     MOVE KINRELP-TYPE        TO
001870        KINRELT-TYPE(WK-N-KRELT-COUNT).
001880     MOVE "Y"                 TO  KINRELP-FOUND.
001890 C199-ADD-RELATIONSHIP-EX.
001900 EXIT.
001910
001920*----------------------------------------------------------------*
001930 C200-FIND-BY-MEMBERS.
001940*----------------------------------------------------------------*
001950     MOVE "N"                 TO  KINRELP-FOUND.
001960     MOVE ZERO                TO  WK-N-KREL-SCAN-IDX.
001970 C210-FIND-BY-MEMBERS-LOOP.
001980     ADD 1                    TO  WK-N-KREL-SCAN-IDX.
001990     IF WK-N-KREL-SCAN-IDX > WK-N-KRELT-COUNT
002000        GO TO C299-FIND-BY-MEMBERS-EX
002010     END-IF.
002020     IF KINRELT-MEMBER1-ID(WK-N-KREL-SCAN-IDX) =
002030        KINRELP-MEMBER1-ID
002040        AND KINRELT-MEMBER2-ID(WK-N-KREL-SCAN-IDX) =
002050        KINRELP-MEMBER2-ID
002060        MOVE "Y"              TO  KINRELP-FOUND
002070        MOVE KINRELT-ID(WK-N-KREL-SCAN-IDX) TO
002080           KINRELP-RELATION-ID
002090        MOVE KINRELT-TYPE(WK-N-KREL-SCAN-IDX) TO
002100           KINRELP-TYPE
002110        GO TO C299-FIND-BY-MEMBERS-EX
002120     END-IF.
002130     GO TO C210-FIND-BY-MEMBERS-LOOP.
002140 C299-FIND-BY-MEMBERS-EX.
002150 EXIT.
002160
002170*----------------------------------------------------------------*
002180 C300-FIND-TYPE-NEXT.
002190*----------------------------------------------------------------*
002200     IF NOT WK-KREL-TYPE-SCAN-OPEN
002210        MOVE ZERO             TO  WK-N-KREL-TYPE-IDX
002220        MOVE KINRELP-TYPE     TO  WK-N-KREL-TYPE-FILTER
002230        MOVE "Y"             TO  WK-C-KREL-TYPE-ACTIVE
002240     END-IF.
002250 C310-FIND-TYPE-LOOP.
002260     ADD 1                    TO  WK-N-KREL-TYPE-IDX.
002270     IF WK-N-KREL-TYPE-IDX > WK-N-KRELT-COUNT
002280        MOVE "N"              TO  WK-C-KREL-TYPE-ACTIVE
002290        MOVE "N"              TO  KINRELP-FOUND
002300        GO TO C399-FIND-TYPE-NEXT-EX
002310     END-IF.
002320     IF KINRELT-TYPE(WK-N-KREL-TYPE-IDX) = WK-N-KREL-TYPE-FILTER
002330        MOVE "Y"              TO  KINRELP-FOUND
002340        MOVE KINRELT-ID(WK-N-KREL-TYPE-IDX) TO
002350           KINRELP-RELATION-ID
002360        MOVE KINRELT-MEMBER1-ID(WK-N-KREL-TYPE-IDX)
002370                              TO  KINRELP-MEMBER1-ID
002380        MOVE KINRELT-MEMBER2-ID(WK-N-KREL-TYPE-IDX)
002390                              TO  KINRELP-MEMBER2-ID
002400        GO TO C399-FIND-TYPE-NEXT-EX
002410     END-IF.
002420     GO TO C310-FIND-TYPE-LOOP.
002430 C399-FIND-TYPE-NEXT-EX.
002440 EXIT.
002450
002460*----------------------------------------------------------------*
002470 C400-LIST-ALL-NEXT.
002480*----------------------------------------------------------------*
002490     IF NOT WK-KREL-LIST-SCAN-OPEN
002500        MOVE ZERO             TO  WK-N-KREL-LIST-IDX
002510        MOVE "Y"             TO  WK-C-KREL-LIST-ACTIVE
002520     END-IF.
002530     ADD 1                    TO  WK-N-KREL-LIST-IDX.
002540     IF WK-N-KREL-LIST-IDX > WK-N-KRELT-COUNT
002550        MOVE "N"              TO  WK-C-KREL-LIST-ACTIVE
002560        MOVE "N"              TO  KINRELP-FOUND
002570        GO TO C499-LIST-ALL-NEXT-EX
002580     END-IF.
002590     MOVE "Y"                 TO  KINRELP-FOUND.
002600     MOVE KINRELT-ID(WK-N-KREL-LIST-IDX)         TO
002610        KINRELP-RELATION-ID.
002620     MOVE KINRELT-MEMBER1-ID(WK-N-KREL-LIST-IDX) TO
002630        KINRELP-MEMBER1-ID.
002640     MOVE KINRELT-MEMBER2-ID(WK-N-KREL-LIST-IDX) TO
002650        KINRELP-MEMBER2-ID.
002660     MOVE KINRELT-TYPE(WK-N-KREL-LIST-IDX)       TO
002670        KINRELP-TYPE.
002680 C499-LIST-ALL-NEXT-EX.
002690 EXIT.
002700
002710*----------------------------------------------------------------*
002720 C500-CLEAR-TABLE.
002730*----------------------------------------------------------------*
002740     MOVE ZERO                TO  WK-N-KRELT-COUNT.
002750     MOVE ZERO                TO  WK-N-KRELT-DUP-CTR.
002755     MOVE 1                   TO  WK-N-KREL-NEXT-ID.
002760     MOVE "N"                 TO  WK-C-KREL-TYPE-ACTIVE.
002770     MOVE "N"                 TO  WK-C-KREL-LIST-ACTIVE.
002780     MOVE "Y"                 TO  KINRELP-FOUND.
002790 C599-CLEAR-TABLE-EX.
002800 EXIT.
002810
002820*----------------------------------------------------------------*
002830 C600-SAVE-TABLE.
002840*----------------------------------------------------------------*
002850     OPEN OUTPUT RELATIONSHIPS.
002860     IF NOT WK-C-SUCCESSFUL
002870        DISPLAY "KINREL - OPEN OUTPUT ERROR - RELATIONSHIPS"
002880        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002890        MOVE "N"              TO  KINRELP-FOUND
002900        GO TO C699-SAVE-TABLE-EX
002910     END-IF.
002920     MOVE ZERO                TO  WK-N-KREL-SCAN-IDX.
002930 C610-SAVE-TABLE-LOOP.
002940     ADD 1                    TO  WK-N-KREL-SCAN-IDX.
002950     IF WK-N-KREL-SCAN-IDX > WK-N-KRELT-COUNT
002960        GO TO C690-SAVE-TABLE-DONE
002970     END-IF.
002980     MOVE KINRELT-ID(WK-N-KREL-SCAN-IDX)         TO  KINREL-ID.
002990     MOVE KINRELT-MEMBER1-ID(WK-N-KREL-SCAN-IDX) TO
003000        KINREL-MEMBER1-ID.
003010     MOVE KINRELT-MEMBER2-ID(WK-N-KREL-SCAN-IDX) TO
003020        KINREL-MEMBER2-ID.
003030     MOVE KINRELT-TYPE(WK-N-KREL-SCAN-IDX)       TO  KINREL-TYPE.
003040     WRITE RELATIONSHIPS-REC.
003050     GO TO C610-SAVE-TABLE-LOOP.
003060 C690-SAVE-TABLE-DONE.
003070     CLOSE RELATIONSHIPS.
003080     MOVE "Y"                 TO  KINRELP-FOUND.
003090 C699-SAVE-TABLE-EX.
003100 EXIT.

003110*----------------------------------------------------------------*
003120 C700-PURGE-DUPLICATES.
003130*----------------------------------------------------------------*
003140     MOVE ZERO                TO  WK-N-KRELT-DUP-CTR.
003150     MOVE ZERO                TO  WK-N-KREL-PURGE-I.
003160 C705-INIT-FLAGS-LOOP.
003170     ADD 1                    TO  WK-N-KREL-PURGE-I.
003180     IF WK-N-KREL-PURGE-I > WK-N-KRELT-COUNT
003190        GO TO C720-OUTER-LOOP
003200     END-IF.
003210     MOVE "N"                 TO
003220        WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-I).
003230     GO TO C705-INIT-FLAGS-LOOP.
003240 C720-OUTER-LOOP.
003250     MOVE ZERO                TO  WK-N-KREL-PURGE-I.
003260 C721-OUTER-LOOP.
003270     ADD 1                    TO  WK-N-KREL-PURGE-I.
003280     IF WK-N-KREL-PURGE-I > WK-N-KRELT-COUNT
003290        GO TO C740-COMPACT-TABLE
003300     END-IF.
003310     IF WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-I) = "Y"
003320        GO TO C721-OUTER-LOOP
003330     END-IF.
003340     MOVE WK-N-KREL-PURGE-I   TO  WK-N-KREL-PURGE-J.
003350 C730-INNER-LOOP.
003360     ADD 1                    TO  WK-N-KREL-PURGE-J.
003370     IF WK-N-KREL-PURGE-J > WK-N-KRELT-COUNT
003380        GO TO C721-OUTER-LOOP
003390     END-IF.
003400     IF WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-J) = "Y"
003410        GO TO C730-INNER-LOOP
003420     END-IF.
003430     IF KINRELT-MEMBER1-ID(WK-N-KREL-PURGE-I) NOT =
003440        KINRELT-MEMBER1-ID(WK-N-KREL-PURGE-J)
003450        GO TO C730-INNER-LOOP
003460     END-IF.
003470     IF KINRELT-MEMBER2-ID(WK-N-KREL-PURGE-I) NOT =
003480        KINRELT-MEMBER2-ID(WK-N-KREL-PURGE-J)
003490        GO TO C730-INNER-LOOP
003500     END-IF.
003510     IF KINRELT-TYPE(WK-N-KREL-PURGE-I) NOT =
003520        KINRELT-TYPE(WK-N-KREL-PURGE-J)
003530        GO TO C730-INNER-LOOP
003540     END-IF.
003550     ADD 1                    TO  WK-N-KRELT-DUP-CTR.
003560     IF KINRELT-ID(WK-N-KREL-PURGE-I) <
003570        KINRELT-ID(WK-N-KREL-PURGE-J)
003580        MOVE "Y"              TO
003590           WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-J)
003600        GO TO C730-INNER-LOOP
003610     END-IF.
003620     MOVE "Y"                 TO
003630        WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-I).
003640     GO TO C721-OUTER-LOOP.
003650 C740-COMPACT-TABLE.
003660     MOVE ZERO                TO  WK-N-KREL-PURGE-I.
003670     MOVE ZERO                TO  WK-N-KREL-PURGE-OUT.
003680 C741-COMPACT-LOOP.
003690     ADD 1                    TO  WK-N-KREL-PURGE-I.
003700     IF WK-N-KREL-PURGE-I > WK-N-KRELT-COUNT
003710        GO TO C750-PURGE-DONE
003720     END-IF.
003730     IF WK-C-KREL-DEL-FLAG(WK-N-KREL-PURGE-I) = "Y"
003740        GO TO C741-COMPACT-LOOP
003750     END-IF.
003760     ADD 1                    TO  WK-N-KREL-PURGE-OUT.
003770     MOVE KINRELT-ROW(WK-N-KREL-PURGE-I) TO
003780        KINRELT-ROW(WK-N-KREL-PURGE-OUT).
003790     GO TO C741-COMPACT-LOOP.
003800 C750-PURGE-DONE.
003810     MOVE WK-N-KREL-PURGE-OUT TO  WK-N-KRELT-COUNT.
003820     MOVE WK-N-KRELT-DUP-CTR  TO  KINRELP-ROWS-REMOVED.
003830     MOVE "Y"                 TO  KINRELP-FOUND.
003840 C799-PURGE-DUPLICATES-EX.
003850 EXIT.
