000010*
000020*****************************************************************
000030* KINTERM - RELATION-TYPE CODE / KINSHIP TERM TABLE
000040*   ONE 20-BYTE TERM PER RELATION-TYPE CODE 01-32, IN CODE
000050*   ORDER.  NOTE CODES 21/22 ARE TRANSPOSED (21=MATERNAL
000060*   GRANDMOTHER, 22=MATERNAL GRANDFATHER) - THIS MATCHES
000070*   THE FAMILYSYS PHASE 1 RELATION-TYPE ENUM EXACTLY AND
000080*   MUST NOT BE RESEQUENCED.
000090*****************************************************************
000100* AMENDMENT HISTORY:
000110*****************************************************************
000120* KIN0007 12/10/87 DLIM  FAMILYSYS PHASE 1 - INITIAL VERSION
000130*****************************************************************
000140 01  KIN-TERM-TABLE-AREA.
000150  05  KIN-TERM-01         PIC X(160) VALUE
000160     "HUSBAND             WIFE                FATHER            "
000170     "  MOTHER              ELDEST SON          SECOND SON      "
000180     "    YOUNGEST SON        ELDEST DAUGHTER     ".
000190  05  KIN-TERM-02         PIC X(160) VALUE
000200     "SECOND DAUGHTER     YOUNGEST DAUGHTER   ELDER BROTHER     "
000210     "  ELDER SISTER        YOUNGER BROTHER     YOUNGER SISTER  "
000220     "    ELDER COUSIN-M      ELDER COUSIN-F      ".
000230  05  KIN-TERM-03         PIC X(160) VALUE
000240     "YOUNGER COUSIN-M    YOUNGER COUSIN-F    PAT GRANDFATHER   "
000250     "  PAT GRANDMOTHER     MAT GRANDMOTHER     MAT GRANDFATHER "
000260     "    PAT GRANDSON        PAT GRANDDAUGHTER   ".
000270  05  KIN-TERM-04         PIC X(160) VALUE
000280     "MAT GRANDSON        MAT GRANDDAUGHTER   WIFES FATHER      "
000290     "  WIFES MOTHER        HUSBANDS FATHER     HUSBANDS MOTHER "
000300     "    DAUGHTER-IN-LAW     SON-IN-LAW          ".
000310 01  KIN-TERM-TABLE REDEFINES KIN-TERM-TABLE-AREA.
000320    05  KIN-TERM-ENTRY          PIC X(20)
000330            OCCURS 32 TIMES.
