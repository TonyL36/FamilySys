000010*
000020*****************************************************************
000030* KINRELR - FAMILY RELATIONSHIP RECORD LAYOUT
000040*   ONE ENTRY PER RELATIONSHIP EDGE, BASE OR DERIVED.  SEQUENTIAL
000050*   WORKING FILE, LOADED INTO THE KINRELT IN-MEMORY TABLE BY
000060*   KINREL FOR THE DURATION OF ONE BATCH RUN.  I-O FORMAT KINRELR
000070*   FROM FILE RELATION OF KINSHIP LIBRARY.
000080*****************************************************************
000090* AMENDMENT HISTORY:
000100*****************************************************************
000110* TAG    DATE     DEV    DESCRIPTION
000120*------- -------- ------ --------------------------------------
000130* KIN0002 04/02/86 RLKIM  FAMILYSYS INITIAL LOAD - GEN REC LAYOUT
000140* KIN0051 03/11/92 TCHAN  ADD RELATION-TYPE, DROP OLD FREE-FORM
000150*                         RELATION-DESC FIELD
000160* KIN0099 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS IN RECORD
000170* KIN0130 08/22/02 MFONG  ADD REVERSED-EDGE VIEW FOR KINCALC BFS
000180*****************************************************************
000190 05  KINREL-RECORD               PIC X(29).
000200*
000210*  I-O FORMAT: KINRELR
000220*  FROM FILE RELATION OF KINSHIP LIBRARY
000230*
000240 05  KINREL-REC-DTL REDEFINES KINREL-RECORD.
000250     06  KINREL-ID                PIC 9(09).
000260*                                RELATION-ID (UNIQUE ROW KEY)
000270     06  KINREL-MEMBER1-ID        PIC 9(09).
000280*                                FROM-MEMBER (MEMBER1 IS MEMBER2S
000290*                                RELATION-TYPE)
000300     06  KINREL-MEMBER2-ID        PIC 9(09).
000310*                                TO-MEMBER
000320     06  KINREL-TYPE              PIC 9(02).
000330*                                RELATION-TYPE CODE, 01 THRU 32
000340*
000350*  ALTERNATE VIEW - MEMBER1/MEMBER2 SWAPPED FOR REVERSE-EDGE SCANS
000360*
000370 05  KINREL-REV-VIEW REDEFINES KINREL-RECORD.
000380     06  KINREL-RV-ID             PIC 9(09).
000390     06  KINREL-RV-MEMBER2-ID     PIC 9(09).
000400     06  KINREL-RV-MEMBER1-ID     PIC 9(09).
000410     06  KINREL-RV-TYPE           PIC 9(02).
