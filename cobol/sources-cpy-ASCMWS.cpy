000010*
000020*****************************************************************
000030* ASCMWS - SHOP COMMON WORK AREA
000040*   FILE STATUS CONDITION NAMES AND RUN-DATE FIELDS SHARED
000050*   BY EVERY KINSHIP-ENGINE PROGRAM.  COPIED INTO WK-C-COMMON.
000060*****************************************************************
000070* AMENDMENT HISTORY:
000080*****************************************************************
000090* KIN0006 01/15/86 RLKIM FAMILYSYS PHASE 1 - INITIAL VERSION
000100*****************************************************************
000110 05  WK-C-FILE-STATUS            PIC XX.
000120    88  WK-C-SUCCESSFUL                    VALUE "00".
000130    88  WK-C-DUPLICATE-KEY                 VALUE "22".
000140    88  WK-C-RECORD-NOT-FOUND              VALUE "23".
000150    88  WK-C-END-OF-FILE                   VALUE "10".
000160    88  WK-C-INVALID-KEY                   VALUE "21" "23" "24".
000170 05  WK-C-RUN-DATE.
000180    10  WK-C-RUN-DATE-CC         PIC 9(02).
000190    10  WK-C-RUN-DATE-YY         PIC 9(02).
000200    10  WK-C-RUN-DATE-MM         PIC 9(02).
000210    10  WK-C-RUN-DATE-DD         PIC 9(02).
000220 05  WK-N-RUN-TIME                PIC 9(08) COMP.
000230 05  FILLER                       PIC X(10) VALUE SPACES.
