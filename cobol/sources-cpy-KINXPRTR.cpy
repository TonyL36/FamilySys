000010*
000020*****************************************************************
000030* KINXPRTR - EXPORT/REBUILD FLAT-FILE RECORD LAYOUTS
000040*   LINE-SEQUENTIAL RECORDS WRITTEN BY KINXPRT EXPORT AND READ BY
000050*   KINXPRT REBUILD AND KINCMPR SNAPSHOT DIFF.  TWO RECORD TYPES
000060*   SHARE THIS COPYBOOK - THE MEMBER SNAPSHOT LINE AND THE BASE
000070*   RELATIONSHIP SNAPSHOT LINE - EACH FILE HOLDS ONLY ONE KIND.
000080*****************************************************************
000090* AMENDMENT HISTORY:
000100*****************************************************************
000110* TAG    DATE     DEV    DESCRIPTION
000120*------- -------- ------ --------------------------------------
000130* KIN0004 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD - EXPORT LAYOUTS
000140* KIN0075 02/07/95 RLKIM  WIDEN MEMBER NAME TO MATCH KINMBRR
000150* KIN0101 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS IN EXPORT
000160* KIN0155 05/19/05 MFONG  RESTRICT BASE-REL EXPORT TO SPOUSE/
000170*                         PARENT-CHILD TYPES - AUDIT INCIDENT
000180*                         2005-114 FOUND IN-LAW ROWS RIDING ALONG
000190*                         IN THE REBUILD FEED, DOUBLING THEM UP
000200*****************************************************************
000210 05  KINXPRT-MBR-RECORD           PIC X(60).
000220*
000230*  I-O FORMAT: KINXPRT-MBR
000240*  MEMBER SNAPSHOT LINE - MEMBERS.DAT EXPORT FILE
000250*
000260 05  KINXPRT-MBR-DTL REDEFINES KINXPRT-MBR-RECORD.
000270     06  KINXPRT-MBR-ID           PIC 9(09).
000280     06  KINXPRT-MBR-NAME         PIC X(40).
000290     06  KINXPRT-MBR-GENERATION   PIC S9(04).
000300     06  KINXPRT-MBR-GENDER       PIC 9(01).
000310     06  FILLER                   PIC X(06).
000320*
000330 05  KINXPRT-BREL-RECORD          PIC X(60).
000340*
000350*  I-O FORMAT: KINXPRT-BREL
000360*  BASE RELATIONSHIP SNAPSHOT LINE - BASEREL.DAT EXPORT FILE
000370*  RESTRICTED TO RELATION-TYPE IN 1,2,5,6,7,8,9,10 - SEE KINXPRT
000380*  PARAGRAPH B100-WRITE-BASE-REL-EX
000390*
000400 05  KINXPRT-BREL-DTL REDEFINES KINXPRT-BREL-RECORD.
000410     06  KINXPRT-BREL-MEMBER1-ID  PIC 9(09).
000420     06  KINXPRT-BREL-MEMBER2-ID  PIC 9(09).
000430     06  KINXPRT-BREL-TYPE        PIC 9(02).
000440     06  FILLER                   PIC X(40).
