000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINVAL.
000030 AUTHOR. MATILDA WEE TL.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 15 SEP 1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*
000090*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A PROPOSED
000100*               BASE RELATION-TYPE AGAINST THE GENDER OF BOTH
000110*               MEMBERS AND THE GENERATION GAP BETWEEN THEM,
000120*               PER THE FAMILYSYS BASE-RELATION RULE TABLE BELOW.
000130*               ONLY TYPES 01,02,05-10,15-18 MAY EVER BE ADDED AS
000140*               A BASE EDGE - ALL OTHER TYPES ARE DERIVED ONLY AND
000150*               ARE REJECTED HERE.
000160*
000170*HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------
000190*MOD.#   INIT   DATE       DESCRIPTION
000200*------- ------ ---------- ---------------------------------------
000210*KIN0021 MWEETL 15/09/1989 - FAMILYSYS PHASE 1 - INITIAL VERSION
000220*KIN0108 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000230*KIN0147 MFONG  02/03/2003 - CALLED BY KINADD IN PLACE OF THE
000240*                INLINE EVALUATE THAT USED TO LIVE THERE
000250*-----------------------------------------------------------------
000260        EJECT
000270**********************
000280 ENVIRONMENT DIVISION.
000290**********************
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER.  IBM-AS400.
000320 OBJECT-COMPUTER.  IBM-AS400.
000330 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000340
000350***************
000360 DATA DIVISION.
000370***************
000380 WORKING-STORAGE SECTION.
000390*************************
000400 01  FILLER                          PIC X(24)        VALUE
000410        "** PROGRAM KINVAL **".
000420
000430 01  WK-C-VAL-WORK-AREA.
000440        05  WK-C-VAL-GENDER-OK       PIC X(01).
000450            88  WK-VAL-GENDER-IS-OK        VALUE "Y".
000460        05  WK-C-VAL-GENDIFF-OK      PIC X(01).
000470            88  WK-VAL-GENDIFF-IS-OK       VALUE "Y".
000480        05  WK-N-VAL-TYPE-SV         PIC 9(02) COMP.
000490        05  FILLER                   PIC X(04).
000500
000510*TRACE AREA FOR THE "WHEN OTHER" REJECT IN A000 - ONE 08-BYTE AREA
000520*WITH A DIGIT VIEW OF THE REJECTED RELATION-TYPE, A TENS/UNITS
000530*SPLIT VIEW OF THE SAME CODE, AND A RAW TEXT VIEW FOR THE DISPLAY
000540*ITSELF.
000550 01  WK-C-VAL-TRACE-AREA.
000560        05  WK-C-VAL-TRACE-TEXT      PIC X(08).
000570 01  WK-C-VAL-TRACE-TYP REDEFINES WK-C-VAL-TRACE-AREA.
000580        05  WK-N-VAL-TRC-TYPE        PIC 9(02).
000590        05  FILLER                   PIC X(06).
000600 01  WK-C-VAL-TRACE-SPL REDEFINES WK-C-VAL-TRACE-AREA.
000610        05  WK-N-VAL-TRC-TENS        PIC 9(01).
000620        05  WK-N-VAL-TRC-UNITS       PIC 9(01).
000630        05  FILLER                   PIC X(06).
000640 01  WK-C-VAL-TRACE-RAW REDEFINES WK-C-VAL-TRACE-AREA.
000650        05  WK-C-VAL-TRC-RAW         PIC X(08).
000660
000670****************
000680 LINKAGE SECTION.
000690****************
000700        COPY KINVALP.
000710        EJECT
000720********************************************
000730 PROCEDURE DIVISION USING WK-KINVALP.
000740********************************************
000750 MAIN-MODULE.
000760     PERFORM A000-VALIDATE-RELATION
000770        THRU A099-VALIDATE-RELATION-EX.
000780     EXIT PROGRAM.
000790
000800*---------------------------------------------------------------*
000810 A000-VALIDATE-RELATION.
000820*---------------------------------------------------------------*
000830     MOVE "N"                 TO  KINVALP-VALID.
000840     MOVE SPACE                TO  KINVALP-ERROR-CD.
000850     MOVE "N"                 TO  WK-C-VAL-GENDER-OK.
000860     MOVE "N"                 TO  WK-C-VAL-GENDIFF-OK.
000870     EVALUATE KINVALP-RELATION-TYPE
000880        WHEN 01
000890           IF KINVALP-MEMBER1-GENDER = 1
000900              AND KINVALP-MEMBER2-GENDER = 0
000910              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
000920           END-IF
000930           IF KINVALP-GEN-DIFF = 0
000940              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
000950           END-IF
000960        WHEN 02
000970           IF KINVALP-MEMBER1-GENDER = 0
000980              AND KINVALP-MEMBER2-GENDER = 1
000990              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
001000           END-IF
001010           IF KINVALP-GEN-DIFF = 0
001020              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
001030           END-IF
001040        WHEN 05 THRU 07
001050           IF KINVALP-MEMBER2-GENDER = 0
001060              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
001070           END-IF
001080           IF KINVALP-GEN-DIFF = 1
001090              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
001100           END-IF
001110        WHEN 08 THRU 10
001120           IF KINVALP-MEMBER2-GENDER = 1
001130              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
001140           END-IF
001150           IF KINVALP-GEN-DIFF = 1
001160              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
001170           END-IF
001180        WHEN 15
001190        WHEN 17
001200           IF KINVALP-MEMBER2-GENDER = 0
001210              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
001220           END-IF
001230           IF KINVALP-GEN-DIFF = 0
001240              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
001250           END-IF
001260        WHEN 16
001270        WHEN 18
001280           IF KINVALP-MEMBER2-GENDER = 1
001290              MOVE "Y"        TO  WK-C-VAL-GENDER-OK
001300           END-IF
001310           IF KINVALP-GEN-DIFF = 0
001320              MOVE "Y"        TO  WK-C-VAL-GENDIFF-OK
001330           END-IF
001340        WHEN OTHER
001350           MOVE "R"           TO  KINVALP-ERROR-CD
001360           MOVE KINVALP-RELATION-TYPE TO WK-N-VAL-TRC-TYPE
001370           DISPLAY "KINVAL - RELATION-TYPE NOT A BASE EDGE "
001380                   WK-C-VAL-TRC-RAW
001390     END-EVALUATE.
001400     MOVE KINVALP-RELATION-TYPE  TO  WK-N-VAL-TYPE-SV.
001410     IF WK-VAL-GENDER-IS-OK
001420        AND WK-VAL-GENDIFF-IS-OK
001430        MOVE "Y"               TO  KINVALP-VALID
001440     END-IF.
001450 A099-VALIDATE-RELATION-EX.
001460 EXIT.
001470
001480******************************************************************
001490************** END OF PROGRAM SOURCE -  KINVAL *****************
001500******************************************************************
