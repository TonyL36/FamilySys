000010*
000020*****************************************************************
000030* KINVALP - LINKAGE RECORD FOR KINVAL
000040*   VALIDATION OF A PROPOSED BASE RELATION-TYPE AGAINST THE
000050*   GENDER OF BOTH MEMBERS AND THE GENERATION GAP BETWEEN THEM.
000060*   CALLED BY KINADD BEFORE THE BASE EDGE IS EVER INSERTED.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0009 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0106 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000140*****************************************************************
000150 01  WK-KINVALP.
000160     05  WK-KINVALP-INPUT.
000170         05  KINVALP-RELATION-TYPE   PIC 9(02).
000180         05  KINVALP-MEMBER1-GENDER PIC 9(01).
000190         05  KINVALP-MEMBER2-GENDER PIC 9(01).
000200         05  KINVALP-GEN-DIFF        PIC S9(04).
000210         05  FILLER                 PIC X(03).
000220     05  WK-KINVALP-OUTPUT.
000230         05  KINVALP-VALID            PIC X(01).
000240             88  KINVALP-IS-VALID           VALUE "Y".
000250             88  KINVALP-IS-INVALID         VALUE "N".
000260         05  KINVALP-ERROR-CD        PIC X(01).
000270         05  FILLER                 PIC X(09).
