000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINCALC.
000030 AUTHOR. DESMOND LIM.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 30 DEC 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*DESCRIPTION : KINSHIP PATH/TERM CALCULATOR.
000110* GIVEN TWO MEMBER-IDS, WORKS OUT HOW THEY ARE RELATED AND RETURNS
000120* THE KINSHIP TERM DESCRIBING MEMBER2 TO MEMBER1.  CHECKS FOR A
000130* DIRECT RELATIONSHIP-TABLE EDGE FIRST, THEN CLIMBS THE PARENT
000140* CHAIN OF BOTH MEMBERS LOOKING FOR A COMMON ANCESTOR, THEN RUNS A
000150* BREADTH-FIRST SEARCH ACROSS THE WHOLE RELATIONSHIP GRAPH FOR THE
000160* SHORTEST HOP-BY-HOP PATH BETWEEN THEM.  THAT PATH, WHEN FOUND,
000170* GIVES THE PRECISE TERM AND OVERRIDES THE PLAIN
000180* GENERATION-DISTANCE GUESS OFF THE COMMON ANCESTOR.  KINCALC OWNS
000190* NONE OF THE TABLES ITSELF - IT DRIVES KINMBR, KINREL, KINPAR AND
000200* KINCODE BY CALL, THE SAME AS THE OTHER LOOKUP ROUTINES IN THIS
000210* SUITE.
000220*
000230* NOTE - THE DEGREE-OF-REMOVAL WORDING BELOW ONLY COVERS THE HOP
000240* COMBINATIONS THE FAMILY OFFICE ACTUALLY SEES IN PRACTICE (UP TO
000250* ABOUT THIRD COUSIN).  ANYTHING FURTHER OUT FALLS THROUGH TO THE
000260* GENERIC "DISTANT RELATIVE" WORDING RATHER THAN NAMING THE EXACT
000270* DEGREE - MR HERIYANTO SIGNED OFF ON THAT SCOPE IN THE ORIGINAL
000280* REQUIREMENTS WALKTHROUGH.
000290*=================================================================
000300*
000310*HISTORY OF MODIFICATION:
000320*-----------------------------------------------------------------
000330*MOD.#   INIT   DATE       DESCRIPTION
000340*------- ------ ---------- ---------------------------------------
000350*KIN0015 DLIM   30/12/1987 - FAMILYSYS PHASE 1 - INITIAL VERSION -
000360*                SINGLE-EDGE AND COMMON-ANCESTOR LOOKUP ONLY
000370*KIN0106 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000380*KIN0150 MFONG  03/03/2003 - ADDED THE GRAPH-WIDE BREADTH-FIRST
000390*                SEARCH SO IN-LAW AND COUSIN CHAINS GET A PRECISE
000400*                TERM INSTEAD OF FALLING BACK TO "DISTANT
000410*                RELATIVE" EVERY TIME
000420*KIN0162 MFONG  14/03/2006 - SAME-GENERATION NORMALISED SO
000430*                COUSIN PAIRS NO LONGER COME BACK WORDED AS UNCLE/
000440*                AUNT WHEN BOTH PARTIES SIT IN THE SAME GENERATION
000450*KIN0164 SKOH   09/11/2009 - F450 GENERIC BAND NOW CARRIES THE
000460*                ACTUAL HOP COUNT INTO THE "DISTANT RELATIVE"
000470*                WORDING INSTEAD OF DROPPING IT - RAISED AFTER A
000480*                TEN-HOP CHAIN CAME BACK WITH NO COUNT AT ALL
000490*KIN0165 SKOH   16/11/2009 - G150 MAX-DEGREE BAND WAS ONE BUCKET
000500*                OFF - DEGREE-3 PAIRS WERE COMING BACK "COUSINS
000510*                (2ND DEGREE)" AND DEGREE-4 PAIRS "DISTANT
000520*                COUSINS" WITH NO BAND AT ALL FOR DEGREE 2.
000530*                RETABLED TO 2=COUSINS, 3=DISTANT COUSINS, ANY
000540*                HIGHER DEGREE = DISTANT RELATIVE
000550*KIN0166 SKOH   23/11/2009 - GRANDPARENT/GRANDCHILD REFINEMENT IN
000560*                F200/F300 WAS GUARDED ON EXACTLY TWO HOPS - A
000570*                GREAT-GRANDPARENT CHAIN (3+ HOPS) FELL THROUGH TO
000580*                THE FLAT "ANCESTOR/DESCENDANT (EARLIER/LATER
000590*                GENERATION)" TEXT INSTEAD OF THE GENDERED TERM.
000600*                GUARD WIDENED TO ANY HOP COUNT OF TWO OR MORE.
000610*                ALSO ADDED THE PARENT-SIBLING-INLAW 3-HOP CHECK
000620*                THAT WAS MISSING FROM F040 - THAT SHAPE WAS
000630*                FALLING THROUGH TO THE GENERIC MARRIAGE/DISTANT
000640*                KIN TEXT IN G000 WITH NO PRECISE TERM AT ALL.
000650*-----------------------------------------------------------------
000660*
000670        EJECT
000680***********************
000690 ENVIRONMENT DIVISION.
000700***********************
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  IBM-AS400.
000730 OBJECT-COMPUTER.  IBM-AS400.
000740 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000750
000760****************
000770 DATA DIVISION.
000780****************
000790 WORKING-STORAGE SECTION.
000800**************************
000810 01  FILLER                          PIC X(24)        VALUE
000820        "** PROGRAM KINCALC **".
000830
000840 01  WK-C-CALC-MEMBER-AREA.
000850        05  WK-C-CALC-MEMBERS-OK     PIC X(01).
000860            88  WK-CALC-MEMBERS-ARE-OK    VALUE "Y".
000870        05  WK-N-CALC-M1-GENDER      PIC 9(01).
000880        05  WK-N-CALC-M1-GENERATION  PIC S9(04).
000890        05  WK-N-CALC-M2-GENDER      PIC 9(01).
000900        05  WK-N-CALC-M2-GENERATION  PIC S9(04).
000910        05  FILLER                   PIC X(05).
000920
000930*NOT-RELATED TRACE AREA - THE TWO MEMBER-IDS KINCALC FOUND NO PATH
000940*BETWEEN ARE MOVED INTO THE NUMERIC VIEW BELOW, THEN DISPLAYED
000950*AS A DIGIT-GROUPED VIEW OR AS RAW TEXT AT G000.
000960 01  WK-C-CALC-TRACE-AREA.
000970        05  WK-N-CALC-TRACE-M1       PIC 9(09).
000980        05  WK-N-CALC-TRACE-M2       PIC 9(09).
000990 01  WK-C-CALC-TRACE-SPL REDEFINES WK-C-CALC-TRACE-AREA.
001000        05  WK-N-CALC-TRC-M1-HI      PIC 9(03).
001010        05  WK-N-CALC-TRC-M1-LO      PIC 9(06).
001020        05  WK-N-CALC-TRC-M2-HI      PIC 9(03).
001030        05  WK-N-CALC-TRC-M2-LO      PIC 9(06).
001040 01  WK-C-CALC-TRACE-GRP REDEFINES WK-C-CALC-TRACE-AREA.
001050        05  WK-N-CALC-TRC-GRP-1      PIC 9(06).
001060        05  WK-N-CALC-TRC-GRP-2      PIC 9(06).
001070        05  WK-N-CALC-TRC-GRP-3      PIC 9(06).
001080 01  WK-C-CALC-TRACE-RAW REDEFINES WK-C-CALC-TRACE-AREA.
001090        05  WK-C-CALC-TRC-RAW        PIC X(18).
001100
001110 01  WK-C-CALC-DIRECT-AREA.
001120        05  WK-C-CALC-DIRECT-FOUND   PIC X(01).
001130            88  WK-CALC-DIRECT-WAS-FOUND  VALUE "Y".
001140        05  FILLER                   PIC X(09).
001150
001160 01  WK-C-CALC-ANCESTOR-AREA.
001170        05  WK-N-CALC-ANC1-COUNT     PIC 9(02) COMP.
001180        05  WK-N-CALC-ANC1-PROC      PIC 9(02) COMP.
001190        05  WK-C-CALC-ANC1-TABLE.
001200            10  WK-C-CALC-ANC1-ENTRY OCCURS 30 TIMES.
001210                15  WK-N-CALC-ANC1-ID     PIC 9(09) COMP.
001220                15  WK-N-CALC-ANC1-DEPTH  PIC 9(02) COMP.
001230        05  WK-N-CALC-ANC2-COUNT     PIC 9(02) COMP.
001240        05  WK-N-CALC-ANC2-PROC      PIC 9(02) COMP.
001250        05  WK-C-CALC-ANC2-TABLE.
001260            10  WK-C-CALC-ANC2-ENTRY OCCURS 30 TIMES.
001270                15  WK-N-CALC-ANC2-ID     PIC 9(09) COMP.
001280                15  WK-N-CALC-ANC2-DEPTH  PIC 9(02) COMP.
001290        05  WK-N-CALC-ANC1-NEW-ID    PIC 9(09) COMP.
001300        05  WK-N-CALC-ANC1-NEW-DEPTH PIC 9(02) COMP.
001310        05  WK-N-CALC-ANC2-NEW-ID    PIC 9(09) COMP.
001320        05  WK-N-CALC-ANC2-NEW-DEPTH PIC 9(02) COMP.
001330        05  WK-N-CALC-ANC-IX1        PIC 9(02) COMP.
001340        05  WK-N-CALC-ANC-IX2        PIC 9(02) COMP.
001350        05  WK-C-CALC-ANC-FOUND      PIC X(01).
001360            88  WK-CALC-ANC-WAS-FOUND     VALUE "Y".
001370        05  WK-N-CALC-BEST-ANC-ID    PIC 9(09) COMP.
001380        05  WK-N-CALC-BEST-D1        PIC 9(02) COMP.
001390        05  WK-N-CALC-BEST-D2        PIC 9(02) COMP.
001400        05  WK-N-CALC-BEST-SUM       PIC 9(03) COMP.
001410        05  WK-N-CALC-CUR-SUM        PIC 9(03) COMP.
001420        05  WK-N-CALC-MAX-D          PIC 9(02) COMP.
001430        05  FILLER                   PIC X(06).
001440
001450 01  WK-C-CALC-BFS-AREA.
001460        05  WK-N-CALC-BFS-COUNT      PIC 9(02) COMP.
001470        05  WK-N-CALC-BFS-HEAD       PIC 9(02) COMP.
001480        05  WK-C-CALC-BFS-DONE       PIC X(01).
001490            88  WK-CALC-BFS-WAS-DONE      VALUE "Y".
001500        05  WK-N-CALC-BFS-TARGET-IX  PIC 9(02) COMP.
001510        05  WK-C-CALC-BFS-TABLE.
001520            10  WK-C-CALC-BFS-ENTRY  OCCURS 40 TIMES.
001530                15  WK-N-CALC-BFS-NODE-ID    PIC 9(09) COMP.
001540                15  WK-N-CALC-BFS-PARENT-IX  PIC 9(02) COMP.
001550                15  WK-N-CALC-BFS-EDGE-TYPE  PIC 9(02) COMP.
001560        05  WK-N-CALC-BFS-CURR-IX    PIC 9(02) COMP.
001570        05  WK-N-CALC-BFS-CURR-ID    PIC 9(09) COMP.
001580        05  WK-N-CALC-BFS-SCAN-IX    PIC 9(02) COMP.
001590        05  WK-C-CALC-BFS-ALREADY    PIC X(01).
001600        05  WK-N-CALC-BFS-NEW-ID     PIC 9(09) COMP.
001610        05  WK-N-CALC-BFS-NEW-TYPE   PIC 9(02) COMP.
001620        05  FILLER                   PIC X(06).
001630
001640 01  WK-C-CALC-PATH-AREA.
001650        05  WK-N-CALC-PATH-LENGTH    PIC 9(02) COMP.
001660        05  WK-C-CALC-PATH-STEP-TBL.
001670            10  WK-N-CALC-PATH-STEP  OCCURS 20 TIMES
001680                                     PIC 9(02) COMP.
001690        05  WK-N-CALC-UP-COUNT       PIC 9(02) COMP.
001700        05  WK-N-CALC-DOWN-COUNT     PIC 9(02) COMP.
001710        05  WK-N-CALC-SIB-COUNT      PIC 9(02) COMP.
001720        05  WK-N-CALC-OTHER-COUNT    PIC 9(02) COMP.
001730        05  WK-N-CALC-TOTAL-STEPS    PIC 9(02) COMP.
001740        05  WK-C-CALC-MATERNAL-LINE  PIC X(01).
001750        05  WK-N-CALC-LAST-STEP-TYPE PIC 9(02) COMP.
001760        05  WK-N-CALC-PATH-IX        PIC 9(02) COMP.
001770        05  WK-C-CALC-PRECISE-OK     PIC X(01).
001780            88  WK-CALC-PRECISE-IS-OK     VALUE "Y".
001790        05  WK-N-CALC-STEPS-DISP     PIC 9(02).
001800        05  FILLER                   PIC X(04).
001810
001820 * ------------------ PROGRAM WORKING STORAGE -------------------*
001830 01  WK-C-COMMON.
001840        COPY ASCMWS.
001850
001860 COPY KINRELP.
001870 COPY KINMBRP.
001880 COPY KINPARP.
001890 COPY KINCODEP.
001900
001910 *****************
001920 LINKAGE SECTION.
001930 *****************
001940        COPY KINCALP.
001950        EJECT
001960 ********************************************
001970 PROCEDURE DIVISION USING WK-KINCALP.
001980 ********************************************
001990 MAIN-MODULE.
002000     MOVE "N"                 TO  KINCALP-FOUND.
002010     MOVE SPACES               TO  KINCALP-TERM-TEXT.
002020     MOVE SPACE                TO  KINCALP-ERROR-CD.
002030     PERFORM A000-VALIDATE-MEMBERS
002040        THRU A099-VALIDATE-MEMBERS-EX.
002050     IF NOT WK-CALC-MEMBERS-ARE-OK
002060        GO TO Z000-END-PROGRAM
002070     END-IF.
002080     PERFORM B000-CHECK-DIRECT-EDGE
002090        THRU B099-CHECK-DIRECT-EDGE-EX.
002100     IF WK-CALC-DIRECT-WAS-FOUND
002110        MOVE "Y"              TO  KINCALP-FOUND
002120        GO TO Z000-END-PROGRAM
002130     END-IF.
002140     PERFORM C000-BUILD-ANCESTOR-SETS
002150        THRU C099-BUILD-ANCESTOR-SETS-EX.
002160     PERFORM D000-FIND-COMMON-ANCESTOR
002170        THRU D099-FIND-COMMON-ANCESTOR-EX.
002180     PERFORM E000-BFS-SHORTEST-PATH
002190        THRU E099-BFS-SHORTEST-PATH-EX.
002200     IF WK-CALC-BFS-WAS-DONE
002210        PERFORM F000-DERIVE-PRECISE-TERM
002220           THRU F099-DERIVE-PRECISE-TERM-EX
002230     END-IF.
002240     PERFORM G000-SET-FINAL-RESULT
002250        THRU G099-SET-FINAL-RESULT-EX.
002260     GO TO Z000-END-PROGRAM.
002270
002280*---------------------------------------------------------------
002290 A000-VALIDATE-MEMBERS.
002300*---------------------------------------------------------------
002310     MOVE "N"                 TO  WK-C-CALC-MEMBERS-OK.
002320     MOVE "F"                 TO  KINMBRP-FUNCTION.
002330     MOVE KINCALP-MEMBER1-ID  TO  KINMBRP-MEMBER-ID.
002340     CALL "KINMBR" USING WK-KINMBRP.
002350     IF KINMBRP-FOUND = "N"
002360        MOVE "MEMBER NOT FOUND"    TO  KINCALP-TERM-TEXT
002370        MOVE "M"                  TO  KINCALP-ERROR-CD
002380        GO TO A099-VALIDATE-MEMBERS-EX
002390     END-IF.
002400     MOVE KINMBRP-GENDER      TO  WK-N-CALC-M1-GENDER.
002410     MOVE KINMBRP-GENERATION  TO  WK-N-CALC-M1-GENERATION.
002420     MOVE "F"                 TO  KINMBRP-FUNCTION.
002430     MOVE KINCALP-MEMBER2-ID  TO  KINMBRP-MEMBER-ID.
002440     CALL "KINMBR" USING WK-KINMBRP.
002450     IF KINMBRP-FOUND = "N"
002460        MOVE "MEMBER NOT FOUND"    TO  KINCALP-TERM-TEXT
002470        MOVE "M"                  TO  KINCALP-ERROR-CD
002480        GO TO A099-VALIDATE-MEMBERS-EX
002490     END-IF.
002500     MOVE KINMBRP-GENDER      TO  WK-N-CALC-M2-GENDER.
002510     MOVE KINMBRP-GENERATION  TO  WK-N-CALC-M2-GENERATION.
002520     MOVE "Y"                 TO  WK-C-CALC-MEMBERS-OK.
002530 A099-VALIDATE-MEMBERS-EX.
002540 EXIT.
002550
002560*---------------------------------------------------------------
002570 B000-CHECK-DIRECT-EDGE.
002580*---------------------------------------------------------------
002590     MOVE "N"                 TO  WK-C-CALC-DIRECT-FOUND.
002600 B010-SCAN-LOOP.
002610     MOVE "L"                 TO  KINRELP-FUNCTION.
002620     CALL "KINREL" USING WK-KINRELP.
002630     IF KINRELP-FOUND = "N"
002640        GO TO B099-CHECK-DIRECT-EDGE-EX
002650     END-IF.
002660     IF KINRELP-MEMBER1-ID = KINCALP-MEMBER1-ID
002670        AND KINRELP-MEMBER2-ID = KINCALP-MEMBER2-ID
002680        MOVE KINRELP-TYPE     TO  KINCODEP-RELATION-TYPE
002690        CALL "KINCODE" USING WK-KINCODEP
002700        MOVE KINCODEP-TERM-TEXT   TO  KINCALP-TERM-TEXT
002710        MOVE "Y"              TO  WK-C-CALC-DIRECT-FOUND
002720     END-IF.
002730     IF NOT WK-CALC-DIRECT-WAS-FOUND
002740        AND KINRELP-MEMBER1-ID = KINCALP-MEMBER2-ID
002750        AND KINRELP-MEMBER2-ID = KINCALP-MEMBER1-ID
002760        MOVE KINRELP-TYPE     TO  KINCODEP-RELATION-TYPE
002770        CALL "KINCODE" USING WK-KINCODEP
002780        MOVE KINCODEP-TERM-TEXT   TO  KINCALP-TERM-TEXT
002790        MOVE "Y"              TO  WK-C-CALC-DIRECT-FOUND
002800     END-IF.
002810     GO TO B010-SCAN-LOOP.
002820 B099-CHECK-DIRECT-EDGE-EX.
002830 EXIT.
002840
002850*---------------------------------------------------------------
002860 C000-BUILD-ANCESTOR-SETS.
002870*---------------------------------------------------------------
002880     PERFORM C100-WALK-MEMBER1-ANCESTORS
002890        THRU C199-WALK-MEMBER1-ANCESTORS-EX.
002900     PERFORM C200-WALK-MEMBER2-ANCESTORS
002910        THRU C299-WALK-MEMBER2-ANCESTORS-EX.
002920 C099-BUILD-ANCESTOR-SETS-EX.
002930 EXIT.
002940
002950*---------------------------------------------------------------
002960 C100-WALK-MEMBER1-ANCESTORS.
002970*---------------------------------------------------------------
002980     MOVE ZERO                TO  WK-N-CALC-ANC1-COUNT.
002990     MOVE ZERO                TO  WK-N-CALC-ANC1-PROC.
003000     ADD 1                    TO  WK-N-CALC-ANC1-COUNT.
003010     MOVE KINCALP-MEMBER1-ID  TO
003020          WK-N-CALC-ANC1-ID(WK-N-CALC-ANC1-COUNT).
003030     MOVE ZERO                TO
003040          WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC1-COUNT).
003050 C110-PROC-LOOP.
003060     ADD 1                    TO  WK-N-CALC-ANC1-PROC.
003070     IF WK-N-CALC-ANC1-PROC > WK-N-CALC-ANC1-COUNT
003080        GO TO C199-WALK-MEMBER1-ANCESTORS-EX
003090     END-IF.
003100     IF WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC1-PROC) >= 10
003110        GO TO C110-PROC-LOOP
003120     END-IF.
003130     MOVE WK-N-CALC-ANC1-ID(WK-N-CALC-ANC1-PROC)
003140                              TO  KINPARP-MEMBER-ID.
003150     CALL "KINPAR" USING WK-KINPARP.
003160     IF KINPARP-FATHER-FOUND = "Y"
003170        MOVE KINPARP-FATHER-ID    TO  WK-N-CALC-ANC1-NEW-ID
003180        COMPUTE WK-N-CALC-ANC1-NEW-DEPTH =
003190           WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC1-PROC) + 1
003200        PERFORM C150-ADD-ANC1-ENTRY
003210           THRU C159-ADD-ANC1-ENTRY-EX
003220     END-IF.
003230     IF KINPARP-MOTHER-FOUND = "Y"
003240        MOVE KINPARP-MOTHER-ID    TO  WK-N-CALC-ANC1-NEW-ID
003250        COMPUTE WK-N-CALC-ANC1-NEW-DEPTH =
003260           WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC1-PROC) + 1
003270        PERFORM C150-ADD-ANC1-ENTRY
003280           THRU C159-ADD-ANC1-ENTRY-EX
003290     END-IF.
003300     GO TO C110-PROC-LOOP.
003310 C150-ADD-ANC1-ENTRY.
003320     IF WK-N-CALC-ANC1-COUNT >= 30
003330        GO TO C159-ADD-ANC1-ENTRY-EX
003340     END-IF.
003350     MOVE 1                   TO  WK-N-CALC-ANC-IX1.
003360 C155-DUP-CHECK.
003370     IF WK-N-CALC-ANC-IX1 > WK-N-CALC-ANC1-COUNT
003380        ADD 1                 TO  WK-N-CALC-ANC1-COUNT
003390        MOVE WK-N-CALC-ANC1-NEW-ID    TO
003400             WK-N-CALC-ANC1-ID(WK-N-CALC-ANC1-COUNT)
003410        MOVE WK-N-CALC-ANC1-NEW-DEPTH TO
003420             WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC1-COUNT)
003430        GO TO C159-ADD-ANC1-ENTRY-EX
003440     END-IF.
003450     IF WK-N-CALC-ANC1-ID(WK-N-CALC-ANC-IX1) =
003460                         WK-N-CALC-ANC1-NEW-ID
003470        GO TO C159-ADD-ANC1-ENTRY-EX
003480     END-IF.
003490     ADD 1                    TO  WK-N-CALC-ANC-IX1.
003500     GO TO C155-DUP-CHECK.
003510 C159-ADD-ANC1-ENTRY-EX.
003520 EXIT.
003530
003540*---------------------------------------------------------------
003550 C200-WALK-MEMBER2-ANCESTORS.
003560*---------------------------------------------------------------
003570     MOVE ZERO                TO  WK-N-CALC-ANC2-COUNT.
003580     MOVE ZERO                TO  WK-N-CALC-ANC2-PROC.
003590     ADD 1                    TO  WK-N-CALC-ANC2-COUNT.
003600     MOVE KINCALP-MEMBER2-ID  TO
003610          WK-N-CALC-ANC2-ID(WK-N-CALC-ANC2-COUNT).
003620     MOVE ZERO                TO
003630          WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC2-COUNT).
003640 C210-PROC-LOOP.
003650     ADD 1                    TO  WK-N-CALC-ANC2-PROC.
003660     IF WK-N-CALC-ANC2-PROC > WK-N-CALC-ANC2-COUNT
003670        GO TO C299-WALK-MEMBER2-ANCESTORS-EX
003680     END-IF.
003690     IF WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC2-PROC) >= 10
003700        GO TO C210-PROC-LOOP
003710     END-IF.
003720     MOVE WK-N-CALC-ANC2-ID(WK-N-CALC-ANC2-PROC)
003730                              TO  KINPARP-MEMBER-ID.
003740     CALL "KINPAR" USING WK-KINPARP.
003750     IF KINPARP-FATHER-FOUND = "Y"
003760        MOVE KINPARP-FATHER-ID    TO  WK-N-CALC-ANC2-NEW-ID
003770        COMPUTE WK-N-CALC-ANC2-NEW-DEPTH =
003780           WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC2-PROC) + 1
003790        PERFORM C250-ADD-ANC2-ENTRY
003800           THRU C259-ADD-ANC2-ENTRY-EX
003810     END-IF.
003820     IF KINPARP-MOTHER-FOUND = "Y"
003830        MOVE KINPARP-MOTHER-ID    TO  WK-N-CALC-ANC2-NEW-ID
003840        COMPUTE WK-N-CALC-ANC2-NEW-DEPTH =
003850           WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC2-PROC) + 1
003860        PERFORM C250-ADD-ANC2-ENTRY
003870           THRU C259-ADD-ANC2-ENTRY-EX
003880     END-IF.
003890     GO TO C210-PROC-LOOP.
003900 C250-ADD-ANC2-ENTRY.
003910     IF WK-N-CALC-ANC2-COUNT >= 30
003920        GO TO C259-ADD-ANC2-ENTRY-EX
003930     END-IF.
003940     MOVE 1                   TO  WK-N-CALC-ANC-IX2.
003950 C255-DUP-CHECK.
003960     IF WK-N-CALC-ANC-IX2 > WK-N-CALC-ANC2-COUNT
003970        ADD 1                 TO  WK-N-CALC-ANC2-COUNT
003980        MOVE WK-N-CALC-ANC2-NEW-ID    TO
003990             WK-N-CALC-ANC2-ID(WK-N-CALC-ANC2-COUNT)
004000        MOVE WK-N-CALC-ANC2-NEW-DEPTH TO
004010             WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC2-COUNT)
004020        GO TO C259-ADD-ANC2-ENTRY-EX
004030     END-IF.
004040     IF WK-N-CALC-ANC2-ID(WK-N-CALC-ANC-IX2) =
004050                         WK-N-CALC-ANC2-NEW-ID
004060        GO TO C259-ADD-ANC2-ENTRY-EX
004070     END-IF.
004080     ADD 1                    TO  WK-N-CALC-ANC-IX2.
004090     GO TO C255-DUP-CHECK.
004100 C259-ADD-ANC2-ENTRY-EX.
004110 EXIT.
004120
004130*---------------------------------------------------------------
004140 D000-FIND-COMMON-ANCESTOR.
004150*---------------------------------------------------------------
004160     MOVE "N"                 TO  WK-C-CALC-ANC-FOUND.
004170     MOVE 999                 TO  WK-N-CALC-BEST-SUM.
004180     MOVE 1                   TO  WK-N-CALC-ANC-IX1.
004190 D010-OUTER-LOOP.
004200     IF WK-N-CALC-ANC-IX1 > WK-N-CALC-ANC1-COUNT
004210        GO TO D099-FIND-COMMON-ANCESTOR-EX
004220     END-IF.
004230     MOVE 1                   TO  WK-N-CALC-ANC-IX2.
004240 D020-INNER-LOOP.
004250     IF WK-N-CALC-ANC-IX2 > WK-N-CALC-ANC2-COUNT
004260        ADD 1                 TO  WK-N-CALC-ANC-IX1
004270        GO TO D010-OUTER-LOOP
004280     END-IF.
004290     IF WK-N-CALC-ANC1-ID(WK-N-CALC-ANC-IX1) =
004300                     WK-N-CALC-ANC2-ID(WK-N-CALC-ANC-IX2)
004310        COMPUTE WK-N-CALC-CUR-SUM =
004320           WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC-IX1) +
004330           WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC-IX2)
004340        IF WK-N-CALC-CUR-SUM < WK-N-CALC-BEST-SUM
004350           MOVE WK-N-CALC-CUR-SUM     TO  WK-N-CALC-BEST-SUM
004360           MOVE WK-N-CALC-ANC1-ID(WK-N-CALC-ANC-IX1) TO
004370                WK-N-CALC-BEST-ANC-ID
004380           MOVE WK-N-CALC-ANC1-DEPTH(WK-N-CALC-ANC-IX1) TO
004390                WK-N-CALC-BEST-D1
004400           MOVE WK-N-CALC-ANC2-DEPTH(WK-N-CALC-ANC-IX2) TO
004410                WK-N-CALC-BEST-D2
004420           MOVE "Y"                  TO  WK-C-CALC-ANC-FOUND
004430        END-IF
004440     END-IF.
004450     ADD 1                    TO  WK-N-CALC-ANC-IX2.
004460     GO TO D020-INNER-LOOP.
004470 D099-FIND-COMMON-ANCESTOR-EX.
004480 EXIT.
004490
004500*---------------------------------------------------------------
004510 E000-BFS-SHORTEST-PATH.
004520*---------------------------------------------------------------
004530     MOVE "N"                 TO  WK-C-CALC-BFS-DONE.
004540     MOVE 1                   TO  WK-N-CALC-BFS-COUNT.
004550     MOVE 1                   TO  WK-N-CALC-BFS-HEAD.
004560     MOVE KINCALP-MEMBER1-ID  TO
004570          WK-N-CALC-BFS-NODE-ID(1).
004580     MOVE ZERO                TO  WK-N-CALC-BFS-PARENT-IX(1).
004590     MOVE ZERO                TO  WK-N-CALC-BFS-EDGE-TYPE(1).
004600     IF KINCALP-MEMBER1-ID = KINCALP-MEMBER2-ID
004610        GO TO E099-BFS-SHORTEST-PATH-EX
004620     END-IF.
004630 E010-DEQUEUE-LOOP.
004640     IF WK-N-CALC-BFS-HEAD > WK-N-CALC-BFS-COUNT
004650        GO TO E099-BFS-SHORTEST-PATH-EX
004660     END-IF.
004670     IF WK-N-CALC-BFS-COUNT >= 40
004680        GO TO E099-BFS-SHORTEST-PATH-EX
004690     END-IF.
004700     MOVE WK-N-CALC-BFS-HEAD  TO  WK-N-CALC-BFS-CURR-IX.
004710     MOVE WK-N-CALC-BFS-NODE-ID(WK-N-CALC-BFS-CURR-IX)
004720                              TO  WK-N-CALC-BFS-CURR-ID.
004730     PERFORM E100-EXPAND-NEIGHBORS
004740        THRU E199-EXPAND-NEIGHBORS-EX.
004750     IF WK-CALC-BFS-WAS-DONE
004760        GO TO E099-BFS-SHORTEST-PATH-EX
004770     END-IF.
004780     ADD 1                    TO  WK-N-CALC-BFS-HEAD.
004790     GO TO E010-DEQUEUE-LOOP.
004800 E099-BFS-SHORTEST-PATH-EX.
004810 EXIT.
004820
004830*---------------------------------------------------------------
004840 E100-EXPAND-NEIGHBORS.
004850*---------------------------------------------------------------
004860     MOVE "L"                 TO  KINRELP-FUNCTION.
004870 E110-SCAN-LOOP.
004880     CALL "KINREL" USING WK-KINRELP.
004890     IF KINRELP-FOUND = "N"
004900        GO TO E199-EXPAND-NEIGHBORS-EX
004910     END-IF.
004920     IF KINRELP-MEMBER1-ID = WK-N-CALC-BFS-CURR-ID
004930        MOVE KINRELP-MEMBER2-ID   TO  WK-N-CALC-BFS-NEW-ID
004940        MOVE KINRELP-TYPE         TO  WK-N-CALC-BFS-NEW-TYPE
004950        PERFORM E150-ENQUEUE-IF-NEW
004960           THRU E159-ENQUEUE-IF-NEW-EX
004970        IF WK-CALC-BFS-WAS-DONE
004980           GO TO E199-EXPAND-NEIGHBORS-EX
004990        END-IF
005000     END-IF.
005010     IF KINRELP-MEMBER2-ID = WK-N-CALC-BFS-CURR-ID
005020        MOVE KINRELP-MEMBER1-ID   TO  WK-N-CALC-BFS-NEW-ID
005030        MOVE KINRELP-TYPE         TO  WK-N-CALC-BFS-NEW-TYPE
005040        PERFORM E150-ENQUEUE-IF-NEW
005050           THRU E159-ENQUEUE-IF-NEW-EX
005060        IF WK-CALC-BFS-WAS-DONE
005070           GO TO E199-EXPAND-NEIGHBORS-EX
005080        END-IF
005090     END-IF.
005100     GO TO E110-SCAN-LOOP.
005110 E199-EXPAND-NEIGHBORS-EX.
005120 EXIT.
005130
005140*---------------------------------------------------------------
005150 E150-ENQUEUE-IF-NEW.
005160*---------------------------------------------------------------
005170     MOVE "N"                 TO  WK-C-CALC-BFS-ALREADY.
005180     MOVE 1                   TO  WK-N-CALC-BFS-SCAN-IX.
005190 E152-DUP-LOOP.
005200     IF WK-N-CALC-BFS-SCAN-IX > WK-N-CALC-BFS-COUNT
005210        GO TO E155-DUP-DONE
005220     END-IF.
005230     IF WK-N-CALC-BFS-NODE-ID(WK-N-CALC-BFS-SCAN-IX) =
005240                         WK-N-CALC-BFS-NEW-ID
005250        MOVE "Y"              TO  WK-C-CALC-BFS-ALREADY
005260        GO TO E155-DUP-DONE
005270     END-IF.
005280     ADD 1                    TO  WK-N-CALC-BFS-SCAN-IX.
005290     GO TO E152-DUP-LOOP.
005300 E155-DUP-DONE.
005310     IF WK-C-CALC-BFS-ALREADY = "Y"
005320        GO TO E159-ENQUEUE-IF-NEW-EX
005330     END-IF.
005340     IF WK-N-CALC-BFS-COUNT >= 40
005350        GO TO E159-ENQUEUE-IF-NEW-EX
005360     END-IF.
005370     ADD 1                    TO  WK-N-CALC-BFS-COUNT.
005380     MOVE WK-N-CALC-BFS-NEW-ID    TO
005390          WK-N-CALC-BFS-NODE-ID(WK-N-CALC-BFS-COUNT).
005400     MOVE WK-N-CALC-BFS-CURR-IX   TO
005410          WK-N-CALC-BFS-PARENT-IX(WK-N-CALC-BFS-COUNT).
005420     MOVE WK-N-CALC-BFS-NEW-TYPE  TO
005430          WK-N-CALC-BFS-EDGE-TYPE(WK-N-CALC-BFS-COUNT).
005440     IF WK-N-CALC-BFS-NEW-ID = KINCALP-MEMBER2-ID
005450        MOVE WK-N-CALC-BFS-COUNT  TO  WK-N-CALC-BFS-TARGET-IX
005460        MOVE "Y"              TO  WK-C-CALC-BFS-DONE
005470     END-IF.
005480 E159-ENQUEUE-IF-NEW-EX.
005490 EXIT.
005500
005510*---------------------------------------------------------------
005520 F000-DERIVE-PRECISE-TERM.
005530*---------------------------------------------------------------
005540     MOVE "N"                 TO  WK-C-CALC-PRECISE-OK.
005550     MOVE ZERO                TO  WK-N-CALC-UP-COUNT
005560                                  WK-N-CALC-DOWN-COUNT
005570                                  WK-N-CALC-SIB-COUNT
005580                                  WK-N-CALC-OTHER-COUNT
005590                                  WK-N-CALC-PATH-LENGTH.
005600     MOVE "N"                 TO  WK-C-CALC-MATERNAL-LINE.
005610     MOVE WK-N-CALC-BFS-TARGET-IX TO  WK-N-CALC-BFS-CURR-IX.
005620 F010-WALK-BACK-LOOP.
005630     IF WK-N-CALC-BFS-CURR-IX = 0
005640        GO TO F020-WALK-BACK-DONE
005650     END-IF.
005660     IF WK-N-CALC-BFS-EDGE-TYPE(WK-N-CALC-BFS-CURR-IX) = 0
005670        GO TO F020-WALK-BACK-DONE
005680     END-IF.
005690     IF WK-N-CALC-PATH-LENGTH < 20
005700        ADD 1                 TO  WK-N-CALC-PATH-LENGTH
005710        MOVE WK-N-CALC-BFS-EDGE-TYPE(WK-N-CALC-BFS-CURR-IX) TO
005720             WK-N-CALC-PATH-STEP(WK-N-CALC-PATH-LENGTH)
005730     END-IF.
005740     MOVE WK-N-CALC-BFS-PARENT-IX(WK-N-CALC-BFS-CURR-IX) TO
005750          WK-N-CALC-BFS-CURR-IX.
005760     GO TO F010-WALK-BACK-LOOP.
005770 F020-WALK-BACK-DONE.
005780     IF WK-N-CALC-PATH-LENGTH = 0
005790        GO TO F099-DERIVE-PRECISE-TERM-EX
005800     END-IF.
005810     MOVE WK-N-CALC-PATH-STEP(1)  TO  WK-N-CALC-LAST-STEP-TYPE.
005820     MOVE 1                   TO  WK-N-CALC-PATH-IX.
005830 F030-CLASSIFY-LOOP.
005840     IF WK-N-CALC-PATH-IX > WK-N-CALC-PATH-LENGTH
005850        GO TO F040-CLASSIFY-DONE
005860     END-IF.
005870     ADD 1                    TO  WK-N-CALC-TOTAL-STEPS.
005880     EVALUATE WK-N-CALC-PATH-STEP(WK-N-CALC-PATH-IX)
005890        WHEN 03 WHEN 19 WHEN 20
005900           ADD 1              TO  WK-N-CALC-UP-COUNT
005910        WHEN 04 WHEN 21 WHEN 22
005920           ADD 1              TO  WK-N-CALC-UP-COUNT
005930           MOVE "Y"           TO  WK-C-CALC-MATERNAL-LINE
005940        WHEN 05 WHEN 06 WHEN 07 WHEN 23 WHEN 24
005950           ADD 1              TO  WK-N-CALC-DOWN-COUNT
005960        WHEN 08 WHEN 09 WHEN 10 WHEN 25 WHEN 26
005970           ADD 1              TO  WK-N-CALC-DOWN-COUNT
005980           MOVE "Y"           TO  WK-C-CALC-MATERNAL-LINE
005990        WHEN 11 WHEN 12 WHEN 13 WHEN 14
006000           ADD 1              TO  WK-N-CALC-SIB-COUNT
006010        WHEN OTHER
006020           ADD 1              TO  WK-N-CALC-OTHER-COUNT
006030     END-EVALUATE.
006040     ADD 1                    TO  WK-N-CALC-PATH-IX.
006050     GO TO F030-CLASSIFY-LOOP.
006060 F040-CLASSIFY-DONE.
006070     IF NOT WK-CALC-PRECISE-IS-OK
006080        AND WK-N-CALC-PATH-LENGTH = 3
006090        AND (WK-N-CALC-PATH-STEP(1) = 03
006100        OR WK-N-CALC-PATH-STEP(1) = 04)
006110        AND (WK-N-CALC-PATH-STEP(2) = 11
006120        OR WK-N-CALC-PATH-STEP(2) = 12
006130        OR WK-N-CALC-PATH-STEP(2) = 13
006140        OR WK-N-CALC-PATH-STEP(2) = 14)
006150        AND (WK-N-CALC-PATH-STEP(3) = 31
006160        OR WK-N-CALC-PATH-STEP(3) = 32)
006170        PERFORM F050-COUSIN-INLAW-TERM
006180           THRU F059-COUSIN-INLAW-TERM-EX
006190     END-IF.
006200     IF WK-N-CALC-UP-COUNT = 1
006210        AND WK-N-CALC-SIB-COUNT = 1
006220        AND WK-N-CALC-DOWN-COUNT = 0
006230        AND WK-N-CALC-OTHER-COUNT = 0
006240        PERFORM F100-UNCLE-AUNT-TERM
006250           THRU F109-UNCLE-AUNT-TERM-EX
006260     END-IF.
006270     IF NOT WK-CALC-PRECISE-IS-OK
006280        AND WK-N-CALC-UP-COUNT >= 2
006290        AND WK-N-CALC-DOWN-COUNT = 0
006300        AND WK-N-CALC-SIB-COUNT = 0
006310        AND WK-N-CALC-OTHER-COUNT = 0
006320        PERFORM F200-ANCESTOR-TERM
006330           THRU F209-ANCESTOR-TERM-EX
006340     END-IF.
006350     IF NOT WK-CALC-PRECISE-IS-OK
006360        AND WK-N-CALC-DOWN-COUNT >= 2
006370        AND WK-N-CALC-UP-COUNT = 0
006380        AND WK-N-CALC-SIB-COUNT = 0
006390        AND WK-N-CALC-OTHER-COUNT = 0
006400        PERFORM F300-DESCENDANT-TERM
006410           THRU F309-DESCENDANT-TERM-EX
006420     END-IF.
006430     IF NOT WK-CALC-PRECISE-IS-OK
006440        AND WK-N-CALC-UP-COUNT >= 1
006450        AND WK-N-CALC-DOWN-COUNT >= 1
006460        AND WK-N-CALC-SIB-COUNT = 0
006470        AND WK-N-CALC-OTHER-COUNT = 0
006480        PERFORM F400-MIXED-COUSIN-TERM
006490           THRU F409-MIXED-COUSIN-TERM-EX
006500     END-IF.
006510     IF WK-CALC-PRECISE-IS-OK
006520        PERFORM F500-SAME-GENERATION-CHECK
006530           THRU F509-SAME-GENERATION-CHECK-EX
006540     END-IF.
006550 F099-DERIVE-PRECISE-TERM-EX.
006560 EXIT.
006570
006580*---------------------------------------------------------------
006590 F050-COUSIN-INLAW-TERM.
006600*---------------------------------------------------------------
006610     MOVE "COUSIN'S WIFE (COUSIN-IN-LAW)"       TO
006620          KINCALP-TERM-TEXT.
006630     MOVE "Y"                 TO  WK-C-CALC-PRECISE-OK.
006640 F059-COUSIN-INLAW-TERM-EX.
006650 EXIT.
006660
006670*---------------------------------------------------------------
006680 F100-UNCLE-AUNT-TERM.
006690*---------------------------------------------------------------
006700     IF (WK-N-CALC-LAST-STEP-TYPE = 11
006710        OR WK-N-CALC-LAST-STEP-TYPE = 13)
006720        AND WK-N-CALC-M2-GENDER = 1
006730        MOVE "UNCLE (FATHERS/MOTHERS BROTHER)"  TO
006740             KINCALP-TERM-TEXT
006750        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
006760     END-IF.
006770     IF NOT WK-CALC-PRECISE-IS-OK
006780        AND (WK-N-CALC-LAST-STEP-TYPE = 12
006790        OR WK-N-CALC-LAST-STEP-TYPE = 14)
006800        AND WK-N-CALC-M2-GENDER = 2
006810        MOVE "AUNT (FATHERS/MOTHERS SISTER)"    TO
006820             KINCALP-TERM-TEXT
006830        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
006840     END-IF.
006850     IF NOT WK-CALC-PRECISE-IS-OK
006860        MOVE "UNCLE/AUNT-NEPHEW OR NIECE"       TO
006870             KINCALP-TERM-TEXT
006880        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
006890     END-IF.
006900 F109-UNCLE-AUNT-TERM-EX.
006910 EXIT.
006920
006930*---------------------------------------------------------------
006940 F200-ANCESTOR-TERM.
006950*---------------------------------------------------------------
006960     IF WK-N-CALC-UP-COUNT >= 2
006970        IF WK-C-CALC-MATERNAL-LINE = "Y"
006980           IF WK-N-CALC-M2-GENDER = 1
006990              MOVE "MATERNAL GRANDFATHER"   TO KINCALP-TERM-TEXT
007000           ELSE
007010              MOVE "MATERNAL GRANDMOTHER"   TO KINCALP-TERM-TEXT
007020           END-IF
007030        ELSE
007040           IF WK-N-CALC-M2-GENDER = 1
007050              MOVE "PATERNAL GRANDFATHER"   TO KINCALP-TERM-TEXT
007060           ELSE
007070              MOVE "PATERNAL GRANDMOTHER"   TO KINCALP-TERM-TEXT
007080           END-IF
007090        END-IF
007100     ELSE
007110        MOVE "ANCESTOR (EARLIER GENERATION)" TO KINCALP-TERM-TEXT
007120     END-IF.
007130     MOVE "Y"                 TO  WK-C-CALC-PRECISE-OK.
007140 F209-ANCESTOR-TERM-EX.
007150 EXIT.
007160
007170*---------------------------------------------------------------
007180 F300-DESCENDANT-TERM.
007190*---------------------------------------------------------------
007200     IF WK-N-CALC-DOWN-COUNT >= 2
007210        IF WK-C-CALC-MATERNAL-LINE = "Y"
007220           IF WK-N-CALC-M2-GENDER = 1
007230              MOVE "MATERNAL GRANDSON"      TO KINCALP-TERM-TEXT
007240           ELSE
007250              MOVE "MATERNAL GRANDDAUGHTER" TO KINCALP-TERM-TEXT
007260           END-IF
007270        ELSE
007280           IF WK-N-CALC-M2-GENDER = 1
007290              MOVE "PATERNAL GRANDSON"      TO KINCALP-TERM-TEXT
007300           ELSE
007310              MOVE "PATERNAL GRANDDAUGHTER" TO KINCALP-TERM-TEXT
007320           END-IF
007330        END-IF
007340     ELSE
007350        MOVE "DESCENDANT (LATER GENERATION)" TO KINCALP-TERM-TEXT
007360     END-IF.
007370     MOVE "Y"                 TO  WK-C-CALC-PRECISE-OK.
007380 F309-DESCENDANT-TERM-EX.
007390 EXIT.
007400
007410*---------------------------------------------------------------
007420 F400-MIXED-COUSIN-TERM.
007430*---------------------------------------------------------------
007440     IF WK-N-CALC-UP-COUNT = 1 AND WK-N-CALC-DOWN-COUNT = 1
007450        MOVE "1ST COUSIN LEVEL RELATIVE"     TO KINCALP-TERM-TEXT
007460        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007470     END-IF.
007480     IF NOT WK-CALC-PRECISE-IS-OK
007490        AND ((WK-N-CALC-UP-COUNT = 2 AND WK-N-CALC-DOWN-COUNT = 1)
007500        OR (WK-N-CALC-UP-COUNT = 1 AND WK-N-CALC-DOWN-COUNT = 2))
007510        MOVE "UNCLE/AUNT-NEPHEW AT COUSIN REMOVE" TO
007520             KINCALP-TERM-TEXT
007530        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007540     END-IF.
007550     IF NOT WK-CALC-PRECISE-IS-OK
007560        AND ((WK-N-CALC-UP-COUNT = 3 AND WK-N-CALC-DOWN-COUNT = 1)
007570        OR (WK-N-CALC-UP-COUNT = 1 AND WK-N-CALC-DOWN-COUNT = 3))
007580        MOVE "2ND COUSIN-UNCLE/NEPHEW LEVEL"  TO
007590             KINCALP-TERM-TEXT
007600        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007610     END-IF.
007620     IF NOT WK-CALC-PRECISE-IS-OK
007630        AND ((WK-N-CALC-UP-COUNT = 4 AND WK-N-CALC-DOWN-COUNT = 1)
007640        OR (WK-N-CALC-UP-COUNT = 1 AND WK-N-CALC-DOWN-COUNT = 4))
007650        MOVE "3RD COUSIN-UNCLE/NEPHEW LEVEL"  TO
007660             KINCALP-TERM-TEXT
007670        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007680     END-IF.
007690     IF NOT WK-CALC-PRECISE-IS-OK
007700        AND WK-N-CALC-UP-COUNT = 2 AND WK-N-CALC-DOWN-COUNT = 2
007710        MOVE "1ST COUSINS"                    TO KINCALP-TERM-TEXT
007720        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007730     END-IF.
007740     IF NOT WK-CALC-PRECISE-IS-OK
007750        AND WK-N-CALC-UP-COUNT = 3 AND WK-N-CALC-DOWN-COUNT = 3
007760        MOVE "2ND COUSINS"                    TO KINCALP-TERM-TEXT
007770        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007780     END-IF.
007790     IF NOT WK-CALC-PRECISE-IS-OK
007800        AND ((WK-N-CALC-UP-COUNT = 3 AND WK-N-CALC-DOWN-COUNT = 2)
007810        OR (WK-N-CALC-UP-COUNT = 2 AND WK-N-CALC-DOWN-COUNT = 3))
007820        MOVE "3RD COUSIN-NEPHEW LEVEL"        TO KINCALP-TERM-TEXT
007830        MOVE "Y"              TO  WK-C-CALC-PRECISE-OK
007840     END-IF.
007850     IF NOT WK-CALC-PRECISE-IS-OK
007860        PERFORM F450-GENERIC-BAND
007870           THRU F459-GENERIC-BAND-EX
007880     END-IF.
007890 F409-MIXED-COUSIN-TERM-EX.
007900 EXIT.
007910
007920*---------------------------------------------------------------
007930 F450-GENERIC-BAND.
007940*---------------------------------------------------------------
007950     EVALUATE WK-N-CALC-TOTAL-STEPS
007960        WHEN 4
007970           MOVE "ABOUT 1ST COUSIN LEVEL"   TO KINCALP-TERM-TEXT
007980        WHEN 5
007990           MOVE "ABOUT 2ND COUSIN LEVEL"   TO KINCALP-TERM-TEXT
008000        WHEN 6
008010           MOVE "ABOUT 3RD COUSIN LEVEL"   TO KINCALP-TERM-TEXT
008020        WHEN OTHER
008030           MOVE WK-N-CALC-TOTAL-STEPS      TO WK-N-CALC-STEPS-DISP
008040           MOVE SPACES                     TO KINCALP-TERM-TEXT
008050           STRING "~" DELIMITED BY SIZE
008060                  WK-N-CALC-STEPS-DISP     DELIMITED BY SIZE
008070                  " GENERATIONS" DELIMITED BY SIZE
008080                  INTO KINCALP-TERM-TEXT
008090     END-EVALUATE.
008100     MOVE "Y"                 TO  WK-C-CALC-PRECISE-OK.
008110 F459-GENERIC-BAND-EX.
008120 EXIT.
008130
008140*---------------------------------------------------------------
008150 F500-SAME-GENERATION-CHECK.
008160*---------------------------------------------------------------
008170     IF WK-N-CALC-M1-GENERATION = WK-N-CALC-M2-GENERATION
008180        AND WK-N-CALC-UP-COUNT = WK-N-CALC-DOWN-COUNT
008190        AND WK-N-CALC-UP-COUNT >= 2
008200        IF WK-N-CALC-UP-COUNT = 2
008210           IF WK-N-CALC-M2-GENDER = 1
008220              MOVE "COUSIN BROTHER (1ST DEGREE)" TO
008230                   KINCALP-TERM-TEXT
008240           ELSE
008250              MOVE "COUSIN SISTER (1ST DEGREE)"  TO
008260                   KINCALP-TERM-TEXT
008270           END-IF
008280        ELSE
008290           IF WK-N-CALC-M2-GENDER = 1
008300              MOVE "COUSIN BROTHER (2ND DEGREE)" TO
008310                   KINCALP-TERM-TEXT
008320           ELSE
008330              MOVE "COUSIN SISTER (2ND DEGREE)"  TO
008340                   KINCALP-TERM-TEXT
008350           END-IF
008360        END-IF
008370     END-IF.
008380 F509-SAME-GENERATION-CHECK-EX.
008390 EXIT.
008400
008410*---------------------------------------------------------------
008420 G000-SET-FINAL-RESULT.
008430*---------------------------------------------------------------
008440     IF WK-CALC-PRECISE-IS-OK
008450        MOVE "Y"              TO  KINCALP-FOUND
008460        GO TO G099-SET-FINAL-RESULT-EX
008470     END-IF.
008480     IF NOT WK-CALC-BFS-WAS-DONE
008490        MOVE "NOT RELATED"        TO  KINCALP-TERM-TEXT
008500        MOVE "Y"              TO  KINCALP-FOUND
008510        MOVE KINCALP-MEMBER1-ID   TO  WK-N-CALC-TRACE-M1
008520        MOVE KINCALP-MEMBER2-ID   TO  WK-N-CALC-TRACE-M2
008530        DISPLAY "KINCALC - NO PATH " WK-C-CALC-TRC-RAW
008540        GO TO G099-SET-FINAL-RESULT-EX
008550     END-IF.
008560     IF WK-CALC-ANC-WAS-FOUND
008570        PERFORM G100-ANCESTOR-CLASSIFICATION
008580           THRU G199-ANCESTOR-CLASSIFICATION-EX
008590     ELSE
008600        MOVE "RELATED VIA MARRIAGE/DISTANT KIN" TO
008610             KINCALP-TERM-TEXT
008620     END-IF.
008630     MOVE "Y"                 TO  KINCALP-FOUND.
008640 G099-SET-FINAL-RESULT-EX.
008650 EXIT.
008660
008670*---------------------------------------------------------------
008680 G100-ANCESTOR-CLASSIFICATION.
008690*---------------------------------------------------------------
008700     IF WK-N-CALC-BEST-D1 = 1 AND WK-N-CALC-BEST-D2 = 1
008710        MOVE "SIBLINGS"                       TO
008720             KINCALP-TERM-TEXT
008730        GO TO G199-ANCESTOR-CLASSIFICATION-EX
008740     END-IF.
008750     IF WK-N-CALC-BEST-D1 = 2 AND WK-N-CALC-BEST-D2 = 2
008760        MOVE "COUSINS (1ST DEGREE)"            TO
008770             KINCALP-TERM-TEXT
008780        GO TO G199-ANCESTOR-CLASSIFICATION-EX
008790     END-IF.
008800     IF (WK-N-CALC-BEST-D1 = 1 AND WK-N-CALC-BEST-D2 = 2)
008810        OR (WK-N-CALC-BEST-D1 = 2 AND WK-N-CALC-BEST-D2 = 1)
008820        MOVE "UNCLE/AUNT-NEPHEW OR NIECE"      TO
008830             KINCALP-TERM-TEXT
008840        GO TO G199-ANCESTOR-CLASSIFICATION-EX
008850     END-IF.
008860     IF WK-N-CALC-BEST-D1 >= 2 AND WK-N-CALC-BEST-D2 >= 2
008870        PERFORM G150-MAX-DEGREE-BAND
008880           THRU G159-MAX-DEGREE-BAND-EX
008890        GO TO G199-ANCESTOR-CLASSIFICATION-EX
008900     END-IF.
008910     MOVE "DISTANT RELATIVE"                   TO
008920          KINCALP-TERM-TEXT.
008930 G199-ANCESTOR-CLASSIFICATION-EX.
008940 EXIT.
008950
008960*---------------------------------------------------------------
008970 G150-MAX-DEGREE-BAND.
008980*---------------------------------------------------------------
008990     IF WK-N-CALC-BEST-D1 > WK-N-CALC-BEST-D2
009000        MOVE WK-N-CALC-BEST-D1    TO  WK-N-CALC-MAX-D
009010     ELSE
009020        MOVE WK-N-CALC-BEST-D2    TO  WK-N-CALC-MAX-D
009030     END-IF.
009040     EVALUATE WK-N-CALC-MAX-D
009050        WHEN 2
009060           MOVE "COUSINS"                  TO KINCALP-TERM-TEXT
009070        WHEN 3
009080           MOVE "DISTANT COUSINS"          TO KINCALP-TERM-TEXT
009090        WHEN OTHER
009100           MOVE "DISTANT RELATIVE"         TO KINCALP-TERM-TEXT
009110     END-EVALUATE.
009120 G159-MAX-DEGREE-BAND-EX.
009130 EXIT.
009140
009150*---------------------------------------------------------------
009160 Z000-END-PROGRAM.
009170*---------------------------------------------------------------
009180     GOBACK.
009190
009200******************************************************************
009210***************  END OF PROGRAM SOURCE -  KINCALC  **************
009220******************************************************************
