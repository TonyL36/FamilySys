000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINMBR.
000030 AUTHOR. R L KIM.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 14 NOV 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*PROGRAM DESCRIPTION: Member record access (add/find/list/delete)
000110*
000120* This program performs all physical I-O against the MEMBERS     *
000130* relative file on behalf of the other FamilySys programs.  The  *
000140* file is keyed by relative record number, with MEMBER-ID used   *
000150* directly as the relative key (the source system's auto-        *
000160* increment MEMBER-ID becomes the RRN one-for-one).              *
000170*                                                                *
000180* FUNCTION ACTION..................... KEY FIELDS USED...........*
000190* A ADD MEMBER                         MEMBER-ID, all data fields*
000200* F FIND MEMBER BY ID                   MEMBER-ID                *
000210* N FIND MEMBER BY NAME (SEQ SCAN)      MEMBER-NAME              *
000220* L GET NEXT MEMBER, ID ORDER (CURSOR)  (NONE)                   *
000230* D DELETE MEMBER                       MEMBER-ID                *
000240*=================================================================
000250*
000260* HISTORY OF MODIFICATION:                                       *
000270*=================================================================
000280*
000290*MOD.#   INIT   DATE       DESCRIPTION                           *
000300*------- ------ ---------- --------------------------------------*
000310*KIN0015 RLKIM  14/11/1987 - FAMILYSYS PHASE 1                   *
000320*                - Initial version, ADD/FIND/DELETE only.        *
000330*KIN0052 TCHAN  19/07/1993 - Add FIND-BY-NAME sequential scan    *
000340*                for the console lookup screen.                  *
000350*KIN0073 RLKIM 07/02/1995 - Add LIST-ALL cursor function for the *
000360*                new data-export utility (KINXPRT).              *
000370*KIN0099 PSING 30/09/1998 - Y2K REVIEW - no 2-digit years stored *
000380*                or compared anywhere in this program.           *
000390*KIN0141 MFONG  02/03/2003 - Widen REMARK to 80 bytes to match   *
000400*                revised KINMBRR copybook.                       *
000410*KIN0157 MFONG  19/05/2005 - Add CLEAR-FILE function so KINXPRT  *
000420*                can empty the file before a snapshot rebuild.   *
000430*=================================================================
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520        SELECT MEMBERS ASSIGN TO DATABASE-MEMBERS
000530        ORGANIZATION IS RELATIVE
000540        ACCESS MODE IS DYNAMIC
000550        RELATIVE KEY IS WK-N-MBR-RRN
000560        FILE STATUS IS WK-C-FILE-STATUS.
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  MEMBERS
000600        LABEL RECORDS ARE OMITTED
000610        DATA RECORD IS MEMBERS-REC.
000620
000630 01  MEMBERS-REC.
000640        COPY KINMBRR.
000650
000660 WORKING-STORAGE SECTION.
000670 01  FILLER                  PIC X(24) VALUE
000680        "** PROGRAM KINMBR **".
000690
000700 01  WK-N-MBR-RRN            PIC 9(09) COMP.
000710
000720 01  WK-C-MBR-WORK-AREA.
000730        05  WK-C-MBR-LIST-ACTIVE     PIC X(01) VALUE "N".
000740            88  WK-MBR-LIST-IS-OPEN         VALUE "Y".
000750        05  WK-N-MBR-SCAN-CTR        PIC 9(09) COMP VALUE ZERO.
000760        05  FILLER                   PIC X(10).
000770
000780* ------------------ PROGRAM WORKING STORAGE ------------------*
000790 01  WK-C-COMMON.
000800        COPY ASCMWS.
000810****************
000820 LINKAGE SECTION.
000830****************
000840        COPY KINMBRP.
000850
000860        EJECT
000870****************************************
000880 PROCEDURE DIVISION USING WK-KINMBRP.
000890****************************************
000900 MAIN-MODULE.
000910
000920     PERFORM A000-OPEN-FILES
000930        THRU A099-OPEN-FILES-EX.
000940     PERFORM B000-MAIN-PROCESSING
000950        THRU B999-MAIN-PROCESSING-EX.
000960     GO TO END-PROGRAM.
000970
000980*----------------------------------------------------------------*
000990 A000-OPEN-FILES.
001000*----------------------------------------------------------------*
001010     MOVE "N"                TO  KINMBRP-FOUND.
001020     MOVE SPACES              TO  KINMBRP-ERROR-CD.
001030     IF NOT WK-MBR-LIST-IS-OPEN
001040        OPEN I-O MEMBERS
001050        IF NOT WK-C-SUCCESSFUL
001060           DISPLAY "KINMBR - OPEN FILE-ERROR - MEMBERS"
001070           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001080           MOVE "E"           TO  KINMBRP-ERROR-CD
001090        END-IF
001100     END-IF.
001110 A099-OPEN-FILES-EX.
001120 EXIT.
001130
001140*----------------------------------------------------------------*
001150 B000-MAIN-PROCESSING.
001160*----------------------------------------------------------------*
001170     EVALUATE TRUE
001180        WHEN KINMBRP-FN-ADD
001190           PERFORM C100-ADD-MEMBER
001200              THRU C199-ADD-MEMBER-EX
001210        WHEN KINMBRP-FN-FIND-ID
001220           PERFORM C200-FIND-MEMBER-BY-ID
001230              THRU C299-FIND-MEMBER-BY-ID-EX
001240        WHEN KINMBRP-FN-FIND-NAME
001250           PERFORM C300-FIND-MEMBER-BY-NAME
001260              THRU C399-FIND-MEMBER-BY-NAME-EX
001270        WHEN KINMBRP-FN-LIST-ALL
001280           PERFORM C400-GET-NEXT-MEMBER
001290              THRU C499-GET-NEXT-MEMBER-EX
001300        WHEN KINMBRP-FN-DELETE
001310           PERFORM C500-DELETE-MEMBER
001320              THRU C599-DELETE-MEMBER-EX
001330        WHEN KINMBRP-FN-CLEAR
001340           PERFORM C600-CLEAR-FILE
001350              THRU C699-CLEAR-FILE-EX
001360        WHEN OTHER
001370           MOVE "E"        TO  KINMBRP-ERROR-CD
001380     END-EVALUATE.
001390 B999-MAIN-PROCESSING-EX.
001400 EXIT.
001410
001420*----------------------------------------------------------------*
001430 C100-ADD-MEMBER.
001440*----------------------------------------------------------------*
001450     MOVE KINMBRP-MEMBER-ID    TO  WK-N-MBR-RRN.
001460     MOVE KINMBRP-MEMBER-ID    TO  KINMBR-ID.
001470     MOVE KINMBRP-MEMBER-NAME  TO  KINMBR-NAME.
001480     MOVE KINMBRP-GENERATION   TO  KINMBR-GENERATION.
001490     MOVE KINMBRP-GENDER       TO  KINMBR-GENDER.
001500     MOVE KINMBRP-REMARK       TO  KINMBR-REMARK.
001510     WRITE MEMBERS-REC
001520        INVALID KEY
001530           MOVE "N"          TO  KINMBRP-FOUND
001540           MOVE WK-C-FILE-STATUS TO KINMBRP-FS
001550        NOT INVALID KEY
001560           MOVE "Y"          TO  KINMBRP-FOUND
001570     END-WRITE.
001580 C199-ADD-MEMBER-EX.
001590 EXIT.
001600
001610*----------------------------------------------------------------*
001620 C200-FIND-MEMBER-BY-ID.
001630*----------------------------------------------------------------*
001640     MOVE KINMBRP-MEMBER-ID    TO  WK-N-MBR-RRN.
001650     READ MEMBERS
001660        INVALID KEY
001670           MOVE "N"          TO  KINMBRP-FOUND
001680           MOVE WK-C-FILE-STATUS TO KINMBRP-FS
001690        NOT INVALID KEY
001700           MOVE "Y"          TO  KINMBRP-FOUND
001710           MOVE KINMBR-NAME       TO  KINMBRP-MEMBER-NAME
001720           MOVE KINMBR-GENERATION TO  KINMBRP-GENERATION
001730           MOVE KINMBR-GENDER     TO  KINMBRP-GENDER
001740           MOVE KINMBR-REMARK     TO  KINMBRP-REMARK
001750     END-READ.
001760 C299-FIND-MEMBER-BY-ID-EX.
001770 EXIT.
001780
001790*----------------------------------------------------------------*
001800 C300-FIND-MEMBER-BY-NAME.
001810*----------------------------------------------------------------*
001820     MOVE "N"                TO  KINMBRP-FOUND.
001830     MOVE 1                   TO  WK-N-MBR-RRN.
001840     START MEMBERS KEY IS NOT LESS THAN WK-N-MBR-RRN
001850        INVALID KEY
001860           MOVE WK-C-FILE-STATUS TO KINMBRP-FS
001870           GO TO C399-FIND-MEMBER-BY-NAME-EX
001880     END-START.
001890 C310-FIND-BY-NAME-LOOP.
001900     READ MEMBERS NEXT RECORD
001910        AT END
001920           GO TO C399-FIND-MEMBER-BY-NAME-EX
001930     END-READ.
001940     IF KINMBR-NAME = KINMBRP-MEMBER-NAME
001950        MOVE "Y"             TO  KINMBRP-FOUND
001960        MOVE KINMBR-ID          TO  KINMBRP-MEMBER-ID
001970        MOVE KINMBR-GENERATION  TO  KINMBRP-GENERATION
001980        MOVE KINMBR-GENDER      TO  KINMBRP-GENDER
001990        MOVE KINMBR-REMARK      TO  KINMBRP-REMARK
002000        GO TO C399-FIND-MEMBER-BY-NAME-EX
002010     END-IF.
002020     GO TO C310-FIND-BY-NAME-LOOP.
002030 C399-FIND-MEMBER-BY-NAME-EX.
002040 EXIT.
002050
002060*----------------------------------------------------------------*
002070 C400-GET-NEXT-MEMBER.
002080*----------------------------------------------------------------*
002090     IF NOT WK-MBR-LIST-IS-OPEN
002100        MOVE 1                TO  WK-N-MBR-RRN
002110        START MEMBERS KEY IS NOT LESS THAN WK-N-MBR-RRN
002120           INVALID KEY
002130              MOVE "N"        TO  KINMBRP-FOUND
002140              GO TO C499-GET-NEXT-MEMBER-EX
002150        END-START
002160        MOVE "Y"              TO  WK-C-MBR-LIST-ACTIVE
002170     END-IF.
002180     READ MEMBERS NEXT RECORD
002190        AT END
002200           MOVE "N"           TO  WK-C-MBR-LIST-ACTIVE
002210           MOVE "N"           TO  KINMBRP-FOUND
002220           GO TO C499-GET-NEXT-MEMBER-EX
002230     END-READ.
002240     ADD 1                    TO  WK-N-MBR-SCAN-CTR.
002250     MOVE "Y"                 TO  KINMBRP-FOUND.
002260     MOVE KINMBR-ID              TO  KINMBRP-MEMBER-ID.
002270     MOVE KINMBR-NAME            TO  KINMBRP-MEMBER-NAME.
002280     MOVE KINMBR-GENERATION      TO  KINMBRP-GENERATION.
002290     MOVE KINMBR-GENDER          TO  KINMBRP-GENDER.
002300     MOVE KINMBR-REMARK          TO  KINMBRP-REMARK.
002310 C499-GET-NEXT-MEMBER-EX.
002320 EXIT.
002330
002340*----------------------------------------------------------------*
002350 C500-DELETE-MEMBER.
002360*----------------------------------------------------------------*
002370     MOVE KINMBRP-MEMBER-ID    TO  WK-N-MBR-RRN.
002380     DELETE MEMBERS
002390        INVALID KEY
002400           MOVE "N"          TO  KINMBRP-FOUND
002410           MOVE WK-C-FILE-STATUS TO KINMBRP-FS
002420        NOT INVALID KEY
002430           MOVE "Y"          TO  KINMBRP-FOUND
002440     END-DELETE.
002450 C599-DELETE-MEMBER-EX.
002460 EXIT.
002470*----------------------------------------------------------------*
002480 C600-CLEAR-FILE.
002490*----------------------------------------------------------------*
002500     CLOSE MEMBERS.
002510     OPEN OUTPUT MEMBERS.
002520     IF NOT WK-C-SUCCESSFUL
002530        DISPLAY "KINMBR - CLEAR FILE ERROR - MEMBERS"
002540        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002550        MOVE "E"             TO  KINMBRP-ERROR-CD
002560        MOVE "N"             TO  KINMBRP-FOUND
002570        GO TO C699-CLEAR-FILE-EX
002580     END-IF.
002590     CLOSE MEMBERS.
002600     OPEN I-O MEMBERS.
002610     IF NOT WK-C-SUCCESSFUL
002620        DISPLAY "KINMBR - REOPEN ERROR AFTER CLEAR - MEMBERS"
002630        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002640        MOVE "E"             TO  KINMBRP-ERROR-CD
002650        MOVE "N"             TO  KINMBRP-FOUND
002660        GO TO C699-CLEAR-FILE-EX
002670     END-IF.
002680     MOVE "N"                TO  WK-C-MBR-LIST-ACTIVE.
002690     MOVE "Y"                TO  KINMBRP-FOUND.
002700 C699-CLEAR-FILE-EX.
002710 EXIT.
002720*----------------------------------------------------------------*
002730 END-PROGRAM.
002740     CLOSE  MEMBERS.
002750     EXIT PROGRAM.
