000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINXPRT.
000030 AUTHOR. M FONG.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 07 FEB 1995.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*=================================================================
000090*
000100*DESCRIPTION : SNAPSHOT EXPORT / REBUILD UTILITY.
000110* STANDALONE BATCH JOB, RUN FROM JCL/CL WITH A ONE-CHARACTER MODE
000120* SWITCH ON UPSI-0 - OFF FOR EXPORT, ON FOR REBUILD.
000130*
000140* EXPORT MODE READS EVERY MEMBER (VIA CALL KINMBR LIST-ALL) OUT TO
000150* THE KINXMBR SNAPSHOT FILE IN MEMBER-ID ORDER, THEN READS EVERY
000160* BASE RELATIONSHIP EDGE - SPOUSE OR PARENT-CHILD ONLY, TYPES 1,
000170* 2, 5 THROUGH 10 - VIA CALL KINREL LIST-ALL, BUILDS THEM INTO A
000180* WORKING-STORAGE TABLE, SORTS THE TABLE BY RELATION/MEMBER1/
000190* MEMBER2 WITH AN IN-STORAGE INSERTION SORT, DROPS DUPLICATES AND
000200* WRITES THE RESULT TO KINXBREL.
000210*
000220* REBUILD MODE READS BOTH SNAPSHOT FILES BACK IN, CLEARS THE
000230* MEMBERS AND RELATIONSHIPS TABLES (CALL KINMBR/KINREL CLEAR-
000240* FUNCTION), BULK-INSERTS EVERY MEMBER PRESERVING ITS ORIGINAL
000250* MEMBER-ID, THEN REPLAYS EVERY BASE EDGE THROUGH CALL KINADD -
000260* SPOUSE ROWS FIRST IN FILE ORDER, THEN PARENT-CHILD ROWS IN FILE
000270* ORDER - SO THE FULL DERIVED-RELATIONSHIP CLOSURE COMES BACK OUT
000280* THE SAME WAY KINADD WOULD HAVE BUILT IT LIVE.  A FINAL CALL TO
000290* KINPURGE MOPS UP ANY DUPLICATE EDGES LEFT BY THE REPLAY.
000300*=================================================================
000310*
000320*HISTORY OF MODIFICATION:
000330*-----------------------------------------------------------------
000340*MOD.#   INIT   DATE       DESCRIPTION
000350*------- ------ ---------- ---------------------------------------
000360*KIN0074 RLKIM  07/02/1995 - FAMILYSYS PHASE 2 - INITIAL VERSION -
000370*                EXPORT ONLY, NO REBUILD SIDE YET
000380*KIN0102 PSING  30/09/1998 - Y2K REVIEW - NO 2-DIGIT DATES WRITTEN
000390*                TO EITHER SNAPSHOT FILE
000400*KIN0158 MFONG  19/05/2005 - ADDED THE REBUILD SIDE (READS BACK
000410*                THE TWO SNAPSHOT FILES AND REPLAYS THEM THROUGH
000420*                KINADD) SO A DAMAGED LIBRARY CAN BE RESTORED FROM
000430*                THE LAST GOOD EXPORT, NOT A FULL SAVE/RSTLIB
000440*-----------------------------------------------------------------
000450*
000460        EJECT
000470***********************
000480 ENVIRONMENT DIVISION.
000490***********************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-AS400.
000520 OBJECT-COMPUTER.  IBM-AS400.
000530 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000540         UPSI-0 IS UPSI-SWITCH-0
000550             ON STATUS IS UPSI-0-ON
000560             OFF STATUS IS UPSI-0-OFF.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT KINXMBR ASSIGN TO DATABASE-KINXMBR
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WK-C-FILE-STATUS.
000630     SELECT KINXBREL ASSIGN TO DATABASE-KINXBREL
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WK-C-FILE-STATUS.
000660
000670****************
000680 DATA DIVISION.
000690****************
000700 FILE SECTION.
000710 FD  KINXMBR
000720     LABEL RECORDS ARE OMITTED
000730     DATA RECORD IS KINXMBR-REC.
000740 01  KINXMBR-REC                     PIC X(60).
000750
000760 FD  KINXBREL
000770     LABEL RECORDS ARE OMITTED
000780     DATA RECORD IS KINXBREL-REC.
000790 01  KINXBREL-REC                    PIC X(60).
000800
000810 WORKING-STORAGE SECTION.
000820**************************
000830 01  FILLER                          PIC X(24)        VALUE
000840        "** PROGRAM KINXPRT **".
000850
000860 01  WK-XPRT-AREA.
000870        COPY KINXPRTR.
000880
000890 01  WK-C-XPRT-MODE-AREA.
000900        05  WK-C-XPRT-MODE           PIC X(01).
000910            88  WK-XPRT-MODE-EXPORT       VALUE "E".
000920            88  WK-XPRT-MODE-REBUILD      VALUE "R".
000930        05  FILLER                   PIC X(09).
000940
000950 01  WK-C-XPRT-BREL-AREA.
000960        05  WK-N-XPRT-BREL-COUNT     PIC 9(04) COMP.
000970        05  WK-C-XPRT-BREL-TABLE.
000980            10  WK-C-XPRT-BREL-ENTRY OCCURS 3000 TIMES.
000990                15  WK-N-XPRT-BR-MEMBER1  PIC 9(09) COMP.
001000                15  WK-N-XPRT-BR-MEMBER2  PIC 9(09) COMP.
001010                15  WK-N-XPRT-BR-TYPE     PIC 9(02) COMP.
001020        05  WK-N-XPRT-BREL-IX1       PIC 9(04) COMP.
001030        05  WK-N-XPRT-BREL-IX2       PIC 9(04) COMP.
001040        05  WK-C-XPRT-BREL-DUP       PIC X(01).
001050        05  WK-C-XPRT-SWAP-M1        PIC 9(09) COMP.
001060        05  WK-C-XPRT-SWAP-M2        PIC 9(09) COMP.
001070        05  WK-C-XPRT-SWAP-TY        PIC 9(02) COMP.
001080        05  FILLER                   PIC X(06).
001090
001100 01  WK-C-XPRT-WORK-AREA.
001110        05  WK-C-XPRT-MBR-FOUND      PIC X(01).
001120        05  WK-N-XPRT-MBR-COUNT      PIC 9(07) COMP.
001130        05  WK-N-XPRT-BREL-WRITTEN   PIC 9(04) COMP.
001140        05  WK-N-XPRT-ADD-OK         PIC 9(05) COMP.
001150        05  WK-N-XPRT-ADD-FAIL       PIC 9(05) COMP.
001160        05  WK-C-XPRT-ADD-RESULT     PIC X(01).
001170            88  WK-XPRT-ADD-WAS-OK        VALUE "Y".
001180        05  FILLER                   PIC X(06).
001190
001200*REPLAY-FAILURE TRACE AREA - THE REJECTED EDGE'S MEMBER-IDS AND
001210*RELATION-TYPE ARE MOVED INTO THE PLAIN NUMERIC VIEW BELOW, THEN
001220*DISPLAYED EITHER AS A DIGIT-GROUPED VIEW OR AS RAW TEXT AT C900.
001230 01  WK-C-XPRT-FAIL-AREA.
001240        05  WK-N-XPRT-FAIL-M1        PIC 9(09).
001250        05  WK-N-XPRT-FAIL-M2        PIC 9(09).
001260        05  WK-N-XPRT-FAIL-TY        PIC 9(02).
001270 01  WK-C-XPRT-FAIL-SPL REDEFINES WK-C-XPRT-FAIL-AREA.
001280        05  WK-N-XPRT-FL-M1-HI       PIC 9(03).
001290        05  WK-N-XPRT-FL-M1-LO       PIC 9(06).
001300        05  WK-N-XPRT-FL-M2-HI       PIC 9(03).
001310        05  WK-N-XPRT-FL-M2-LO       PIC 9(06).
001320        05  WK-N-XPRT-FL-TY-SPL      PIC 9(02).
001330 01  WK-C-XPRT-FAIL-RAW REDEFINES WK-C-XPRT-FAIL-AREA.
001340        05  WK-C-XPRT-FL-RAW         PIC X(20).
001350
001360 * ------------------ PROGRAM WORKING STORAGE -------------------*
001370 01  WK-C-COMMON.
001380        COPY ASCMWS.
001390
001400 COPY KINMBRP.
001410 COPY KINRELP.
001420 COPY KINADDP.
001430 COPY KINPURGP.
001440
001450*****************************************
001460 PROCEDURE DIVISION.
001470*****************************************
001480 MAIN-MODULE.
001490*---------------------------------------------------------------
001500     PERFORM A000-INITIALISE
001510        THRU A099-INITIALISE-EX.
001520     IF WK-XPRT-MODE-REBUILD
001530        PERFORM C000-REBUILD-DRIVER
001540           THRU C099-REBUILD-DRIVER-EX
001550     ELSE
001560        PERFORM B000-EXPORT-DRIVER
001570           THRU B099-EXPORT-DRIVER-EX
001580     END-IF.
001590     PERFORM Z000-END-PROGRAM
001600        THRU Z099-END-PROGRAM-EX.
001610
001620*---------------------------------------------------------------
001630 A000-INITIALISE.
001640*---------------------------------------------------------------
001650     MOVE ZERO                TO  WK-N-XPRT-MBR-COUNT.
001660     MOVE ZERO                TO  WK-N-XPRT-BREL-COUNT.
001670     MOVE ZERO                TO  WK-N-XPRT-BREL-WRITTEN.
001680     MOVE ZERO                TO  WK-N-XPRT-ADD-OK.
001690     MOVE ZERO                TO  WK-N-XPRT-ADD-FAIL.
001700     IF UPSI-0-ON
001710        MOVE "R"              TO  WK-C-XPRT-MODE
001720        DISPLAY "KINXPRT - REBUILD RUN STARTING"
001730     ELSE
001740        MOVE "E"              TO  WK-C-XPRT-MODE
001750        DISPLAY "KINXPRT - EXPORT RUN STARTING"
001760     END-IF.
001770 A099-INITIALISE-EX.
001780 EXIT.
001790
001800*---------------------------------------------------------------
001810 B000-EXPORT-DRIVER.
001820*---------------------------------------------------------------
001830     OPEN OUTPUT KINXMBR.
001840     IF NOT WK-C-SUCCESSFUL
001850        DISPLAY "KINXPRT - OPEN OUTPUT ERROR - KINXMBR"
001860        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870        GO TO B099-EXPORT-DRIVER-EX
001880     END-IF.
001890     OPEN OUTPUT KINXBREL.
001900     IF NOT WK-C-SUCCESSFUL
001910        DISPLAY "KINXPRT - OPEN OUTPUT ERROR - KINXBREL"
001920        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001930        CLOSE KINXMBR
001940        GO TO B099-EXPORT-DRIVER-EX
001950     END-IF.
001960     PERFORM B100-WRITE-MEMBER-EX
001970        THRU B199-WRITE-MEMBER-EX-EX.
001980     PERFORM B200-COLLECT-BASE-RELS
001990        THRU B299-COLLECT-BASE-RELS-EX.
002000     PERFORM B300-SORT-BASE-RELS
002010        THRU B399-SORT-BASE-RELS-EX.
002020     PERFORM B400-WRITE-BASE-REL-EX
002030        THRU B499-WRITE-BASE-REL-EX-EX.
002040     CLOSE KINXMBR.
002050     CLOSE KINXBREL.
002060     DISPLAY "KINXPRT - EXPORT COMPLETE - MEMBERS "
002070        WK-N-XPRT-MBR-COUNT
002080        " BASE RELATIONSHIPS " WK-N-XPRT-BREL-WRITTEN.
002090 B099-EXPORT-DRIVER-EX.
002100 EXIT.
002110
002120*---------------------------------------------------------------
002130*B100-WRITE-MEMBER-EX WRITES ONE KINXMBR RECORD PER MEMBER, TAKEN
002140*FROM A CALL KINMBR LIST-ALL SCAN, IN THE ORDER THE MEMBERS FILE
002150*RETURNS THEM - RELATIVE-RECORD (MEMBER-ID) ORDER.
002160 B100-WRITE-MEMBER-EX.
002170*---------------------------------------------------------------
002180     MOVE "L"                 TO  KINMBRP-FUNCTION.
002190 B110-WRITE-MEMBER-LOOP.
002200     CALL "KINMBR" USING WK-KINMBRP.
002210     IF KINMBRP-FOUND NOT = "Y"
002220        GO TO B199-WRITE-MEMBER-EX-EX
002230     END-IF.
002240     MOVE KINMBRP-MEMBER-ID   TO  KINXPRT-MBR-ID.
002250     MOVE KINMBRP-MEMBER-NAME TO  KINXPRT-MBR-NAME.
002260     MOVE KINMBRP-GENERATION  TO  KINXPRT-MBR-GENERATION.
002270     MOVE KINMBRP-GENDER      TO  KINXPRT-MBR-GENDER.
002280     MOVE SPACES              TO  KINXPRT-MBR-DTL FILLER.
002290     MOVE KINXPRT-MBR-RECORD  TO  KINXMBR-REC.
002300     WRITE KINXMBR-REC.
002310     ADD 1                    TO  WK-N-XPRT-MBR-COUNT.
002320     GO TO B110-WRITE-MEMBER-LOOP.
002330 B199-WRITE-MEMBER-EX-EX.
002340 EXIT.
002350
002360*---------------------------------------------------------------
002370*B200-COLLECT-BASE-RELS SCANS THE FULL KINREL LIST-ALL CURSOR AND
002380*KEEPS ONLY THE SPOUSE (1,2) AND PARENT-CHILD (5-10) TYPES -
002390*EVERY DERIVED IN-LAW, SIBLING, COUSIN AND GRANDPARENT/GRANDCHILD
002400*ROW IS LEFT OUT, SINCE KINADD REBUILDS ALL OF THOSE ON REPLAY.
002410*EACH KEPT PAIR IS CHECKED AGAINST THE TABLE ALREADY BUILT SO THE
002420*SAME BASE EDGE (STORED TWICE BY KINADD, ONCE EACH DIRECTION) ONLY
002430*APPEARS ONCE IN THE SNAPSHOT.
002440 B200-COLLECT-BASE-RELS.
002450*---------------------------------------------------------------
002460     MOVE "L"                 TO  KINRELP-FUNCTION.
002470 B210-COLLECT-BASE-RELS-LOOP.
002480     CALL "KINREL" USING WK-KINRELP.
002490     IF KINRELP-FOUND NOT = "Y"
002500        GO TO B299-COLLECT-BASE-RELS-EX
002510     END-IF.
002520     IF KINRELP-TYPE = 1 OR = 2 OR
002530        (KINRELP-TYPE NOT < 5 AND KINRELP-TYPE NOT > 10)
002540        PERFORM B250-ADD-BASE-REL-ENTRY
002550           THRU B259-ADD-BASE-REL-ENTRY-EX
002560     END-IF.
002570     GO TO B210-COLLECT-BASE-RELS-LOOP.
002580 B299-COLLECT-BASE-RELS-EX.
002590 EXIT.
002600
002610*---------------------------------------------------------------
002620 B250-ADD-BASE-REL-ENTRY.
002630*---------------------------------------------------------------
002640     MOVE "N"                 TO  WK-C-XPRT-BREL-DUP.
002650     MOVE ZERO                TO  WK-N-XPRT-BREL-IX1.
002660 B252-DUP-CHECK-LOOP.
002670     ADD 1                    TO  WK-N-XPRT-BREL-IX1.
002680     IF WK-N-XPRT-BREL-IX1 > WK-N-XPRT-BREL-COUNT
002690        GO TO B255-DUP-CHECK-DONE
002700     END-IF.
002710     IF WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) = KINRELP-TYPE
002720        AND ((WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) =
002730              KINRELP-MEMBER1-ID AND
002740              WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) =
002750              KINRELP-MEMBER2-ID)
002760         OR (WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) =
002770              KINRELP-MEMBER2-ID AND
002780              WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) =
002790              KINRELP-MEMBER1-ID))
002800        MOVE "Y"              TO  WK-C-XPRT-BREL-DUP
002810        GO TO B255-DUP-CHECK-DONE
002820     END-IF.
002830     GO TO B252-DUP-CHECK-LOOP.
002840 B255-DUP-CHECK-DONE.
002850     IF WK-C-XPRT-BREL-DUP = "Y"
002860        OR WK-N-XPRT-BREL-COUNT NOT < 3000
002870        GO TO B259-ADD-BASE-REL-ENTRY-EX
002880     END-IF.
002890     ADD 1                    TO  WK-N-XPRT-BREL-COUNT.
002900     MOVE KINRELP-MEMBER1-ID  TO
002910        WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-COUNT).
002920     MOVE KINRELP-MEMBER2-ID  TO
002930        WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-COUNT).
002940     MOVE KINRELP-TYPE        TO
002950        WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-COUNT).
002960 B259-ADD-BASE-REL-ENTRY-EX.
002970 EXIT.
002980
002990*---------------------------------------------------------------
003000*B300-SORT-BASE-RELS PUTS THE COLLECTED TABLE INTO TYPE/MEMBER1/
003010*MEMBER2 SEQUENCE WITH A PLAIN IN-STORAGE BUBBLE SORT - THE TABLE
003020*IS SMALL ENOUGH (3000-ROW CAP) THAT A SORT VERB IS OVERKILL.
003030 B300-SORT-BASE-RELS.
003040*---------------------------------------------------------------
003050     IF WK-N-XPRT-BREL-COUNT < 2
003060        GO TO B399-SORT-BASE-RELS-EX
003070     END-IF.
003080     MOVE 1                   TO  WK-N-XPRT-BREL-IX1.
003090 B310-SORT-OUTER-LOOP.
003100     IF WK-N-XPRT-BREL-IX1 NOT < WK-N-XPRT-BREL-COUNT
003110        GO TO B399-SORT-BASE-RELS-EX
003120     END-IF.
003130     COMPUTE WK-N-XPRT-BREL-IX2 = WK-N-XPRT-BREL-IX1 + 1.
003140 B320-SORT-INNER-LOOP.
003150     IF WK-N-XPRT-BREL-IX2 > WK-N-XPRT-BREL-COUNT
003160        ADD 1                 TO  WK-N-XPRT-BREL-IX1
003170        GO TO B310-SORT-OUTER-LOOP
003180     END-IF.
003190     IF (WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) >
003200         WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX2))
003210        OR
003220        (WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) =
003230         WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX2) AND
003240         WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) >
003250         WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX2))
003260        OR
003270        (WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) =
003280         WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX2) AND
003290         WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) =
003300         WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX2) AND
003310         WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) >
003320         WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX2))
003330        PERFORM B350-SWAP-BASE-REL-ENTRIES
003340           THRU B359-SWAP-BASE-REL-ENTRIES-EX
003350     END-IF.
003360     ADD 1                    TO  WK-N-XPRT-BREL-IX2.
003370     GO TO B320-SORT-INNER-LOOP.
003380 B399-SORT-BASE-RELS-EX.
003390 EXIT.
003400
003410*---------------------------------------------------------------
003420 B350-SWAP-BASE-REL-ENTRIES.
003430*---------------------------------------------------------------
003440     MOVE WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) TO
003450        WK-C-XPRT-SWAP-M1.
003460     MOVE WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) TO
003470        WK-C-XPRT-SWAP-M2.
003480     MOVE WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1)    TO
003490        WK-C-XPRT-SWAP-TY.
003500     MOVE WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX2) TO
003510        WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1).
003520     MOVE WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX2) TO
003530        WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1).
003540     MOVE WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX2)    TO
003550        WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1).
003560     MOVE WK-C-XPRT-SWAP-M1   TO
003570        WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX2).
003580     MOVE WK-C-XPRT-SWAP-M2   TO
003590        WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX2).
003600     MOVE WK-C-XPRT-SWAP-TY   TO
003610        WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX2).
003620 B359-SWAP-BASE-REL-ENTRIES-EX.
003630 EXIT.
003640
003650*---------------------------------------------------------------
003660*B400-WRITE-BASE-REL-EX WRITES THE SORTED, DE-DUPLICATED TABLE OUT
003670*TO KINXBREL - SEE KINXPRTR FOR THE RECORD LAYOUT AND THE
003680*RELATION-TYPE LIST THIS PARAGRAPH HONOURS.
003690 B400-WRITE-BASE-REL-EX.
003700*---------------------------------------------------------------
003710     MOVE ZERO                TO  WK-N-XPRT-BREL-IX1.
003720 B410-WRITE-BASE-REL-LOOP.
003730     ADD 1                    TO  WK-N-XPRT-BREL-IX1.
003740     IF WK-N-XPRT-BREL-IX1 > WK-N-XPRT-BREL-COUNT
003750        GO TO B499-WRITE-BASE-REL-EX-EX
003760     END-IF.
003770     MOVE WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) TO
003780        KINXPRT-BREL-MEMBER1-ID.
003790     MOVE WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) TO
003800        KINXPRT-BREL-MEMBER2-ID.
003810     MOVE WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1)    TO
003820        KINXPRT-BREL-TYPE.
003830     MOVE SPACES              TO  KINXPRT-BREL-DTL FILLER.
003840     MOVE KINXPRT-BREL-RECORD TO  KINXBREL-REC.
003850     WRITE KINXBREL-REC.
003860     ADD 1                    TO  WK-N-XPRT-BREL-WRITTEN.
003870     GO TO B410-WRITE-BASE-REL-LOOP.
003880 B499-WRITE-BASE-REL-EX-EX.
003890 EXIT.
003900
003910*---------------------------------------------------------------
003920*C000-REBUILD-DRIVER READS BOTH SNAPSHOT FILES BACK IN.  MEMBERS
003930*ARE LOADED FIRST, PRESERVING THE ORIGINAL MEMBER-ID, SINCE EVERY
003940*BASE-RELATIONSHIP ROW REFERS TO MEMBERS BY THAT ID.  THE TABLES
003950*ARE CLEARED BEFORE EITHER FILE IS READ SO A REBUILD ALWAYS STARTS
003960*FROM AN EMPTY LIBRARY - THIS IS A FULL REPLACE, NOT A MERGE.
003970 C000-REBUILD-DRIVER.
003980*---------------------------------------------------------------
003990     MOVE "C"                 TO  KINMBRP-FUNCTION.
004000     CALL "KINMBR" USING WK-KINMBRP.
004010     IF KINMBRP-FOUND NOT = "Y"
004020        DISPLAY "KINXPRT - UNABLE TO CLEAR MEMBERS TABLE"
004030        GO TO C099-REBUILD-DRIVER-EX
004040     END-IF.
004050     MOVE "C"                 TO  KINRELP-FUNCTION.
004060     CALL "KINREL" USING WK-KINRELP.
004070     IF KINRELP-FOUND NOT = "Y"
004080        DISPLAY "KINXPRT - UNABLE TO CLEAR RELATIONSHIPS TABLE"
004090        GO TO C099-REBUILD-DRIVER-EX
004100     END-IF.
004110     PERFORM C100-LOAD-MEMBERS
004120        THRU C199-LOAD-MEMBERS-EX.
004130     PERFORM C200-LOAD-BASE-RELS
004140        THRU C299-LOAD-BASE-RELS-EX.
004150     PERFORM C300-REPLAY-SPOUSE-ROWS
004160        THRU C399-REPLAY-SPOUSE-ROWS-EX.
004170     PERFORM C400-REPLAY-PARENT-ROWS
004180        THRU C499-REPLAY-PARENT-ROWS-EX.
004190     PERFORM C500-FINAL-PURGE-SAVE
004200        THRU C599-FINAL-PURGE-SAVE-EX.
004210     DISPLAY "KINXPRT - REBUILD COMPLETE - MEMBERS "
004220        WK-N-XPRT-MBR-COUNT
004230        " EDGES REPLAYED " WK-N-XPRT-ADD-OK
004240        " EDGES REJECTED " WK-N-XPRT-ADD-FAIL.
004250 C099-REBUILD-DRIVER-EX.
004260 EXIT.
004270
004280*---------------------------------------------------------------
004290 C100-LOAD-MEMBERS.
004300*---------------------------------------------------------------
004310     OPEN INPUT KINXMBR.
004320     IF NOT WK-C-SUCCESSFUL
004330        DISPLAY "KINXPRT - OPEN INPUT ERROR - KINXMBR"
004340        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004350        GO TO C199-LOAD-MEMBERS-EX
004360     END-IF.
004370     MOVE "N"                 TO  WK-C-XPRT-MBR-FOUND.
004380     READ KINXMBR INTO KINXPRT-MBR-RECORD
004390        AT END MOVE "Y"       TO  WK-C-XPRT-MBR-FOUND
004400     END-READ.
004410 C110-LOAD-MEMBERS-LOOP.
004420     IF WK-C-XPRT-MBR-FOUND = "Y"
004430        GO TO C190-LOAD-MEMBERS-DONE
004440     END-IF.
004450     MOVE "A"                 TO  KINMBRP-FUNCTION.
004460     MOVE KINXPRT-MBR-ID      TO  KINMBRP-MEMBER-ID.
004470     MOVE KINXPRT-MBR-NAME    TO  KINMBRP-MEMBER-NAME.
004480     MOVE KINXPRT-MBR-GENERATION TO KINMBRP-GENERATION.
004490     MOVE KINXPRT-MBR-GENDER  TO  KINMBRP-GENDER.
004500     MOVE SPACES              TO  KINMBRP-REMARK.
004510     CALL "KINMBR" USING WK-KINMBRP.
004520     IF KINMBRP-FOUND = "Y"
004530        ADD 1                 TO  WK-N-XPRT-MBR-COUNT
004540     ELSE
004550        DISPLAY "KINXPRT - REJECTED MEMBER ON REBUILD - ID "
004560           KINXPRT-MBR-ID
004570     END-IF.
004580     READ KINXMBR INTO KINXPRT-MBR-RECORD
004590        AT END MOVE "Y"       TO  WK-C-XPRT-MBR-FOUND
004600     END-READ.
004610     GO TO C110-LOAD-MEMBERS-LOOP.
004620 C190-LOAD-MEMBERS-DONE.
004630     CLOSE KINXMBR.
004640 C199-LOAD-MEMBERS-EX.
004650 EXIT.
004660
004670*---------------------------------------------------------------
004680*C200-LOAD-BASE-RELS READS THE WHOLE KINXBREL SNAPSHOT INTO THE
004690*SAME WORKING-STORAGE TABLE THE EXPORT SIDE USES, KEEPING FILE
004700*ORDER - THE REPLAY PARAGRAPHS THAT FOLLOW MAKE TWO PASSES OVER
004710*THIS TABLE RATHER THAN RE-READING THE FILE.
004720 C200-LOAD-BASE-RELS.
004730*---------------------------------------------------------------
004740     OPEN INPUT KINXBREL.
004750     IF NOT WK-C-SUCCESSFUL
004760        DISPLAY "KINXPRT - OPEN INPUT ERROR - KINXBREL"
004770        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004780        GO TO C299-LOAD-BASE-RELS-EX
004790     END-IF.
004800     MOVE ZERO                TO  WK-N-XPRT-BREL-COUNT.
004810     MOVE "N"                 TO  WK-C-XPRT-MBR-FOUND.
004820     READ KINXBREL INTO KINXPRT-BREL-RECORD
004830        AT END MOVE "Y"       TO  WK-C-XPRT-MBR-FOUND
004840     END-READ.
004850 C210-LOAD-BASE-RELS-LOOP.
004860     IF WK-C-XPRT-MBR-FOUND = "Y"
004870           OR WK-N-XPRT-BREL-COUNT NOT < 3000
004880        GO TO C290-LOAD-BASE-RELS-DONE
004890     END-IF.
004900     ADD 1                    TO  WK-N-XPRT-BREL-COUNT.
004910     MOVE KINXPRT-BREL-MEMBER1-ID TO
004920        WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-COUNT).
004930     MOVE KINXPRT-BREL-MEMBER2-ID TO
004940        WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-COUNT).
004950     MOVE KINXPRT-BREL-TYPE   TO
004960        WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-COUNT).
004970     READ KINXBREL INTO KINXPRT-BREL-RECORD
004980        AT END MOVE "Y"       TO  WK-C-XPRT-MBR-FOUND
004990     END-READ.
005000     GO TO C210-LOAD-BASE-RELS-LOOP.
005010 C290-LOAD-BASE-RELS-DONE.
005020     CLOSE KINXBREL.
005030 C299-LOAD-BASE-RELS-EX.
005040 EXIT.
005050
005060*---------------------------------------------------------------
005070*C300-REPLAY-SPOUSE-ROWS MAKES THE FIRST REPLAY PASS -
005080*EVERY TYPE 1/2 (HUSBAND/WIFE) ROW, IN THE ORDER THE SNAPSHOT HELD
005090*THEM, THROUGH CALL KINADD.  SPOUSE EDGES GO IN FIRST SO A CHILD'S
005100*PARENT-CHILD ROW REPLAYED AFTERWARDS CAN DERIVE THE IN-LAW LINK
005110*THE OTHER PARENT THE SAME WAY A LIVE ADD WOULD HAVE.
005120 C300-REPLAY-SPOUSE-ROWS.
005130*---------------------------------------------------------------
005140     MOVE ZERO                TO  WK-N-XPRT-BREL-IX1.
005150 C310-REPLAY-SPOUSE-LOOP.
005160     ADD 1                    TO  WK-N-XPRT-BREL-IX1.
005170     IF WK-N-XPRT-BREL-IX1 > WK-N-XPRT-BREL-COUNT
005180        GO TO C399-REPLAY-SPOUSE-ROWS-EX
005190     END-IF.
005200     IF WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) = 1 OR = 2
005210        MOVE WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) TO
005220           KINADDP-MEMBER1-ID
005230        MOVE WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) TO
005240           KINADDP-MEMBER2-ID
005250        MOVE WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1)    TO
005260           KINADDP-TYPE
005270        PERFORM C900-CALL-KINADD
005280           THRU C909-CALL-KINADD-EX
005290     END-IF.
005300     GO TO C310-REPLAY-SPOUSE-LOOP.
005310 C399-REPLAY-SPOUSE-ROWS-EX.
005320 EXIT.
005330
005340*---------------------------------------------------------------
005350*C400-REPLAY-PARENT-ROWS IS THE SECOND PASS - EVERY REMAINING ROW
005360*(TYPES 5 THROUGH 10, FATHER/MOTHER-TO-SON/DAUGHTER BY RANK) IN
005370*SNAPSHOT ORDER.
005380 C400-REPLAY-PARENT-ROWS.
005390*---------------------------------------------------------------
005400     MOVE ZERO                TO  WK-N-XPRT-BREL-IX1.
005410 C410-REPLAY-PARENT-LOOP.
005420     ADD 1                    TO  WK-N-XPRT-BREL-IX1.
005430     IF WK-N-XPRT-BREL-IX1 > WK-N-XPRT-BREL-COUNT
005440        GO TO C499-REPLAY-PARENT-ROWS-EX
005450     END-IF.
005460     IF WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) NOT = 1
005470        AND WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1) NOT = 2
005480        MOVE WK-N-XPRT-BR-MEMBER1(WK-N-XPRT-BREL-IX1) TO
005490           KINADDP-MEMBER1-ID
005500        MOVE WK-N-XPRT-BR-MEMBER2(WK-N-XPRT-BREL-IX1) TO
005510           KINADDP-MEMBER2-ID
005520        MOVE WK-N-XPRT-BR-TYPE(WK-N-XPRT-BREL-IX1)    TO
005530           KINADDP-TYPE
005540        PERFORM C900-CALL-KINADD
005550           THRU C909-CALL-KINADD-EX
005560     END-IF.
005570     GO TO C410-REPLAY-PARENT-LOOP.
005580 C499-REPLAY-PARENT-ROWS-EX.
005590 EXIT.
005600
005610*---------------------------------------------------------------
005620 C500-FINAL-PURGE-SAVE.
005630*---------------------------------------------------------------
005640* KINADD CANNOT DERIVE A SPOUSE'S RECIPROCAL SIBLING/COUSIN/IN-LAW
005650* ROW UNTIL BOTH SIDES OF A MARRIAGE HAVE THEIR CHILDREN ON FILE -
005660* REPLAYING SPOUSE ROWS FIRST GUARDS AGAINST MISSING LINKS BUT CAN
005670* LAY THE SAME EDGE DOWN TWICE.  KINPURGE CLEARS DUPLICATES,
005680* THEN THIS PARAGRAPH FORCES AN UNCONDITIONAL SAVE SO THE
005690* RELATIONSHIPS FILE IS CURRENT EVEN WHEN NOTHING WAS DUPLICATED.
005700     MOVE SPACE               TO  KINPURGP-REQUEST.
005710     CALL "KINPURGE" USING WK-KINPURGP.
005720     IF KINPURGP-ERROR-CD NOT = SPACE
005730        DISPLAY "KINXPRT - PURGE-DUPLICATES CALL FAILED"
005740     ELSE
005750        DISPLAY "KINXPRT - DUPLICATE EDGES PURGED "
005760           KINPURGP-ROWS-REMOVED
005770     END-IF.
005780     MOVE "S"                 TO  KINRELP-FUNCTION.
005790     CALL "KINREL" USING WK-KINRELP.
005800     IF KINRELP-FOUND NOT = "Y"
005810        DISPLAY "KINXPRT - FINAL SAVE OF RELATIONSHIPS FAILED"
005820     END-IF.
005830 C599-FINAL-PURGE-SAVE-EX.
005840 EXIT.
005850
005860*---------------------------------------------------------------
005870*C900-CALL-KINADD DRIVES ONE BASE EDGE THROUGH THE DERIVATION
005880*ENGINE AND TALLIES THE RESULT - A REJECTED EDGE (KINADDP-SUCCESS
005890*NOT = Y) IS LOGGED WITH THE MEMBER1->MEMBER2:TYPE FORM SO THE
005900*OPERATOR CAN TRACE IT BACK TO A LINE IN THE SNAPSHOT FILE.
005910 C900-CALL-KINADD.
005920*---------------------------------------------------------------
005930     CALL "KINADD" USING WK-KINADDP.
005940     IF KINADDP-SUCCESS = "Y"
005950        ADD 1                 TO  WK-N-XPRT-ADD-OK
005960     ELSE
005970        ADD 1                 TO  WK-N-XPRT-ADD-FAIL
005980        MOVE KINADDP-MEMBER1-ID  TO  WK-N-XPRT-FAIL-M1
005990        MOVE KINADDP-MEMBER2-ID  TO  WK-N-XPRT-FAIL-M2
006000        MOVE KINADDP-TYPE        TO  WK-N-XPRT-FAIL-TY
006010        DISPLAY "KINXPRT - REPLAY FAILED " WK-C-XPRT-FL-RAW
006020     END-IF.
006030 C909-CALL-KINADD-EX.
006040 EXIT.
006050
006060*---------------------------------------------------------------
006070 Z000-END-PROGRAM.
006080*---------------------------------------------------------------
006090 Z099-END-PROGRAM-EX.
006100     GOBACK.
006110
006120******************************************************************
006130***************  END OF PROGRAM SOURCE -  KINXPRT  **************
006140******************************************************************
