000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. KINSPS.
000030 AUTHOR. MATILDA WEE TL.
000040 INSTALLATION. FAMILYSYS DEVELOPMENT.
000050 DATE-WRITTEN. 22 DEC 1987.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL FAMILYSYS BATCH SUITE.
000080*
000090*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FIND THE SPOUSE OF A
000100*               GIVEN MEMBER.  A SPOUSE EDGE IS ANY RELATIONSHIP
000110*               ROW WITH THE MEMBER AS MEMBER1 AND RELATION-TYPE
000120*               OF 01 (HUSBAND) OR 02 (WIFE).  CALLS KINREL TO
000130*               DRIVE A LIST-ALL SCAN OF THE RELATIONSHIP TABLE -
000140*               THE CURSOR IS ALWAYS RUN TO EXHAUSTION SO IT IS
000150*               NEVER LEFT OPEN FOR THE NEXT CALLER.
000160*
000170*HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------
000190*MOD.#   INIT   DATE       DESCRIPTION
000200*------- ------ ---------- ---------------------------------------
000210*KIN0017 MWEETL 22/12/1987 - FAMILYSYS PHASE 1 - INITIAL VERSION
000220*KIN0104 PSING  30/09/1998 - Y2K REVIEW - NO DATE FIELDS HERE
000230*KIN0143 MFONG  02/03/2003 - CALLS KINREL RATHER THAN OWNING ITS
000240*                OWN OPEN ON THE RELATIONSHIPS FILE, SO THE TABLE
000250*                IS LOADED EXACTLY ONCE PER RUN
000260*-----------------------------------------------------------------
000270        EJECT
000280**********************
000290 ENVIRONMENT DIVISION.
000300**********************
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER.  IBM-AS400.
000330 OBJECT-COMPUTER.  IBM-AS400.
000340 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000350
000360***************
000370 DATA DIVISION.
000380***************
000390 WORKING-STORAGE SECTION.
000400*************************
000410 01  FILLER                          PIC X(24)        VALUE
000420        "** PROGRAM KINSPS **".
000430
000440 01  WK-C-SPS-WORK-AREA.
000450        05  WK-N-SPS-SAVE-MEMBER     PIC 9(09) COMP.
000460        05  FILLER                   PIC X(07).
000470
000480*TRACE AREA FOR THE NOT-FOUND DIAGNOSTIC IN A090 - THE MEMBER-ID
000490*SOUGHT IS MOVED INTO THE PLAIN NUMERIC VIEW BELOW, THEN DISPLAYED
000500*EITHER AS A TENS/UNITS-GROUPED VIEW OR AS RAW TEXT, WHICHEVER THE
000510*SUPPORT DESK ASKS FOR THAT WEEK.
000520 01  WK-C-SPS-TRACE-AREA.
000530        05  WK-N-SPS-TRACE-NUM       PIC 9(09).
000540 01  WK-C-SPS-TRACE-SPL REDEFINES WK-C-SPS-TRACE-AREA.
000550        05  WK-N-SPS-TRC-HI          PIC 9(03).
000560        05  WK-N-SPS-TRC-LO          PIC 9(06).
000570 01  WK-C-SPS-TRACE-GRP REDEFINES WK-C-SPS-TRACE-AREA.
000580        05  WK-N-SPS-TRC-GRP-1       PIC 9(03).
000590        05  WK-N-SPS-TRC-GRP-2       PIC 9(03).
000600        05  WK-N-SPS-TRC-GRP-3       PIC 9(03).
000610 01  WK-C-SPS-TRACE-RAW REDEFINES WK-C-SPS-TRACE-AREA.
000620        05  WK-C-SPS-TRC-RAW         PIC X(09).
000630
000640* ------------------ PROGRAM WORKING STORAGE -------------------*
000650 01  WK-C-COMMON.
000660        COPY ASCMWS.
000670
000680 COPY KINRELP.
000690
000700*****************
000710 LINKAGE SECTION.
000720*****************
000730        COPY KINSPSP.
000740        EJECT
000750********************************************
000760 PROCEDURE DIVISION USING WK-KINSPSP.
000770********************************************
000780 MAIN-MODULE.
000790     PERFORM A000-FIND-SPOUSE
000800        THRU A099-FIND-SPOUSE-EX.
000810     EXIT PROGRAM.
000820
000830*---------------------------------------------------------------*
000840 A000-FIND-SPOUSE.
000850*---------------------------------------------------------------*
000860     MOVE "N"                TO  KINSPSP-FOUND.
000870     MOVE SPACE               TO  KINSPSP-ERROR-CD.
000880     MOVE ZERO                TO  KINSPSP-SPOUSE-ID.
000890     MOVE KINSPSP-MEMBER-ID   TO  WK-N-SPS-SAVE-MEMBER.
000900 A010-SCAN-LOOP.
000910     MOVE "L"                 TO  KINRELP-FUNCTION.
000920     CALL "KINREL" USING WK-KINRELP.
000930     IF KINRELP-FOUND = "N"
000940        GO TO A090-FIND-SPOUSE-TRACE
000950     END-IF.
000960     IF KINRELP-MEMBER1-ID = WK-N-SPS-SAVE-MEMBER
000970        AND (KINRELP-TYPE = 01 OR KINRELP-TYPE = 02)
000980        MOVE "Y"              TO  KINSPSP-FOUND
000990        MOVE KINRELP-MEMBER2-ID TO KINSPSP-SPOUSE-ID
001000     END-IF.
001010     GO TO A010-SCAN-LOOP.
001020 A090-FIND-SPOUSE-TRACE.
001030     IF KINSPSP-FOUND = "N"
001040        MOVE WK-N-SPS-SAVE-MEMBER TO WK-N-SPS-TRACE-NUM
001050        DISPLAY "KINSPS - NO SPOUSE FOR MEMBER " WK-C-SPS-TRC-RAW
001060     END-IF.
001070 A099-FIND-SPOUSE-EX.
001080 EXIT.
001090
001100******************************************************************
001110************** END OF PROGRAM SOURCE -  KINSPS *****************
001120******************************************************************
