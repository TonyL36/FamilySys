000010*
000020*****************************************************************
000030* KINSPSP - LINKAGE RECORD FOR KINSPS
000040*   LOOKUP OF THE SPOUSE OF A MEMBER (RELATION-TYPE 01 OR 02).
000050*   USED BY KINADD WHEN DERIVING IN-LAW EDGES AND BY KINCALC
000060*   WHEN WALKING A MARRIAGE LINK DURING THE ANCESTOR SEARCH.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0005 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0102 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000140*****************************************************************
000150 01  WK-KINSPSP.
000160     05  WK-KINSPSP-INPUT.
000170         05  KINSPSP-MEMBER-ID       PIC 9(09).
000180         05  FILLER                 PIC X(05).
000190     05  WK-KINSPSP-OUTPUT.
000200         05  KINSPSP-FOUND           PIC X(01).
000210             88  KINSPSP-IS-FOUND           VALUE "Y".
000220             88  KINSPSP-NOT-FOUND          VALUE "N".
000230         05  KINSPSP-SPOUSE-ID       PIC 9(09).
000240         05  KINSPSP-ERROR-CD        PIC X(01).
000250         05  FILLER                 PIC X(05).
