000010*
000020*****************************************************************
000030* KINPURGP - LINKAGE RECORD FOR KINPURGE
000040*   PARAMETER AREA FOR THE DUPLICATE-RELATIONSHIP-ROW PURGE.
000050*   SCANS KINRELT GROUPED BY MEMBER1/MEMBER2/TYPE AND REMOVES
000060*   ALL BUT THE LOWEST RELATION-ID IN EACH GROUP.  KINADD CALLS
000063*   THIS AT THE END OF EVERY ADD-AND-DERIVE TRANSACTION.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0014 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0111 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000135* KIN0161 11/03/06 MFONG  KINADD NOW CALLS THIS AFTER EVERY
000137*                 DERIVATION PASS INSTEAD OF LEAVING PURGE AS A
000139*                 SEPARATE MANUAL STEP
000140*****************************************************************
000150 01  WK-KINPURGP.
000160     05  WK-KINPURGP-INPUT.
000170         05  KINPURGP-REQUEST         PIC X(01).
000180         05  FILLER                 PIC X(09).
000190     05  WK-KINPURGP-OUTPUT.
000200         05  KINPURGP-ROWS-REMOVED    PIC 9(05) COMP.
000210         05  KINPURGP-ERROR-CD        PIC X(01).
000220         05  FILLER                 PIC X(05).
