000010*
000020*****************************************************************
000030* KINCALP - LINKAGE RECORD FOR KINCALC
000040*   PARAMETER AREA FOR THE KINSHIP PATH/TERM CALCULATOR ROUTINE.
000050*   RETURNS THE PRECISE KINSHIP TERM BETWEEN TWO MEMBERS, OR A
000060*   NOT-FOUND FLAG IF UNRELATED.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0013 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0110 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000140*****************************************************************
000150 01  WK-KINCALP.
000160     05  WK-KINCALP-INPUT.
000170         05  KINCALP-MEMBER1-ID      PIC 9(09).
000180         05  KINCALP-MEMBER2-ID      PIC 9(09).
000190         05  FILLER                 PIC X(02).
000200     05  WK-KINCALP-OUTPUT.
000210         05  KINCALP-FOUND            PIC X(01).
000220         05  KINCALP-TERM-TEXT        PIC X(40).
000230         05  KINCALP-ERROR-CD         PIC X(01).
000240         05  FILLER                 PIC X(08).
