000010*
000020*****************************************************************
000030* KINCODEP - LINKAGE RECORD FOR KINCODE
000040*   RELATION-TYPE CODE TO KINSHIP TERM TEXT LOOKUP OVER THE
000050*   KINTERM TABLE.  CALLED BY KINCALC TO RENDER THE PATH-EDGE
000060*   TERM FOR EACH HOP OF A DERIVATION CHAIN.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0008 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0105 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000140*****************************************************************
000150 01  WK-KINCODEP.
000160     05  WK-KINCODEP-INPUT.
000170         05  KINCODEP-RELATION-TYPE  PIC 9(02).
000180         05  FILLER                 PIC X(08).
000190     05  WK-KINCODEP-OUTPUT.
000200         05  KINCODEP-TERM-TEXT      PIC X(20).
000210         05  KINCODEP-ERROR-CD       PIC X(01).
000220         05  FILLER                 PIC X(09).
