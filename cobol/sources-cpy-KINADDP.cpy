000010*
000020*****************************************************************
000030* KINADDP - LINKAGE RECORD FOR KINADD
000040*   PARAMETER AREA FOR THE RELATIONSHIP DERIVATION ENGINE.
000050*   ONE BASE EDGE IN, A SUCCESS/FAILURE FLAG OUT - ALL DERIVED
000060*   EDGES ARE INSERTED DIRECTLY INTO KINRELT BY KINADD ITSELF.
000070*****************************************************************
000080* AMENDMENT HISTORY:
000090*****************************************************************
000100* TAG    DATE     DEV    DESCRIPTION
000110*------- -------- ------ --------------------------------------
000120* KIN0012 11/14/87 RLKIM  FAMILYSYS INITIAL LOAD
000130* KIN0109 09/30/98 PSING  Y2K REVIEW - NO DATE FIELDS HERE
000140*****************************************************************
000150 01  WK-KINADDP.
000160     05  WK-KINADDP-INPUT.
000170         05  KINADDP-MEMBER1-ID      PIC 9(09).
000180         05  KINADDP-MEMBER2-ID      PIC 9(09).
000190         05  KINADDP-TYPE            PIC 9(02).
000200         05  FILLER                 PIC X(06).
000210     05  WK-KINADDP-OUTPUT.
000220         05  KINADDP-SUCCESS          PIC X(01).
000230             88  KINADDP-WAS-ADDED          VALUE "Y".
000240             88  KINADDP-WAS-REJECTED       VALUE "N".
000250         05  KINADDP-ERROR-CD         PIC X(01).
000260         05  FILLER                 PIC X(09).
